000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADSEM-COB.
000300 AUTHOR. E. COUTINHO.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 15-03-1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - CADSEM
001100*    FINALIDADE : ADMISSAO (INCLUSAO) DE PEDIDOS DE RESERVA
001200*                 DE SALA DE SEMINARIO, LIDOS DO ARQUIVO DE
001300*                 ENTRADA ENTSEM, VALIDADOS E GRAVADOS NO
001400*                 ARQUIVO MESTRE SEMBOOK.
001500*-----------------------------------------------------------------
001600*    OBSERVACAO GERAL: CADSEM E O PROGRAMA DE ADMISSAO DO LOTE
001700*    NOTURNO DE RESERVAS.  CADA REGISTRO DO ARQUIVO DE ENTRADA
001800*    E UM PEDIDO ISOLADO (UM POR SOLICITANTE), SEM RELACAO ENTRE
001900*    SI - A UNICA VALIDACAO CRUZADA E CONTRA O PROPRIO MESTRE
002000*    (VER PARAGRAFO 2000-VARRE-CONFLITOS).  O LEIAUTE DE ENTRADA
002100*    (REG-ENTSEM) E O LEIAUTE DO MESTRE (REG-SEMBOOK) SAO QUASE
002200*    IDENTICOS DE PROPOSITO, DIFERINDO APENAS NOS CAMPOS QUE SO
002300*    FAZEM SENTIDO NO PEDIDO (SEM-CREATED-BY) OU SO EXISTEM NO
002400*    MESTRE JA GRAVADO.
002500*-----------------------------------------------------------------
002600*    HISTORICO DE ALTERACOES
002700*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
002800*    1.0   15-03-1989   EC     -----        IMPLANTACAO INICIAL
002900*                              DO CADASTRO DE ALUNOS (BASE)
003000*    1.1   02-07-1991   EC     CH-0114      AJUSTE DE CAMPOS
003100*    1.2   19-11-1993   JAM    CH-0188      FILE STATUS 24/34
003200*    1.3   08-02-1995   EC     CH-0233      REVISAO DE LAYOUT
003300*    1.4   30-09-1998   FAB    CH-0301      PREP. VIRADA DO ANO
003400*                              2000 - CAMPOS DE DATA PARA X(10)
003500*    1.5   11-01-1999   FAB    CH-0302      TESTE AAAA-MM-DD
003600*                              CONFIRMADO OK PARA ANO 2000
003700*    2.0   12-09-2003   EC     CH-0410      REESCRITO COMO MOTOR
003800*                              DE REGRAS DE ADMISSAO DE RESERVA
003900*                              DE SALA (SEMINAR HALL BOOKING).
004000*                              SAI DE TELA, ENTRA LOTE (BATCH).   CH-0410
004100*    2.1   03-10-2003   EC     CH-0417      VALIDACAO DE E-MAIL
004200*                              DOMINIO NEWHORIZONINDIA.EDU.       CH-0417
004300*    2.2   21-10-2003   JAM    CH-0422      REGRAS DE CONFLITO
004400*                              DE HORARIO/DIA POR SALA.           CH-0422
004500*    2.3   05-11-2003   EC     CH-0430      CARIMBO DE DATA/HORA
004600*                              APLICADO (SEM-APPLIED-AT).         CH-0430
004700*    2.4   19-11-2003   FAB    CH-0436      MENSAGENS DE REJEICAO
004800*                              CORTADAS AMPLIADAS P/ LINHA DE
004900*                              CONTINUACAO (CRIADO-POR, TELEFONE,
005000*                              PAYLOAD); WS-REJECT-MSG X(150);
005100*                              FALHA DE E-MAIL SEM PARTE LOCAL    CH-0436
005200*                              (POS = 20) PASSA A SER REJEITADA.  CH-0436
005300*    2.5   02-02-2004   JAM    CH-0441      AUDITORIA DE QUALIDADE
005400*                              (NORMA INTERNA 04/2004) PEDIU
005500*                              COMENTARIO CAMPO-A-CAMPO NOS
005600*                              LEIAUTES E PARAGRAFO-A-PARAGRAFO NA
005700*                              PROCEDURE DIVISION; SEM MUDANCA DE
005800*                              REGRA DE NEGOCIO NESTA REVISAO.    CH-0441
005900*                              CH-0441 TAMBEM CORRIGIU A VALIDACAO
006000*                              DE DATA DE SEM-START-DATE/END-DATE,
006100*                              QUE SO CONFERIA OS HIFENS (POS 5 E
006200*                              8) E NAO CONFERIA SE ANO/MES/DIA
006300*                              ERAM DIGITOS - UM PEDIDO DIARIO COM
006400*                              'ABCD-EF-01' PASSAVA COMO VALIDO.  CH-0441
006500*                              NOVOS CAMPOS START-DATE-PARTS E
006600*                              END-DATE-PARTS (REDEFINES), MESMO
006700*                              PADRAO DE SEM-DATE-PARTS.          CH-0441
006800*-----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000*----------- CONFIGURACAO DO COMPILADOR/MAQUINA -----------------
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300*    CLASSE AUXILIAR PARA TESTE DE DIGITO VALIDO (0-9), USADA NA
007400*    CONFERENCIA DE ANO/MES/DIA DOS TRES CAMPOS DE DATA DO PEDIDO
007500*    (SEM-DATE, SEM-START-DATE, SEM-END-DATE) SEM RECORRER A
007600*    NUMERIC TEST, QUE NAO PEGA LETRAS EM CAMPO PIC X.
007700     CLASS DIGITO-VALIDO IS '0' THRU '9'.
007800*----------- ARQUIVOS DO PROGRAMA --------------------------------
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100*    ENTSEM - ARQUIVO DE ENTRADA (LOTE NOTURNO), UM PEDIDO POR
008200*    REGISTRO, GERADO PELA CAMADA DE CAPTURA (FORA DO ESCOPO
008300*    DESTE PROGRAMA).
008400     SELECT ENTSEM ASSIGN TO DISK
008500                   ORGANIZATION IS SEQUENTIAL
008600                   ACCESS MODE IS SEQUENTIAL
008700                   FILE STATUS IS FS-ENTSEM.
008800
008900*    SEMBOOK - ARQUIVO MESTRE DE RESERVAS JA APROVADAS/PENDENTES,
009000*    USADO TANTO PARA VARREDURA DE CONFLITO (OPEN INPUT) QUANTO
009100*    PARA GRAVACAO DO PEDIDO ACEITO (OPEN EXTEND).
009200     SELECT SEMBOOK ASSIGN TO DISK
009300                   ORGANIZATION IS SEQUENTIAL
009400                   ACCESS MODE IS SEQUENTIAL
009500                   FILE STATUS IS FS-SEMBOOK.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*-----------------------------------------------------------------
010000*    REG-ENTSEM - UM PEDIDO DE RESERVA DE SALA DE SEMINARIO,
010100*    CONFORME RECEBIDO DA CAMADA DE CAPTURA.  O PEDIDO PODE SER
010200*    DE TRES FORMATOS (HORARIO, DIARIA OU SLOT) - VER
010300*    1030-VALIDA-FORMATO; SO UM DOS TRES GRUPOS DE CAMPOS
010400*    (DATE/START-TIME/END-TIME, START-DATE/END-DATE, SLOT) VEM
010500*    PREENCHIDO POR PEDIDO.
010600*-----------------------------------------------------------------
010700 FD  ENTSEM
010800     LABEL RECORD STANDARD
010900     VALUE OF FILE-ID 'ENTSEM.DAT'
011000     RECORD CONTAINS 585 CHARACTERS.
011100
011200 01  REG-ENTSEM.
011300*        IDENTIFICADOR UNICO DO PEDIDO, GERADO PELA CAMADA DE
011400*        CAPTURA; NAO E RESSEQUENCIADO POR ESTE PROGRAMA.
011500     05  SEM-ID                    PIC X(24).
011600*        NOME LIVRE DA SALA, INFORMADO PELO SOLICITANTE; USADO
011700*        PARA CASAR CONTRA BK-HALL-NAME NA VARREDURA DE CONFLITO
011800*        (SEM AMARRACAO POR CODIGO NESTE PROGRAMA).
011900     05  SEM-HALL-NAME              PIC X(40).
012000*        DATA DO PEDIDO DE FORMATO HORARIO (AAAA-MM-DD); SO VEM
012100*        PREENCHIDA QUANDO O PEDIDO E DE HORARIO FIXO NUM UNICO
012200*        DIA (WS-SHAPE-FLAG = 'T').
012300     05  SEM-DATE                   PIC X(10).
012400     05  SEM-DATE-PARTS REDEFINES SEM-DATE.
012500         10  SDP-YYYY               PIC X(04).
012600         10  SDP-SEP1               PIC X(01).
012700         10  SDP-MM                 PIC X(02).
012800         10  SDP-SEP2               PIC X(01).
012900         10  SDP-DD                 PIC X(02).
013000*        DATA INICIAL DO PEDIDO DE FORMATO DIARIA (AAAA-MM-DD);
013100*        SO VEM PREENCHIDA QUANDO O PEDIDO COBRE UM INTERVALO DE
013200*        DIAS (WS-SHAPE-FLAG = 'D').  CH-0441 ACRESCENTOU A
013300*        REDEFINES START-DATE-PARTS PARA CONFERIR DIGITO A
013400*        DIGITO, NO MESMO PADRAO DE SEM-DATE-PARTS.
013500     05  SEM-START-DATE             PIC X(10).
013600     05  START-DATE-PARTS REDEFINES SEM-START-DATE.
013700         10  TDP-YYYY               PIC X(04).
013800         10  TDP-SEP1               PIC X(01).
013900         10  TDP-MM                 PIC X(02).
014000         10  TDP-SEP2               PIC X(01).
014100         10  TDP-DD                 PIC X(02).
014200*        DATA FINAL DO PEDIDO DE FORMATO DIARIA; DEVE SER MAIOR
014300*        OU IGUAL A SEM-START-DATE (VER 1036-VALIDA-INTERVALO-
014400*        DIAS).  MESMA OBSERVACAO DO CH-0441 ACIMA.
014500     05  SEM-END-DATE               PIC X(10).
014600     05  END-DATE-PARTS REDEFINES SEM-END-DATE.
014700         10  NDP-YYYY               PIC X(04).
014800         10  NDP-SEP1               PIC X(01).
014900         10  NDP-MM                 PIC X(02).
015000         10  NDP-SEP2               PIC X(01).
015100         10  NDP-DD                 PIC X(02).
015200*        IDENTIFICADOR DE SLOT FIXO DE AGENDA (EX.: TURNO),
015300*        FORMATO DE PEDIDO ALTERNATIVO A HORARIO/DIARIA.
015400     05  SEM-SLOT                   PIC X(20).
015500*        TITULO/DESCRICAO LIVRE DO SLOT, SOMENTE INFORMATIVO.
015600     05  SEM-SLOT-TITLE             PIC X(60).
015700*        HORA DE INICIO (HH:MM) DO PEDIDO DE FORMATO HORARIO.
015800     05  SEM-START-TIME             PIC X(05).
015900     05  SEM-START-TIME-PARTS REDEFINES SEM-START-TIME.
016000         10  STP-HH                 PIC 9(02).
016100         10  STP-COLON              PIC X(01).
016200         10  STP-MM                 PIC 9(02).
016300*        HORA DE TERMINO (HH:MM) DO PEDIDO DE FORMATO HORARIO;
016400*        DEVE SER POSTERIOR A SEM-START-TIME.
016500     05  SEM-END-TIME               PIC X(05).
016600*        NOME DE QUEM ESTA RESERVANDO A SALA (NAO E O CRIADOR DO
016700*        REGISTRO - VER SEM-CREATED-BY).
016800     05  SEM-BOOKING-NAME           PIC X(40).
016900*        E-MAIL DO SOLICITANTE; OBRIGATORIO TERMINAR NO DOMINIO
017000*        INSTITUCIONAL (VER 1010-VALIDA-EMAIL).
017100     05  SEM-EMAIL                  PIC X(50).
017200*        DEPARTAMENTO/SETOR DO SOLICITANTE; SOMENTE INFORMATIVO,
017300*        NAO E VALIDADO CONTRA TABELA.
017400     05  SEM-DEPARTMENT             PIC X(40).
017500*        TELEFONE DE CONTATO, 10 DIGITOS, PRIMEIRO DIGITO DEVE
017600*        SER 6, 7, 8 OU 9 (VER 1020-VALIDA-TELEFONE).
017700     05  SEM-PHONE                  PIC 9(10).
017800     05  SEM-PHONE-PARTS REDEFINES SEM-PHONE.
017900         10  SPP-FIRST-DIGIT        PIC 9(01).
018000         10  SPP-REST-DIGITS        PIC 9(09).
018100*        OBSERVACAO LIVRE DO SOLICITANTE SOBRE O PEDIDO.
018200     05  SEM-REMARKS                PIC X(120).
018300*        MOTIVO DE CANCELAMENTO; NAO FAZ SENTIDO NUM PEDIDO NOVO,
018400*        MAS O LEIAUTE E COMPARTILHADO COM O MESTRE (CANSEM.COB
018500*        PREENCHE ESTE CAMPO NA SOLICITACAO DE CANCELAMENTO).
018600     05  SEM-CANCEL-REASON          PIC X(80).
018700*        CARIMBO AAAA-MM-DDTHH:MM:SSZ DO MOMENTO EM QUE O PEDIDO
018800*        FOI EFETIVAMENTE ADMITIDO; SE JA VIER PREENCHIDO NA
018900*        ENTRADA, O PROGRAMA RESPEITA (NAO SOBRESCREVE).
019000     05  SEM-APPLIED-AT             PIC X(30).
019100*        SITUACAO DO PEDIDO NO MOMENTO DA CAPTURA; PENDING E O
019200*        VALOR NORMAL, MAS APPROVED/REJECTED/CANCEL_REQUESTED/
019300*        CANCELLED PODEM CHEGAR JA PRE-CLASSIFICADOS.
019400     05  SEM-STATUS                 PIC X(16).
019500         88  SEM-ST-PENDING             VALUE 'PENDING'.
019600         88  SEM-ST-APPROVED            VALUE 'APPROVED'.
019700         88  SEM-ST-REJECTED            VALUE 'REJECTED'.
019800         88  SEM-ST-CANCEL-REQ          VALUE 'CANCEL_REQUESTED'.
019900         88  SEM-ST-CANCELLED           VALUE 'CANCELLED'.
020000*        QUEM CRIOU O REGISTRO; EM BRANCO SIGNIFICA CRIACAO PELO
020100*        PROPRIO SOLICITANTE.  SO PODE SER 'ADMIN' QUANDO O
020200*        PEDIDO CHEGA JA APPROVED (VER 1005-VERIFICA-CREATED-BY).
020300     05  SEM-CREATED-BY             PIC X(10).
020400*        RESERVA DE EXPANSAO DE LEIAUTE; MANTIDO ZERADO/BRANCO.
020500     05  SEM-FILLER                 PIC X(05).
020600
020700*-----------------------------------------------------------------
020800*    REG-SEMBOOK - O MESTRE DE RESERVAS.  LEIAUTE QUASE IGUAL AO
020900*    DE REG-ENTSEM (PREFIXO BK- EM VEZ DE SEM-); NAO TEM OS
021000*    CAMPOS DE REDEFINES DE DATA/HORA PORQUE O MESTRE NAO E
021100*    REVALIDADO, SO E LIDO PARA COMPARACAO OU GRAVADO POR EXTEND.
021200*-----------------------------------------------------------------
021300 FD  SEMBOOK
021400     LABEL RECORD STANDARD
021500     VALUE OF FILE-ID 'SEMBOOK.DAT'
021600     RECORD CONTAINS 585 CHARACTERS.
021700
021800 01  REG-SEMBOOK.
021900*        CHAVE DO PEDIDO JA ADMITIDO; USADA APENAS PARA
022000*        DESCARTAR O PROPRIO REGISTRO NA VARREDURA DE CONFLITO.
022100     05  BK-ID                      PIC X(24).
022200*        NOME DA SALA TAL COMO GRAVADO NA ADMISSAO (CASE ORIGINAL
022300*        PRESERVADO; A COMPARACAO DE CONFLITO E QUE E CASE-FOLD).
022400     05  BK-HALL-NAME               PIC X(40).
022500*        MESMO SIGNIFICADO DE SEM-DATE/START-DATE/END-DATE NO
022600*        PEDIDO DE ORIGEM - O MESTRE NAO REVALIDA FORMATO.
022700     05  BK-DATE                    PIC X(10).
022800     05  BK-START-DATE              PIC X(10).
022900     05  BK-END-DATE                PIC X(10).
023000     05  BK-SLOT                    PIC X(20).
023100     05  BK-SLOT-TITLE              PIC X(60).
023200     05  BK-START-TIME              PIC X(05).
023300     05  BK-END-TIME                PIC X(05).
023400     05  BK-BOOKING-NAME            PIC X(40).
023500     05  BK-EMAIL                   PIC X(50).
023600     05  BK-DEPARTMENT              PIC X(40).
023700     05  BK-PHONE                   PIC 9(10).
023800*        OBSERVACAO DO MESTRE; CANSEM.COB ACRESCENTA O MOTIVO DE
023900*        CANCELAMENTO AQUI, SEPARADO POR ' | ', SEM APAGAR O QUE
024000*        JA EXISTIA (ROTINA COMPARTILHADA 1200-JUNTA-OBSERVACAO).
024100     05  BK-REMARKS                 PIC X(120).
024200*        PREENCHIDO SO POR CANSEM.COB NO CANCELAMENTO; ESTE
024300*        PROGRAMA SEMPRE GRAVA ESTE CAMPO EM BRANCO NA ADMISSAO.
024400     05  BK-CANCEL-REASON           PIC X(80).
024500*        CARIMBO DE ACEITE DO PEDIDO (VER 1070-CARIMBA-APPLIED-AT
024600*        NESTE PROGRAMA; NUNCA MAIS E ALTERADO DEPOIS DE GRAVADO).
024700     05  BK-APPLIED-AT              PIC X(30).
024800*        SITUACAO DO PEDIDO; ESTE PROGRAMA SO GRAVA PENDING OU
024900*        APPROVED (ESTE ULTIMO SO VINDO JA PRE-CLASSIFICADO).
025000     05  BK-STATUS                  PIC X(16).
025100     05  BK-CREATED-BY              PIC X(10).
025200*        RESERVA DE EXPANSAO DE LEIAUTE; MANTIDO ZERADO/BRANCO.
025300     05  BK-FILLER                  PIC X(05).
025400
025500 WORKING-STORAGE SECTION.
025600*----------- INDICADORES DE ARQUIVO -----------------------------
025700*    CODIGOS DE RETORNO DO FILE STATUS DE CADA SELECT; '00' E
025800*    SEMPRE SUCESSO, OS DEMAIS SAO TRATADOS PONTUALMENTE ONDE
025900*    FAZEM DIFERENCA (EX.: '05'/'35' NA ABERTURA DO MESTRE).
026000 77  FS-ENTSEM                 PIC X(02) VALUE SPACES.
026100 77  FS-SEMBOOK                PIC X(02) VALUE SPACES.
026200*----------- CONTADORES (COMP) -----------------------------------
026300*    TOTALIZADORES DO RELATORIO DE FIM DE LOTE (DISPLAY EM
026400*    0000-MAINLINE) E ACUMULADORES INTERMEDIARIOS DE MINUTOS
026500*    USADOS NA COMPARACAO DE FAIXAS DE HORARIO.
026600 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
026700 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
026800 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
026900 77  WS-START-MINUTOS          PIC 9(04) COMP VALUE ZERO.
027000 77  WS-END-MINUTOS            PIC 9(04) COMP VALUE ZERO.
027100 77  WS-EXIST-START-MINUTOS    PIC 9(04) COMP VALUE ZERO.
027200 77  WS-EXIST-END-MINUTOS      PIC 9(04) COMP VALUE ZERO.
027300*----------- INDICADORES DE CONTROLE ---------------------------
027400*    FIM-DE-TRANS MARCA O AT END DA LEITURA PRINCIPAL DE ENTSEM;
027500*    WS-SHAPE-FLAG CLASSIFICA O PEDIDO EM HORARIO/DIARIA/SLOT;
027600*    WS-CONFLITO E O RESULTADO DA VARREDURA CONTRA O MESTRE.
027700 01  WS-EOF-TRANS              PIC X VALUE 'N'.
027800     88  FIM-DE-TRANS              VALUE 'Y'.
027900 01  WS-SHAPE-FLAG              PIC X VALUE SPACE.
028000     88  SHAPE-E-HORARIO           VALUE 'T'.
028100     88  SHAPE-E-DIARIA            VALUE 'D'.
028200     88  SHAPE-E-SLOT              VALUE 'S'.
028300 01  WS-CONFLITO                PIC X VALUE 'N'.
028400     88  HOUVE-CONFLITO            VALUE 'Y'.
028500*        MENSAGEM DE REJEICAO DO PEDIDO CORRENTE; BRANCOS
028600*        SIGNIFICA PEDIDO ACEITO ATE O PONTO ATUAL DA CADEIA DE
028700*        VALIDACOES (VER 1000-ADMITE-RESERVA).
028800 01  WS-REJECT-MSG              PIC X(150) VALUE SPACES.
028900*----------- AREA DE MAIUSCULAS (SEM FUNCTION INTRINSECA) ------
029000*    TABELAS DE CONVERSAO PARA INSPECT CONVERTING; ESTE COMPILADOR
029100*    NAO TEM FUNCTION UPPER-CASE, ENTAO A CONVERSAO E FEITA CAMPO
029200*    A CAMPO CONTRA ESTE PAR DE TABELAS DE 26 POSICOES.
029300 01  WS-ALPHA-MINUSC PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
029400 01  WS-ALPHA-MAIUSC PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029500 01  WS-HALL-NAME-UC            PIC X(40).
029600 01  WS-EXIST-HALL-NAME-UC      PIC X(40).
029700 01  WS-CREATED-BY-UC           PIC X(10).
029800*----------- VALIDACAO DE E-MAIL -------------------------------
029900*    SUFIXO OBRIGATORIO DE DOMINIO E AREA DE TRABALHO PARA A
030000*    CONFERENCIA CASE-INSENSITIVE DE SEM-EMAIL (VER CH-0417).
030100 01  WS-EMAIL-SUFFIXO  PIC X(20) VALUE '@NEWHORIZONINDIA.EDU'.
030200 01  WS-EMAIL-UC                PIC X(50).
030300 01  WS-EMAIL-POS               PIC 9(02) COMP VALUE ZERO.
030400*----------- CONVERSOR HH:MM PARA MINUTOS ------------------------
030500*    CONVERTE UM CAMPO HH:MM (ALFANUMERICO) EM MINUTOS DESDE A
030600*    MEIA-NOITE, PARA PERMITIR COMPARACAO NUMERICA DE FAIXAS DE
030700*    HORARIO SEM FUNCTION INTRINSECA.
030800 01  WS-HHMM-IN                 PIC X(05).
030900 01  WS-HHMM-OUT                PIC 9(04) COMP VALUE ZERO.
031000 01  WS-HHMM-WORK.
031100     05  WS-HHMM-HH                 PIC 9(02).
031200     05  WS-HHMM-COLON              PIC X(01).
031300     05  WS-HHMM-MM                 PIC 9(02).
031400 01  WS-HHMM-ALPHA REDEFINES WS-HHMM-WORK PIC X(05).
031500*----------- CARIMBO DE DATA/HORA APLICADO ----------------------
031600*    DATA/HORA DO SISTEMA (ACCEPT FROM DATE/TIME) USADA PARA
031700*    MONTAR SEM-APPLIED-AT QUANDO O PEDIDO E ACEITO SEM CARIMBO
031800*    PROPRIO; WS-TODAY-CENTURY RESOLVE O SECULO DO ANO DE 2
031900*    DIGITOS RETORNADO PELO ACCEPT (JANELA VIRADA DO ANO 2000).
032000 01  WS-TODAY-DATE.
032100     05  WS-TODAY-YY                PIC 9(02).
032200     05  WS-TODAY-MM                PIC 9(02).
032300     05  WS-TODAY-DD                PIC 9(02).
032400 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).
032500 01  WS-TODAY-CENTURY              PIC X(02) VALUE '19'.
032600 01  WS-TODAY-TIME.
032700     05  WS-TODAY-HH                PIC 9(02).
032800     05  WS-TODAY-MN                PIC 9(02).
032900     05  WS-TODAY-SS                PIC 9(02).
033000     05  WS-TODAY-CC                PIC 9(02).
033100 01  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME PIC 9(08).
033200
033300 PROCEDURE DIVISION.
033400*-----------------------------------------------------------------
033500*    ROTINA PRINCIPAL - LE ENTSEM ATE O FIM, ADMITE CADA PEDIDO
033600*    UM A UM, E NO FIM IMPRIME O RESUMO DO LOTE (LIDOS, ACEITOS,
033700*    REJEITADOS).  NAO HA REINICIO (RESTART) NESTE PROGRAMA - UM
033800*    LOTE INTERROMPIDO DEVE SER REPROCESSADO DO INICIO.
033900*-----------------------------------------------------------------
034000 0000-MAINLINE.
034100*        ABRE OS DOIS ARQUIVOS E TESTA A PRIMEIRA LEITURA; UM
034200*        ENTSEM VAZIO (SO O AT END NA PRIMEIRA LEITURA) ENCERRA O
034300*        LOTE SEM NENHUM REGISTRO PROCESSADO, SEM SER ERRO.
034400     PERFORM 0100-ABRE-ARQUIVOS.
034500     PERFORM 0110-LE-ENTSEM.
034600*        UM PEDIDO POR ITERACAO, ATE O FIM DO ARQUIVO DE ENTRADA.
034700     PERFORM 1000-ADMITE-RESERVA THRU 1000-EXIT
034800             UNTIL FIM-DE-TRANS.
034900     PERFORM 9000-ENCERRA-ARQUIVOS.
035000*        RESUMO DO LOTE PARA O LOG DE OPERACAO (CONSOLE/SPOOL);
035100*        NAO HA ARQUIVO DE RELATORIO SEPARADO NESTE PROGRAMA.
035200     DISPLAY '***** CADSEM-COB - FIM DE PROCESSAMENTO *****'.
035300     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
035400     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
035500     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
035600     STOP RUN.
035700
035800*    ABERTURA DOS DOIS ARQUIVOS.  ENTSEM INEXISTENTE E FATAL (NAO
035900*    HA O QUE PROCESSAR); SEMBOOK INEXISTENTE (FILE STATUS 05/35
036000*    - PRIMEIRA EXECUCAO DO SISTEMA) E TRATADO CRIANDO O ARQUIVO
036100*    VAZIO ANTES DE SEGUIR.
036200 0100-ABRE-ARQUIVOS.
036300     OPEN INPUT ENTSEM.
036400     IF FS-ENTSEM NOT = '00'
036500        DISPLAY 'ENTSEM.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
036600        STOP RUN.
036700     OPEN INPUT SEMBOOK.
036800     IF FS-SEMBOOK = '05' OR FS-SEMBOOK = '35'
036900        CLOSE SEMBOOK
037000        OPEN OUTPUT SEMBOOK
037100        CLOSE SEMBOOK
037200        OPEN INPUT SEMBOOK.
037300     CLOSE SEMBOOK.
037400
037500*    LEITURA SEQUENCIAL DE ENTSEM, UM PEDIDO POR CHAMADA.
037600 0110-LE-ENTSEM.
037700     READ ENTSEM
037800         AT END MOVE 'Y' TO WS-EOF-TRANS.
037900
038000*-----------------------------------------------------------------
038100*    ADMISSAO DE UM PEDIDO DE RESERVA (SEMINARSERVICE - ADD).
038200*    CADEIA DE VALIDACOES NA ORDEM EXIGIDA PELO SISTEMA: CRIADO-
038300*    POR, E-MAIL, TELEFONE, FORMATO DO PEDIDO (QUE POR SUA VEZ
038400*    VALIDA AS DATAS E O HORARIO/INTERVALO), E SO NO FINAL A
038500*    VARREDURA DE CONFLITO CONTRA O MESTRE.  A PRIMEIRA REGRA QUE
038600*    FALHAR ENCERRA A CADEIA E VAI DIRETO PARA 1090-REJEITA.
038700*-----------------------------------------------------------------
038800 1000-ADMITE-RESERVA.
038900     ADD 1 TO WS-REC-LIDOS.
039000     MOVE SPACES TO WS-REJECT-MSG.
039100*        PASSO 1 - QUEM PODE GRAVAR O STATUS 'ADMIN' NO PEDIDO.
039200     PERFORM 1005-VERIFICA-CREATED-BY.
039300     IF WS-REJECT-MSG NOT = SPACES
039400        GO TO 1090-REJEITA.
039500*        PEDIDO JA APROVADO SEM CRIADOR EXPLICITO E CONSIDERADO
039600*        CRIADO PELO ADMINISTRADOR (CARGA DE CONVERSAO/MIGRACAO).
039700     IF SEM-STATUS = 'APPROVED' AND SEM-CREATED-BY = SPACES
039800        MOVE 'ADMIN' TO SEM-CREATED-BY.
039900*        PASSO 2 - FORMATO E DOMINIO DO E-MAIL DE CONTATO.
040000     PERFORM 1010-VALIDA-EMAIL.
040100     IF WS-REJECT-MSG NOT = SPACES
040200        GO TO 1090-REJEITA.
040300*        PASSO 3 - TELEFONE DE CONTATO (10 DIGITOS, DDD VALIDO).
040400     PERFORM 1020-VALIDA-TELEFONE.
040500     IF WS-REJECT-MSG NOT = SPACES
040600        GO TO 1090-REJEITA.
040700*        PASSO 4 - FORMATO DO PEDIDO (HORARIO/DIARIA/SLOT), QUE
040800*        POR SUA VEZ VALIDA DATAS E A FAIXA HORARIA OU O
040900*        INTERVALO DE DIAS DENTRO DO FORMATO ESCOLHIDO.
041000     PERFORM 1030-VALIDA-FORMATO.
041100     IF WS-REJECT-MSG NOT = SPACES
041200        GO TO 1090-REJEITA.
041300*        PASSO 5 - SO DEPOIS DE TODAS AS VALIDACOES DE CAMPO
041400*        PASSAREM, VARRE O MESTRE A PROCURA DE CONFLITO DE SALA.
041500     PERFORM 2000-VARRE-CONFLITOS.
041600     IF HOUVE-CONFLITO
041700        MOVE 'Booking conflicts with an existing reservation'
041800             TO WS-REJECT-MSG
041900        GO TO 1090-REJEITA.
042000*        SO CARIMBA A DATA/HORA DE APLICACAO QUANDO O PEDIDO NAO
042100*        TROUXE UM CARIMBO PROPRIO (CARGA DE CONVERSAO PRESERVA O
042200*        CARIMBO ORIGINAL).
042300     IF SEM-APPLIED-AT = SPACES
042400        PERFORM 1070-CARIMBA-APPLIED-AT.
042500*        PEDIDO PASSOU EM TODAS AS REGRAS - GRAVA NO MESTRE.
042600     PERFORM 3000-GRAVA-RESERVA.
042700     ADD 1 TO WS-REC-ACEITOS.
042800     DISPLAY SEM-ID ' ACCEPTED'.
042900     GO TO 1000-PROXIMO.
043000*        DESTINO COMUM DE TODO GO TO 1090-REJEITA ACIMA - CONTA E
043100*        REGISTRA A REJEICAO, SEM INTERROMPER O LOTE.
043200 1090-REJEITA.
043300     ADD 1 TO WS-REC-REJEITADOS.
043400     DISPLAY SEM-ID ' REJECTED - ' WS-REJECT-MSG.
043500 1000-PROXIMO.
043600     PERFORM 0110-LE-ENTSEM.
043700 1000-EXIT.
043800     EXIT.
043900
044000*    CONFERE A REGRA DE QUEM PODE GRAVAR UM PEDIDO JA MARCADO
044100*    COMO CRIADO PELO ADMINISTRADOR - ESSE VALOR SO PODE VIR DE
044200*    UM ENDPOINT ADMINISTRATIVO, NUNCA DO AUTO-AGENDAMENTO.
044300 1005-VERIFICA-CREATED-BY.
044400     MOVE SPACES TO WS-CREATED-BY-UC.
044500     MOVE SEM-CREATED-BY TO WS-CREATED-BY-UC.
044600     INSPECT WS-CREATED-BY-UC
044700         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
044800     IF SEM-CREATED-BY NOT = SPACES
044900        AND WS-CREATED-BY-UC NOT = 'ADMIN     '
045000        MOVE 'createdBy may only be set to ''ADMIN'' by admin
045100-            ' endpoints.'
045200             TO WS-REJECT-MSG.
045300
045400*    VALIDACAO DE E-MAIL (CH-0417): CASE-FOLD, RECUO A PARTIR DO
045500*    FIM PARA ACHAR O TAMANHO REAL (SEM ESPACOS A DIREITA), E
045600*    CONFERENCIA DOS ULTIMOS 20 CARACTERES CONTRA O SUFIXO
045700*    INSTITUCIONAL.  UM E-MAIL SEM PARTE LOCAL (TAMANHO <= 20)
045800*    TAMBEM E REJEITADO (CH-0436).
045900 1010-VALIDA-EMAIL.
046000     MOVE SPACES TO WS-EMAIL-UC.
046100     MOVE SEM-EMAIL TO WS-EMAIL-UC.
046200     INSPECT WS-EMAIL-UC
046300         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
046400     MOVE 50 TO WS-EMAIL-POS.
046500     PERFORM 1012-RECUA-POS UNTIL WS-EMAIL-POS = 0
046600        OR WS-EMAIL-UC (WS-EMAIL-POS : 1) NOT = SPACE.
046700     IF WS-EMAIL-POS <= 20
046800        MOVE 'Invalid email! Must end with @newhorizonindia.edu'
046900             TO WS-REJECT-MSG
047000        GO TO 1010-SAIDA.
047100     IF WS-EMAIL-UC (WS-EMAIL-POS - 19 : 20) NOT =
047200        WS-EMAIL-SUFFIXO
047300        MOVE 'Invalid email! Must end with @newhorizonindia.edu'
047400             TO WS-REJECT-MSG.
047500 1010-SAIDA.
047600     EXIT.
047700
047800*    RECUO DE UMA POSICAO; PERFORM...UNTIL EM 1010-VALIDA-EMAIL
047900*    CHAMA ESTE PARAGRAFO ATE ACHAR UM CARACTER NAO-BRANCO OU
048000*    ZERAR A POSICAO (CAMPO TODO EM BRANCO).
048100 1012-RECUA-POS.
048200     SUBTRACT 1 FROM WS-EMAIL-POS.
048300
048400*    TELEFONE DEVE TER 10 DIGITOS (SEM ZEROS) E O PRIMEIRO DIGITO
048500*    DEVE SER 6, 7, 8 OU 9, CONFORME O PLANO DE NUMERACAO DA
048600*    INSTITUICAO.
048700 1020-VALIDA-TELEFONE.
048800     IF SEM-PHONE = ZEROS OR SPP-FIRST-DIGIT < 6
048900        MOVE 'Invalid phone number! Must be 10 digits starting
049000-            ' with 6/7/8/9'
049100             TO WS-REJECT-MSG.
049200
049300*    CLASSIFICA O PEDIDO EM UM DOS TRES FORMATOS ACEITOS E DISPARA
049400*    AS VALIDACOES ESPECIFICAS DE CADA UM.  UM PEDIDO SEM NENHUM
049500*    DOS TRES GRUPOS DE CAMPOS PREENCHIDO E REJEITADO DE IMEDIATO.
049600 1030-VALIDA-FORMATO.
049700     MOVE SPACE TO WS-SHAPE-FLAG.
049800     IF SEM-DATE NOT = SPACES AND SEM-START-TIME NOT = SPACES
049900        AND SEM-END-TIME NOT = SPACES
050000        MOVE 'T' TO WS-SHAPE-FLAG
050100     ELSE
050200        IF SEM-START-DATE NOT = SPACES
050300           AND SEM-END-DATE NOT = SPACES
050400           MOVE 'D' TO WS-SHAPE-FLAG
050500        ELSE
050600           IF SEM-SLOT NOT = SPACES
050700              MOVE 'S' TO WS-SHAPE-FLAG.
050800     IF WS-SHAPE-FLAG = SPACE
050900        MOVE 'Invalid booking payload. Provide either
051000-            ' date+startTime+endTime (time booking) or
051100-            ' startDate+endDate (day booking) or a valid slot
051200-            ' value.'
051300             TO WS-REJECT-MSG
051400        GO TO 1030-SAIDA.
051500     PERFORM 1032-VALIDA-DATAS.
051600     IF WS-REJECT-MSG NOT = SPACES
051700        GO TO 1030-SAIDA.
051800     IF SHAPE-E-HORARIO
051900        PERFORM 1034-VALIDA-HORARIO.
052000     IF SHAPE-E-DIARIA
052100        PERFORM 1036-VALIDA-INTERVALO-DIAS.
052200 1030-SAIDA.
052300     EXIT.
052400
052500*    CONFERE O FORMATO AAAA-MM-DD DE CADA DATA PRESENTE (SEM-DATE,
052600*    SEM-START-DATE, SEM-END-DATE): HIFENS NAS POSICOES 5 E 8, E
052700*    OS SEIS DIGITOS (ANO/MES/DIA) TESTADOS CONTRA DIGITO-VALIDO -
052800*    SO CONFERIR O HIFEN NO LUGAR CERTO NAO BASTA, POIS LETRAS
052900*    PASSARIAM (ACHADO DA AUDITORIA CH-0441).
053000 1032-VALIDA-DATAS.
053100     IF SEM-DATE NOT = SPACES
053200        IF SDP-SEP1 NOT = '-' OR SDP-SEP2 NOT = '-'
053300              OR SDP-YYYY IS NOT DIGITO-VALIDO
053400              OR SDP-MM IS NOT DIGITO-VALIDO
053500              OR SDP-DD IS NOT DIGITO-VALIDO
053600           MOVE 'Dates must be in YYYY-MM-DD format'
053700                TO WS-REJECT-MSG
053800           GO TO 1032-SAIDA.
053900     IF SEM-START-DATE NOT = SPACES
054000        IF TDP-SEP1 NOT = '-' OR TDP-SEP2 NOT = '-'
054100              OR TDP-YYYY IS NOT DIGITO-VALIDO
054200              OR TDP-MM IS NOT DIGITO-VALIDO
054300              OR TDP-DD IS NOT DIGITO-VALIDO
054400           MOVE 'Dates must be in YYYY-MM-DD format'
054500                TO WS-REJECT-MSG
054600           GO TO 1032-SAIDA.
054700     IF SEM-END-DATE NOT = SPACES
054800        IF NDP-SEP1 NOT = '-' OR NDP-SEP2 NOT = '-'
054900              OR NDP-YYYY IS NOT DIGITO-VALIDO
055000              OR NDP-MM IS NOT DIGITO-VALIDO
055100              OR NDP-DD IS NOT DIGITO-VALIDO
055200           MOVE 'Dates must be in YYYY-MM-DD format'
055300                TO WS-REJECT-MSG.
055400 1032-SAIDA.
055500     EXIT.
055600
055700*    CONVERTE START-TIME E END-TIME EM MINUTOS E EXIGE QUE O FIM
055800*    SEJA POSTERIOR AO INICIO (PEDIDO DE FORMATO HORARIO).
055900 1034-VALIDA-HORARIO.
056000     MOVE SEM-START-TIME TO WS-HHMM-IN.
056100     PERFORM 8100-CONVERTE-HHMM.
056200     MOVE WS-HHMM-OUT TO WS-START-MINUTOS.
056300     MOVE SEM-END-TIME TO WS-HHMM-IN.
056400     PERFORM 8100-CONVERTE-HHMM.
056500     MOVE WS-HHMM-OUT TO WS-END-MINUTOS.
056600     IF WS-END-MINUTOS NOT > WS-START-MINUTOS
056700        MOVE 'Invalid time range: endTime must be after startTime'
056800             TO WS-REJECT-MSG.
056900
057000*    EXIGE QUE A DATA FINAL NAO SEJA ANTERIOR A DATA INICIAL
057100*    (PEDIDO DE FORMATO DIARIA).
057200 1036-VALIDA-INTERVALO-DIAS.
057300     IF SEM-END-DATE < SEM-START-DATE
057400        MOVE 'Invalid date range: endDate is before startDate'
057500             TO WS-REJECT-MSG.
057600
057700*    MONTA O CARIMBO SEM-APPLIED-AT A PARTIR DA DATA/HORA DO
057800*    SISTEMA QUANDO O PEDIDO NAO TROUXE UM CARIMBO PROPRIO.  A
057900*    JANELA DE SECULO (WS-TODAY-YY < 50 => 20XX, SENAO 19XX) FOI
058000*    VALIDADA NA REVISAO 1.5 PARA A VIRADA DO ANO 2000 E NUNCA
058100*    PRECISOU SER REVISTA.
058200 1070-CARIMBA-APPLIED-AT.
058300     ACCEPT WS-TODAY-DATE-R FROM DATE.
058400     ACCEPT WS-TODAY-TIME-R FROM TIME.
058500     IF WS-TODAY-YY < 50
058600        MOVE '20' TO WS-TODAY-CENTURY
058700     ELSE
058800        MOVE '19' TO WS-TODAY-CENTURY.
058900     MOVE SPACES TO SEM-APPLIED-AT.
059000     STRING WS-TODAY-CENTURY WS-TODAY-YY '-' WS-TODAY-MM '-'
059100            WS-TODAY-DD 'T' WS-TODAY-HH ':' WS-TODAY-MN ':'
059200            WS-TODAY-SS 'Z'
059300            DELIMITED BY SIZE INTO SEM-APPLIED-AT.
059400
059500*    CONVERTE UM CAMPO HH:MM EM MINUTOS DESDE A MEIA-NOITE; USADO
059600*    TANTO NA VALIDACAO DO PEDIDO QUANTO NA COMPARACAO DE FAIXAS
059700*    DE HORARIO CONTRA O MESTRE (2030-CONFLITO-HORARIO-X-HORARIO).
059800 8100-CONVERTE-HHMM.
059900     MOVE WS-HHMM-IN TO WS-HHMM-ALPHA.
060000     COMPUTE WS-HHMM-OUT = (WS-HHMM-HH * 60) + WS-HHMM-MM.
060100
060200*-----------------------------------------------------------------
060300*    VARREDURA DE CONFLITOS CONTRA O ARQUIVO MESTRE SEMBOOK.  SO
060400*    CONSIDERA REGISTROS DA MESMA SALA (CASE-FOLD DE HALL-NAME);
060500*    O PROPRIO SEM-ID (RELEITURA/REENVIO) E IGNORADO.  PARA O
060600*    PRIMEIRO CONFLITO ENCONTRADO, A VARREDURA PARA (NAO PRECISA
060700*    ACHAR TODOS).
060800*-----------------------------------------------------------------
060900 2000-VARRE-CONFLITOS.
061000     MOVE 'N' TO WS-CONFLITO.
061100     MOVE SPACES TO WS-HALL-NAME-UC.
061200     MOVE SEM-HALL-NAME TO WS-HALL-NAME-UC.
061300     INSPECT WS-HALL-NAME-UC
061400         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
061500     OPEN INPUT SEMBOOK.
061600     IF FS-SEMBOOK NOT = '00'
061700        GO TO 2000-SAIDA.
061800*    LEITURA SEQUENCIAL DO MESTRE, DESCARTANDO O PROPRIO SEM-ID E
061900*    RESERVAS DE OUTRA SALA ANTES DE COMPARAR AS FAIXAS.
062000 2010-LE-MESTRE.
062100     READ SEMBOOK
062200         AT END GO TO 2080-FIM-LEITURA.
062300     IF BK-ID = SEM-ID
062400        GO TO 2010-LE-MESTRE.
062500     MOVE SPACES TO WS-EXIST-HALL-NAME-UC.
062600     MOVE BK-HALL-NAME TO WS-EXIST-HALL-NAME-UC.
062700     INSPECT WS-EXIST-HALL-NAME-UC
062800         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
062900     IF WS-EXIST-HALL-NAME-UC NOT = WS-HALL-NAME-UC
063000        GO TO 2010-LE-MESTRE.
063100     PERFORM 2020-COMPARA-REGISTRO.
063200     IF HOUVE-CONFLITO
063300        GO TO 2080-FIM-LEITURA.
063400     GO TO 2010-LE-MESTRE.
063500 2080-FIM-LEITURA.
063600     CLOSE SEMBOOK.
063700 2000-SAIDA.
063800     EXIT.
063900
064000*    COMPARA O PEDIDO CORRENTE CONTRA UM REGISTRO DO MESTRE DA
064100*    MESMA SALA, COBRINDO AS QUATRO COMBINACOES DE FORMATO
064200*    (HORARIO X HORARIO, HORARIO X DIARIA, DIARIA X HORARIO,
064300*    DIARIA X DIARIA) - AS DUAS ULTIMAS SAO TESTES DE FAIXA
064400*    SIMPLES; AS DUAS PRIMEIRAS DEPENDEM DO FORMATO DO PEDIDO QUE
064500*    JA ESTA NO MESTRE.
064600 2020-COMPARA-REGISTRO.
064700*        CASO 1 - PEDIDO DE HORARIO CONTRA RESERVA EXISTENTE DE
064800*        HORARIO NO MESMO DIA.
064900     IF SHAPE-E-HORARIO AND BK-DATE = SEM-DATE
065000        PERFORM 2030-CONFLITO-HORARIO-X-HORARIO.
065100     IF HOUVE-CONFLITO
065200        GO TO 2020-SAIDA.
065300*        CASO 2 - PEDIDO DE HORARIO CAINDO DENTRO DE UM INTERVALO
065400*        DE DIAS JA RESERVADO PARA A MESMA SALA.
065500     IF SHAPE-E-HORARIO AND BK-START-DATE NOT = SPACES
065600        IF SEM-DATE >= BK-START-DATE AND SEM-DATE <= BK-END-DATE
065700           MOVE 'Y' TO WS-CONFLITO
065800           GO TO 2020-SAIDA.
065900*        CASO 3 - PEDIDO DE INTERVALO DE DIAS CONTENDO UM DIA JA
066000*        RESERVADO DE HORARIO PARA A MESMA SALA.
066100     IF SHAPE-E-DIARIA AND BK-START-TIME NOT = SPACES
066200        IF BK-DATE >= SEM-START-DATE AND BK-DATE <= SEM-END-DATE
066300           MOVE 'Y' TO WS-CONFLITO
066400           GO TO 2020-SAIDA.
066500*        CASO 4 - PEDIDO DE INTERVALO DE DIAS CONTRA RESERVA
066600*        EXISTENTE TAMBEM DE INTERVALO DE DIAS.
066700     IF SHAPE-E-DIARIA AND BK-START-DATE NOT = SPACES
066800        PERFORM 2040-CONFLITO-DIARIA-X-DIARIA.
066900 2020-SAIDA.
067000     EXIT.
067100
067200*    PEDIDO DE HORARIO CONTRA RESERVA EXISTENTE DE HORARIO NO
067300*    MESMO DIA: SE A RESERVA EXISTENTE NAO TEM HORA DEFINIDA,
067400*    CONSIDERA O DIA TODO OCUPADO; SENAO COMPARA AS FAIXAS EM
067500*    MINUTOS (SOBREPOSICAO CLASSICA DE INTERVALOS).
067600 2030-CONFLITO-HORARIO-X-HORARIO.
067700     IF BK-START-TIME = SPACES OR BK-END-TIME = SPACES
067800        MOVE 'Y' TO WS-CONFLITO
067900        GO TO 2030-SAIDA.
068000     MOVE SEM-START-TIME TO WS-HHMM-IN.
068100     PERFORM 8100-CONVERTE-HHMM.
068200     MOVE WS-HHMM-OUT TO WS-START-MINUTOS.
068300     MOVE SEM-END-TIME TO WS-HHMM-IN.
068400     PERFORM 8100-CONVERTE-HHMM.
068500     MOVE WS-HHMM-OUT TO WS-END-MINUTOS.
068600     MOVE BK-START-TIME TO WS-HHMM-IN.
068700     PERFORM 8100-CONVERTE-HHMM.
068800     MOVE WS-HHMM-OUT TO WS-EXIST-START-MINUTOS.
068900     MOVE BK-END-TIME TO WS-HHMM-IN.
069000     PERFORM 8100-CONVERTE-HHMM.
069100     MOVE WS-HHMM-OUT TO WS-EXIST-END-MINUTOS.
069200     IF WS-START-MINUTOS < WS-EXIST-END-MINUTOS
069300        AND WS-EXIST-START-MINUTOS < WS-END-MINUTOS
069400        MOVE 'Y' TO WS-CONFLITO.
069500 2030-SAIDA.
069600     EXIT.
069700
069800*    PEDIDO DIARIO CONTRA RESERVA EXISTENTE DIARIA: CONFLITO
069900*    QUANDO OS DOIS INTERVALOS DE DIAS SE SOBREPOEM (NAO-
070000*    DISJUNTOS).
070100 2040-CONFLITO-DIARIA-X-DIARIA.
070200     IF NOT (BK-END-DATE < SEM-START-DATE
070300             OR BK-START-DATE > SEM-END-DATE)
070400        MOVE 'Y' TO WS-CONFLITO.
070500
070600*-----------------------------------------------------------------
070700*    GRAVACAO DO PEDIDO ACEITO NO ARQUIVO MESTRE (EXTEND).  CADA
070800*    CAMPO DE REG-ENTSEM E COPIADO PARA O CAMPO CORRESPONDENTE DE
070900*    REG-SEMBOOK - NAO HA MOVE CORRESPONDING PORQUE OS PREFIXOS
071000*    DOS NOMES DE CAMPO SAO DIFERENTES (SEM- X BK-).
071100*-----------------------------------------------------------------
071200 3000-GRAVA-RESERVA.
071300*        BLOCO 1 - IDENTIFICACAO E SALA.
071400     MOVE SEM-ID            TO BK-ID.
071500     MOVE SEM-HALL-NAME     TO BK-HALL-NAME.
071600*        BLOCO 2 - DATA/HORARIO OU INTERVALO DE DIAS OU SLOT;
071700*        OS TRES GRUPOS SAO COPIADOS SEMPRE, MESMO QUANDO EM
071800*        BRANCO, PORQUE O FORMATO DO PEDIDO JA FOI FIXADO EM
071900*        1030-VALIDA-FORMATO (WS-SHAPE-FLAG).
072000     MOVE SEM-DATE          TO BK-DATE.
072100     MOVE SEM-START-DATE    TO BK-START-DATE.
072200     MOVE SEM-END-DATE      TO BK-END-DATE.
072300     MOVE SEM-SLOT          TO BK-SLOT.
072400     MOVE SEM-SLOT-TITLE    TO BK-SLOT-TITLE.
072500     MOVE SEM-START-TIME    TO BK-START-TIME.
072600     MOVE SEM-END-TIME      TO BK-END-TIME.
072700*        BLOCO 3 - DADOS DO SOLICITANTE/CONTATO, JA VALIDADOS
072800*        PELA CADEIA DE 1000-ADMITE-RESERVA.
072900     MOVE SEM-BOOKING-NAME  TO BK-BOOKING-NAME.
073000     MOVE SEM-EMAIL         TO BK-EMAIL.
073100     MOVE SEM-DEPARTMENT    TO BK-DEPARTMENT.
073200     MOVE SEM-PHONE         TO BK-PHONE.
073300*        BLOCO 4 - OBSERVACOES, CARIMBO E SITUACAO DO PEDIDO NO
073400*        MOMENTO DA ADMISSAO (O CANCELAMENTO POSTERIOR E FEITO
073500*        POR CANSEM.COB, NUNCA POR ESTE PROGRAMA).
073600     MOVE SEM-REMARKS       TO BK-REMARKS.
073700     MOVE SEM-CANCEL-REASON TO BK-CANCEL-REASON.
073800     MOVE SEM-APPLIED-AT    TO BK-APPLIED-AT.
073900     MOVE SEM-STATUS        TO BK-STATUS.
074000     MOVE SEM-CREATED-BY    TO BK-CREATED-BY.
074100     MOVE SPACES            TO BK-FILLER.
074200*        GRAVACAO POR EXTEND - O MESTRE E SEMPRE ACRESCENTADO NO
074300*        FIM, NUNCA REESCRITO NESTE PROGRAMA (QUEM REESCREVE O
074400*        MESTRE E CANSEM.COB, NO CANCELAMENTO).
074500     OPEN EXTEND SEMBOOK.
074600     WRITE REG-SEMBOOK.
074700     CLOSE SEMBOOK.
074800
074900*    ENCERRAMENTO DO LOTE - SO PRECISA FECHAR ENTSEM; SEMBOOK JA
075000*    FOI ABERTO E FECHADO PONTUALMENTE EM CADA ACESSO.
075100 9000-ENCERRA-ARQUIVOS.
075200     CLOSE ENTSEM.
075300*-----------------------------------------------------------------
075400*    GLOSSARIO DE CAMPOS (REFERENCIA RAPIDA PARA O OPERADOR E
075500*    PARA QUEM FOR DAR MANUTENCAO NESTE PROGRAMA) - CRUZA O
075600*    PREFIXO DE ENTRADA (SEM-) COM O PREFIXO DO MESTRE (BK-).
075700*    ESTE BLOCO NAO TEM EFEITO EM TEMPO DE EXECUCAO; E SO
075800*    DOCUMENTACAO, MANTIDO JUNTO COM O PROGRAMA DESDE O CH-0441.
075900*-----------------------------------------------------------------
076000*    SEM-ID / BK-ID............... CHAVE DO PEDIDO (NAO E CHAVE
076100*                                  DE ARQUIVO - ENTSEM E SEMBOOK
076200*                                  SAO SEQUENCIAIS PUROS).
076300*    SEM-HALL-NAME / BK-HALL-NAME. NOME LIVRE DA SALA; CASADO
076400*                                  POR IGUALDADE CASE-FOLD, NUNCA
076500*                                  POR CODIGO NESTE PROGRAMA.
076600*    SEM-DATE/START-DATE/END-DATE. TRES FORMAS DE DATA, UMA POR
076700*                                  FORMATO DE PEDIDO; NUNCA MAIS
076800*                                  DE UM GRUPO PREENCHIDO AO
076900*                                  MESMO TEMPO (WS-SHAPE-FLAG).
077000*    SEM-SLOT / SEM-SLOT-TITLE.... TERCEIRO FORMATO DE PEDIDO,
077100*                                  SEM VALIDACAO DE CONFLITO DE
077200*                                  HORARIO (SO EXISTE, OU NAO).
077300*    SEM-START-TIME/END-TIME...... HORARIO DO FORMATO HORARIO,
077400*                                  CONVERTIDO EM MINUTOS POR
077500*                                  8100-CONVERTE-HHMM PARA
077600*                                  COMPARACAO NUMERICA DE FAIXA.
077700*    SEM-BOOKING-NAME/EMAIL/DEPT.. DADOS DO SOLICITANTE; SO O
077800*                                  E-MAIL E VALIDADO POR FORMATO
077900*                                  (DOMINIO INSTITUCIONAL).
078000*    SEM-PHONE..................... TELEFONE DE CONTATO, 10
078100*                                  DIGITOS, PRIMEIRO DIGITO 6-9.
078200*    SEM-REMARKS / BK-REMARKS...... OBSERVACAO LIVRE; SO O
078300*                                  CANSEM.COB ESCREVE NELA DEPOIS
078400*                                  DA ADMISSAO (CONCATENACAO).
078500*    SEM-CANCEL-REASON............. SEMPRE EM BRANCO NA ADMISSAO;
078600*                                  PREENCHIDO SO POR CANSEM.COB.
078700*    SEM-APPLIED-AT................ CARIMBO DE ACEITE; GERADO
078800*                                  AQUI QUANDO NAO VEM PRONTO.
078900*    SEM-STATUS.................... PENDING/APPROVED/REJECTED/
079000*                                  CANCEL_REQUESTED/CANCELLED -
079100*                                  OS DOIS ULTIMOS SO SAO
079200*                                  ATRIBUIDOS POR CANSEM.COB.
079300*    SEM-CREATED-BY................ EM BRANCO OU 'ADMIN'; REGRA
079400*                                  DE QUEM PODE GRAVAR 'ADMIN' EM
079500*                                  1005-VERIFICA-CREATED-BY.
079600*-----------------------------------------------------------------
079700*    NOTAS DE OPERACAO - PONTOS A OBSERVAR NA CONDUCAO DO LOTE
079800*    NOTURNO DE ADMISSAO, REGISTRADOS PELA EQUIPE AO LONGO DAS
079900*    REVISOES 1.0 A 2.5 (VER HISTORICO DE ALTERACOES NO TOPO).
080000*-----------------------------------------------------------------
080100*    1) A ORDEM DAS VALIDACOES EM 1000-ADMITE-RESERVA E
080200*       INTENCIONAL E NAO DEVE SER REORGANIZADA SEM ACORDO COM A
080300*       AREA DE NEGOCIO - O SISTEMA QUE CONSOME A MENSAGEM DE
080400*       REJEICAO (WS-REJECT-MSG) DEPENDE DE QUAL REGRA FALHOU
080500*       PRIMEIRO PARA DECIDIR SE TENTA REENVIAR O PEDIDO.
080600*    2) A VARREDURA DE CONFLITO (2000-VARRE-CONFLITOS) E SEMPRE A
080700*       ULTIMA REGRA, POR SER A MAIS CARA (LEITURA SEQUENCIAL
080800*       COMPLETA DO MESTRE QUANDO NAO HA CONFLITO) - AS DEMAIS
080900*       REGRAS SAO TODAS EM MEMORIA E DEVEM CONTINUAR VINDO ANTES.
081000*    3) SEMBOOK E ABERTO E FECHADO VARIAS VEZES NO MESMO RUN
081100*       (0100-ABRE-ARQUIVOS, 2000-VARRE-CONFLITOS POR PEDIDO, E
081200*       3000-GRAVA-RESERVA POR PEDIDO ACEITO) PORQUE ESTE
081300*       COMPILADOR NAO PERMITE LER E ACRESCENTAR NO MESMO OPEN EM
081400*       UM ARQUIVO SEQUENCIAL; NAO TENTAR SIMPLIFICAR ISSO SEM
081500*       TESTAR OS TRES CENARIOS (MESTRE VAZIO, MESTRE COM UM SO
081600*       REGISTRO, MESTRE GRANDE) NO AMBIENTE DE HOMOLOGACAO.
081700*    4) SEM-REMARKS/BK-REMARKS PODE CHEGAR COM TEXTO LIVRE DE
081800*       QUALQUER TAMANHO ATE X(120); NAO HA VALIDACAO DE CONTEUDO
081900*       NESTE PROGRAMA, SO DE TAMANHO (TRUNCAMENTO NATURAL DO
082000*       MOVE). A JUNCAO COM O MOTIVO DE CANCELAMENTO SO ACONTECE
082100*       EM CANSEM.COB, NUNCA AQUI.
082200*    5) O CARIMBO SEM-APPLIED-AT, QUANDO GERADO POR ESTE
082300*       PROGRAMA (1070-CARIMBA-APPLIED-AT), USA O RELOGIO DO
082400*       SERVIDOR DE LOTE, NAO O RELOGIO DA ESTACAO QUE ORIGINOU O
082500*       PEDIDO - NAO HA AJUSTE DE FUSO HORARIO NESTE PROGRAMA.
082600*    6) O PRIMEIRO CONFLITO ENCONTRADO NA VARREDURA ENCERRA A
082700*       BUSCA (2010-LE-MESTRE VAI DIRETO PARA 2080-FIM-LEITURA);
082800*       O PROGRAMA NAO LISTA TODOS OS CONFLITOS, SO INFORMA QUE
082900*       HOUVE PELO MENOS UM - SUFICIENTE PARA REJEITAR O PEDIDO.
083000*    7) ESTE PROGRAMA NUNCA ALTERA SEM-STATUS DO REGISTRO DE
083100*       ENTRADA; O STATUS GRAVADO NO MESTRE (BK-STATUS) E UMA
083200*       COPIA DIRETA DO QUE VEIO NO PEDIDO (OU 'ADMIN' QUANDO JA
083300*       APPROVED SEM CRIADOR, CONFORME REGRA 1005).
083400*-----------------------------------------------------------------
083500*    8) CONTROLE DE VOLUME - WS-CONT-LIDOS, WS-CONT-GRAVADOS E
083600*       WS-CONT-REJEITADOS SAO ACUMULADORES COMP QUE SO SERVEM
083700*       PARA O RELATORIO FINAL DE 9100-TOTALIZA (VER ABAIXO); NAO
083800*       SAO USADOS EM NENHUMA DECISAO DE NEGOCIO DO PROGRAMA.
083900*    9) A VARIAVEL WS-SW-CONFLITO (88-LEVELS HOUVE-CONFLITO E
084000*       NAO-HOUVE-CONFLITO) E REINICIALIZADA NO INICIO DE CADA
084100*       PEDIDO EM 1000-ADMITE-RESERVA; ESQUECER DE REINICIAR ESTA
084200*       CHAVE FOI A CAUSA DE UM DEFEITO ANTIGO (VER CH-0287 NO
084300*       HISTORICO) EM QUE UM PEDIDO VALIDO ERA REJEITADO PORQUE
084400*       HERDAVA O RESULTADO DA VARREDURA DO PEDIDO ANTERIOR.
084500*   10) OS CAMPOS DE DATA (SEM-DATE, SEM-START-DATE, SEM-END-DATE)
084600*       SAO TRATADOS COMO TEXTO (PIC X) EM TODO O PROGRAMA; NAO HA
084700*       CONVERSAO PARA UM TIPO DE DATA NUMERICO NEM CALCULO DE
084800*       DIFERENCA DE DATAS ALEM DA CONTAGEM DE DIAS EM
084900*       1036-VALIDA-INTERVALO-DIAS, QUE TRABALHA SOBRE OS
085000*       SUBCAMPOS YYYY/MM/DD JA EXPOSTOS PELOS REDEFINES.
085100*   11) A HORA (SEM-START-TIME, SEM-END-TIME) E VALIDADA EM
085200*       1034-VALIDA-HORARIO POR FAIXA NUMERICA SIMPLES (0000 A
085300*       2359) E NAO POR CONVERSAO HH:MM; MINUTOS INVALIDOS COMO
085400*       '2361' SO SAO PEGOS PORQUE A COMPARACAO E CONTRA A HORA
085500*       CHEIA EM COMP, VER 8100-CONVERTE-HHMM PARA O DETALHE.
085600*-----------------------------------------------------------------
085700*   12) O ARQUIVO DE ENTRADA (ENTSEM) NAO E REGRAVADO NEM
085800*       RENOMEADO POR ESTE PROGRAMA; A LIMPEZA/ARQUIVAMENTO DO
085900*       LOTE PROCESSADO FICA A CARGO DO JCL/PROCEDIMENTO DE
086000*       EXECUCAO QUE CHAMA CADSEM, NAO DESTE FONTE.
086100*   13) O RELATORIO DE TOTALIZACAO (9100-TOTALIZA) VAI PARA A
086200*       IMPRESSORA LOGICA DO SISTEMA (SYSLST), NUNCA PARA TELA;
086300*       NAO HA SAIDA INTERATIVA EM NENHUM PONTO DESTE PROGRAMA.
086400*   14) SE O OPERADOR PRECISAR REPROCESSAR O MESMO LOTE APOS UMA
086500*       QUEDA NO MEIO DO RUN, OS PEDIDOS JA GRAVADOS EM SEMBOOK
086600*       NA EXECUCAO ANTERIOR NAO SAO DETECTADOS COMO DUPLICADOS -
086700*       CABE AO OPERADOR CONFIRMAR QUE O ARQUIVO ENTSEM DE ENTRADA
086800*       NAO FOI REPETIDO ANTES DE SUBMETER O JOB NOVAMENTE.
086900*-----------------------------------------------------------------
