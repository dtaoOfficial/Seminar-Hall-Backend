000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CANSEM-COB.
000300 AUTHOR. J. ALVES MARINHO.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 04-09-2000.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - CANSEM
001100*    FINALIDADE : PEDIDO DE CANCELAMENTO DE UMA RESERVA JA
001200*                 ACEITA NO ARQUIVO MESTRE SEMBOOK. MARCA O
001300*                 STATUS COMO CANCEL_REQUESTED, GRAVA O MOTIVO
001400*                 E ACRESCENTA UMA OBSERVACAO AO CAMPO DE
001500*                 OBSERVACOES DO REGISTRO, SEM EXCLUI-LO.
001600*-----------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
001900*    1.0   04-09-2000   JAM    -----        IMPLANTACAO INICIAL
002000*                              (EXCLUSAO FISICA DE ALUNOS, TELA)
002100*    1.1   11-12-2001   JAM    CH-0360      FILE STATUS 24/34 NA
002200*                              REESCRITA DO REGISTRO
002300*    2.0   21-09-2003   EC     CH-0415      REESCRITO COMO PEDIDO
002400*                              DE CANCELAMENTO EM LOTE. NAO MAIS  CH-0415
002500*                              EXCLUI O REGISTRO, SO MARCA STATUS.
002600*    2.1   03-10-2003   JAM    CH-0419      JUNCAO DE OBSERVACOES
002700*                              COM SEPARADOR ' | ' QUANDO JA      CH-0419
002800*                              EXISTIA TEXTO NO CAMPO.
002900*    2.2   16-10-2003   EC     CH-0421      MOTIVO DE CANCELAMENTO
003000*                              SO SOBRESCREVE SE INFORMADO NO     CH-0421
003100*                              LANCAMENTO DE ENTRADA.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS DIGITO-VALIDO IS '0' THRU '9'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ENTSEMC ASSIGN TO DISK
004000                   ORGANIZATION IS SEQUENTIAL
004100                   ACCESS MODE IS SEQUENTIAL
004200                   FILE STATUS IS FS-ENTSEMC.
004300
004400     SELECT SEMBOOK ASSIGN TO DISK
004500                   ORGANIZATION IS SEQUENTIAL
004600                   ACCESS MODE IS SEQUENTIAL
004700                   FILE STATUS IS FS-SEMBOOK.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  ENTSEMC
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID 'ENTSEMC.DAT'
005400     RECORD CONTAINS 150 CHARACTERS.
005500
005600*    REG-ENTSEMC - PEDIDO DE CANCELAMENTO LIDO DE ENTSEMC. BEM
005700*    MAIS ENXUTO QUE O LANCAMENTO DE CADSEM/ALTSEM, PORQUE SO
005800*    CARREGA O QUE E PRECISO PARA MARCAR UM CANCELAMENTO.
005900 01  REG-ENTSEMC.
006000*        CHAVE DO PEDIDO A CANCELAR - DEVE BATER COM BK-ID.
006100     05  CX-ID                      PIC X(24).
006200*        MOTIVO DO CANCELAMENTO; SO SOBRESCREVE BK-CANCEL-REASON
006300*        QUANDO PREENCHIDO (REGRA DO CH-0421).
006400     05  CX-CANCEL-REASON           PIC X(80).
006500*        OBSERVACAO ADICIONAL, JUNTADA A BK-REMARKS COM ' | '
006600*        (VER 1200-JUNTA-OBSERVACAO).
006700     05  CX-REMARKS                 PIC X(40).
006800     05  CX-FILLER                  PIC X(06).
006900
007000 FD  SEMBOOK
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID 'SEMBOOK.DAT'
007300     RECORD CONTAINS 585 CHARACTERS.
007400
007500 01  REG-SEMBOOK.
007600*        ESTE FONTE NAO ALTERA A CHAVE; SO LOCALIZA POR ELA.
007700     05  BK-ID                      PIC X(24).
007800     05  BK-HALL-NAME               PIC X(40).
007900     05  BK-DATE                    PIC X(10).
008000     05  BK-DATE-PARTS REDEFINES BK-DATE.
008100         10  BDP-YYYY               PIC X(04).
008200         10  BDP-SEP1               PIC X(01).
008300         10  BDP-MM                 PIC X(02).
008400         10  BDP-SEP2               PIC X(01).
008500         10  BDP-DD                 PIC X(02).
008600     05  BK-START-DATE              PIC X(10).
008700     05  BK-END-DATE                PIC X(10).
008800     05  BK-SLOT                    PIC X(20).
008900     05  BK-SLOT-TITLE              PIC X(60).
009000     05  BK-START-TIME              PIC X(05).
009100     05  BK-START-TIME-PARTS REDEFINES BK-START-TIME.
009200         10  BTP-HH                 PIC 9(02).
009300         10  BTP-COLON              PIC X(01).
009400         10  BTP-MM                 PIC 9(02).
009500     05  BK-END-TIME                PIC X(05).
009600     05  BK-BOOKING-NAME            PIC X(40).
009700     05  BK-EMAIL                   PIC X(50).
009800     05  BK-DEPARTMENT              PIC X(40).
009900     05  BK-PHONE                   PIC 9(10).
010000     05  BK-PHONE-PARTS REDEFINES BK-PHONE.
010100         10  BPP-FIRST-DIGIT        PIC 9(01).
010200         10  BPP-REST-DIGITS        PIC 9(09).
010300     05  BK-REMARKS                 PIC X(120).
010400     05  BK-CANCEL-REASON           PIC X(80).
010500     05  BK-APPLIED-AT              PIC X(30).
010600     05  BK-STATUS                  PIC X(16).
010700         88  BK-ST-PENDING              VALUE 'PENDING'.
010800         88  BK-ST-APPROVED             VALUE 'APPROVED'.
010900         88  BK-ST-REJECTED             VALUE 'REJECTED'.
011000         88  BK-ST-CANCEL-REQ           VALUE 'CANCEL_REQUESTED'.
011100         88  BK-ST-CANCELLED            VALUE 'CANCELLED'.
011200     05  BK-CREATED-BY              PIC X(10).
011300     05  BK-FILLER                  PIC X(05).
011400
011500 WORKING-STORAGE SECTION.
011600*----------- INDICADORES DE ARQUIVO -----------------------------
011700 77  FS-ENTSEMC                PIC X(02) VALUE SPACES.
011800 77  FS-SEMBOOK                PIC X(02) VALUE SPACES.
011900*----------- CONTADORES (COMP) -----------------------------------
012000 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
012100 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
012200 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
012300 77  WS-REMARKS-POS            PIC 9(03) COMP VALUE ZERO.
012400 77  WS-CX-REMARKS-POS         PIC 9(03) COMP VALUE ZERO.
012500*----------- INDICADORES DE CONTROLE ---------------------------
012600 01  WS-EOF-TRANS              PIC X VALUE 'N'.
012700     88  FIM-DE-TRANS              VALUE 'Y'.
012800 01  WS-ACHOU-MESTRE            PIC X VALUE 'N'.
012900     88  ACHOU-RESERVA             VALUE 'Y'.
013000 01  WS-REJECT-MSG              PIC X(80) VALUE SPACES.
013100 01  WS-OBSERVACAO-NOVA         PIC X(163) VALUE SPACES.
013200
013300 PROCEDURE DIVISION.
013400*-----------------------------------------------------------------
013500*    ROTINA PRINCIPAL - LE ENTSEMC ATE O FIM, CANCELA CADA PEDIDO
013600*-----------------------------------------------------------------
013700*    PASSO 1 - ABRE O ARQUIVO DE PEDIDOS DE CANCELAMENTO.
013800 0000-MAINLINE.
013900     PERFORM 0100-ABRE-ARQUIVOS.
014000*    PASSO 2 - PRIMEIRA LEITURA, PARA ARMAR O LOOP PRINCIPAL.
014100     PERFORM 0110-LE-ENTSEMC.
014200*    PASSO 3 - UM CICLO POR PEDIDO DE CANCELAMENTO, ATE EOF.
014300     PERFORM 1000-CANCELA-RESERVA THRU 1000-EXIT
014400             UNTIL FIM-DE-TRANS.
014500*    PASSO 4 - RESUMO DE VOLUME PARA O LOG DO JOB.
014600     DISPLAY '***** CANSEM-COB - FIM DE PROCESSAMENTO *****'.
014700     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
014800     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
014900     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
015000     STOP RUN.
015100
015200 0100-ABRE-ARQUIVOS.
015300     OPEN INPUT ENTSEMC.
015400     IF FS-ENTSEMC NOT = '00'
015500        DISPLAY 'ENTSEMC.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
015600        STOP RUN.
015700
015800*    LEITURA SEQUENCIAL SIMPLES; AT END LIGA O SWITCH DE EOF QUE
015900*    CONTROLA O PERFORM...UNTIL EM 0000-MAINLINE.
016000 0110-LE-ENTSEMC.
016100     READ ENTSEMC
016200         AT END MOVE 'Y' TO WS-EOF-TRANS.
016300
016400*-----------------------------------------------------------------
016500*    CANCELAMENTO DE UM PEDIDO (SEMINARSERVICE - CANCELLATION)
016600*-----------------------------------------------------------------
016700 1000-CANCELA-RESERVA.
016800     ADD 1 TO WS-REC-LIDOS.
016900     MOVE SPACES TO WS-REJECT-MSG.
017000     MOVE 'N' TO WS-ACHOU-MESTRE.
017100*    ABRE EM I-O PORQUE O CANCELAMENTO REESCREVE O REGISTRO NO
017200*    MESMO PASSO EM QUE O LOCALIZA - NAO HA UM PASSO DE VARREDURA
017300*    SEPARADO COMO EM CADSEM.COB/ALTSEM.COB (CANCELAMENTO NAO
017400*    PRECISA REVALIDAR CONFLITO DE SALA).
017500     OPEN I-O SEMBOOK.
017600     IF FS-SEMBOOK NOT = '00'
017700        MOVE 'Not found' TO WS-REJECT-MSG
017800        GO TO 1090-REJEITA.
017900 1010-LE-MESTRE.
018000     READ SEMBOOK
018100         AT END GO TO 1080-FIM-LEITURA.
018200     IF BK-ID NOT = CX-ID
018300        GO TO 1010-LE-MESTRE.
018400     MOVE 'Y' TO WS-ACHOU-MESTRE.
018500*    O STATUS VAI PARA CANCEL_REQUESTED, NUNCA DIRETO PARA
018600*    CANCELLED - A CONFIRMACAO FINAL DO CANCELAMENTO E UM PASSO
018700*    POSTERIOR, FORA DESTE PROGRAMA (VER NOTA NO APENDICE).
018800     MOVE 'CANCEL_REQUESTED' TO BK-STATUS.
018900     IF CX-CANCEL-REASON NOT = SPACES
019000        MOVE CX-CANCEL-REASON TO BK-CANCEL-REASON.
019100     IF CX-REMARKS NOT = SPACES
019200        PERFORM 1200-JUNTA-OBSERVACAO.
019300     REWRITE REG-SEMBOOK.
019400 1080-FIM-LEITURA.
019500     CLOSE SEMBOOK.
019600     IF NOT ACHOU-RESERVA
019700        MOVE 'Booking not found' TO WS-REJECT-MSG
019800        GO TO 1090-REJEITA.
019900     ADD 1 TO WS-REC-ACEITOS.
020000     DISPLAY CX-ID ' CANCEL REQUESTED'.
020100     GO TO 1000-PROXIMO.
020200*    QUALQUER REJEICAO CAI AQUI - SEMBOOK JA FOI FECHADO ANTES DE
020300*    CHEGAR NESTE PONTO (VEJA 1080-FIM-LEITURA).
020400 1090-REJEITA.
020500     ADD 1 TO WS-REC-REJEITADOS.
020600     DISPLAY CX-ID ' REJECTED - ' WS-REJECT-MSG.
020700 1000-PROXIMO.
020800     PERFORM 0110-LE-ENTSEMC.
020900 1000-EXIT.
021000     EXIT.
021100
021200*-----------------------------------------------------------------
021300*    ACRESCENTA A OBSERVACAO NOVA AO CAMPO DE OBSERVACOES,
021400*    SEPARANDO DA OBSERVACAO ANTERIOR PELO LITERAL ' | ' SE JA
021500*    HOUVER TEXTO GRAVADO NO CAMPO.
021600*-----------------------------------------------------------------
021700 1200-JUNTA-OBSERVACAO.
021800     IF BK-REMARKS = SPACES
021900        MOVE CX-REMARKS TO BK-REMARKS
022000        GO TO 1200-SAIDA.
022100     MOVE SPACES TO WS-OBSERVACAO-NOVA.
022200     MOVE 120 TO WS-REMARKS-POS.
022300     PERFORM 1210-RECUA-REMARKS UNTIL WS-REMARKS-POS = 0
022400        OR BK-REMARKS (WS-REMARKS-POS : 1) NOT = SPACE.
022500     MOVE 40 TO WS-CX-REMARKS-POS.
022600     PERFORM 1220-RECUA-CX-REMARKS UNTIL WS-CX-REMARKS-POS = 0
022700        OR CX-REMARKS (WS-CX-REMARKS-POS : 1) NOT = SPACE.
022800     STRING BK-REMARKS (1 : WS-REMARKS-POS)    DELIMITED BY SIZE
022900            ' | '                              DELIMITED BY SIZE
023000            CX-REMARKS (1 : WS-CX-REMARKS-POS) DELIMITED BY SIZE
023100            INTO WS-OBSERVACAO-NOVA.
023200     MOVE WS-OBSERVACAO-NOVA TO BK-REMARKS.
023300 1200-SAIDA.
023400     EXIT.
023500
023600 1210-RECUA-REMARKS.
023700     SUBTRACT 1 FROM WS-REMARKS-POS.
023800
023900 1220-RECUA-CX-REMARKS.
024000     SUBTRACT 1 FROM WS-CX-REMARKS-POS.
024100*-----------------------------------------------------------------
024200*    APENDICE - NOTAS COMPLEMENTARES DE MANUTENCAO
024300*    (ACRESCENTADO JUNTO COM O CH-0437, NORMA INTERNA 04/2004)
024400*-----------------------------------------------------------------
024500*    1) O QUE ESTE PROGRAMA NAO FAZ
024600*       CANSEM NAO EXCLUI O REGISTRO DO MESTRE, NAO VERIFICA
024700*       CONFLITO DE SALA E NAO LIBERA O HORARIO/DIARIA PARA NOVA
024800*       RESERVA - ISSO FICA A CARGO DE UM PASSO POSTERIOR, FORA
024900*       DESTE PROGRAMA, QUE CONFIRMA O CANCELAMENTO E SO ENTAO
025000*       MUDA O STATUS PARA CANCELLED DEFINITIVO.
025100*    2) RELACIONAMENTO COM CADSEM E ALTSEM
025200*       OS TRES PROGRAMAS (CADSEM, ALTSEM, CANSEM) COMPARTILHAM
025300*       O MESMO LAYOUT DE REG-SEMBOOK E A MESMA CONVENCAO DE
025400*       PREFIXO BK-, CADA UM COM SUA PROPRIA COPIA DO LAYOUT (NAO
025500*       HA COPYBOOK COMUM ENTRE ELES). CANSEM E O MAIS SIMPLES
025600*       DOS TRES PORQUE SO PRECISA LOCALIZAR E REESCREVER, SEM
025700*       MESCLA DE CAMPOS NEM VARREDURA DE CONFLITO.
025800*    3) CAMPO WS-OBSERVACAO-NOVA E O LIMITE DE 163 POSICOES
025900*       WS-OBSERVACAO-NOVA (PIC X(163)) PRECISA CABER O MAXIMO
026000*       DE BK-REMARKS (120) MAIS O SEPARADOR ' | ' (3) MAIS O
026100*       MAXIMO DE CX-REMARKS (40) = 163 POSICOES. O RESULTADO E
026200*       TRUNCADO DE VOLTA PARA BK-REMARKS (X(120)) NO MOVE FINAL
026300*       DE 1200-JUNTA-OBSERVACAO - SE A SOMA PASSAR DE 120, O
026400*       FINAL DA OBSERVACAO NOVA PODE SER PERDIDO. ISSO E
026500*       ACEITAVEL PORQUE CX-REMARKS E LIMITADO A 40 POSICOES NA
026600*       ORIGEM (INTERFACE WEB).
026700*    4) PADRAO DE MENSAGENS DE REJEICAO
026800*       AS DUAS MENSAGENS POSSIVEIS ('NOT FOUND' E 'BOOKING NOT
026900*       FOUND') SAO REDUNDANTES DE PROPOSITO - A PRIMEIRA COBRE
027000*       FALHA NA ABERTURA DO ARQUIVO SEMBOOK, A SEGUNDA COBRE
027100*       CHAVE NAO ENCONTRADA DENTRO DE UM ARQUIVO QUE ABRIU COM
027200*       SUCESSO. NAO UNIFICAR AS DUAS MENSAGENS SEM CONSULTAR A
027300*       EQUIPE DE SUPORTE, QUE USA O TEXTO PARA DIAGNOSTICO.
027400*    5) MOTIVO X OBSERVACAO - CAMPOS SEPARADOS
027500*       BK-CANCEL-REASON GUARDA O MOTIVO OFICIAL DO CANCELAMENTO
027600*       (USADO EM RELATORIO); BK-REMARKS GUARDA O HISTORICO LIVRE
027700*       DE OBSERVACOES DO PEDIDO DESDE A CRIACAO. UM CANCELAMENTO
027800*       PODE ALTERAR OS DOIS CAMPOS AO MESMO TEMPO, MAS NUNCA
027900*       DEVEM SER CONFUNDIDOS OU UNIFICADOS EM FUTURAS ALTERACOES.
028000*-----------------------------------------------------------------
028100*-----------------------------------------------------------------
028200*    APENDICE II - NOTAS SOBRE O LAYOUT COMPARTILHADO
028300*-----------------------------------------------------------------
028400*    6) CAMPOS COM REDEFINES HERDADOS DO LAYOUT COMUM
028500*       BK-DATE-PARTS, BK-START-TIME-PARTS E BK-PHONE-PARTS NAO
028600*       SAO USADOS POR NENHUM PARAGRAFO DESTE PROGRAMA - FORAM
028700*       MANTIDOS PORQUE O LAYOUT DE REG-SEMBOOK E COPIADO DE
028800*       CADSEM.COB, ONDE SAO EFETIVAMENTE USADOS NA VALIDACAO.
028900*       MANTER OS TRES LAYOUTS IDENTICOS FACILITA A LEITURA POR
029000*       QUEM CONHECE OS OUTROS DOIS PROGRAMAS.
029100*    7) OS 88-LEVELS DE BK-STATUS
029200*       BK-ST-PENDING, BK-ST-APPROVED, BK-ST-REJECTED, BK-ST-
029300*       CANCEL-REQ E BK-ST-CANCELLED COBREM TODOS OS VALORES
029400*       POSSIVEIS DE BK-STATUS NO SISTEMA; ESTE PROGRAMA SO
029500*       ESCREVE BK-ST-CANCEL-REQ, MAS OS DEMAIS 88-LEVELS FICAM
029600*       DECLARADOS PARA FACILITAR FUTURAS CONSULTAS OU VALIDACOES
029700*       SOBRE O STATUS ANTERIOR DO REGISTRO, SE PRECISAR.
029800*-----------------------------------------------------------------
029900*-----------------------------------------------------------------
030000*    APENDICE III - NOTAS OPERACIONAIS FINAIS
030100*-----------------------------------------------------------------
030200*    8) VOLUME E HORARIO DE EXECUCAO
030300*       CANSEM RODA NO MESMO CICLO NOTURNO DE CADSEM E ALTSEM,
030400*       SEMPRE DEPOIS DE AMBOS, PARA QUE PEDIDOS DE CANCELAMENTO
030500*       DO MESMO DIA NAO CONCORRAM COM ALTERACOES OU NOVOS
030600*       CADASTROS SOBRE O MESMO REGISTRO DENTRO DO MESMO LOTE.
030700*    9) ARQUIVO DE ENTRADA NAO E ARQUIVADO POR ESTE PROGRAMA
030800*       ASSIM COMO NOS OUTROS DOIS PROGRAMAS DO SISTEMA, A
030900*       LIMPEZA/ARQUIVAMENTO DE ENTSEMC APOS O PROCESSAMENTO
031000*       FICA A CARGO DO JCL, NUNCA DESTE FONTE.
031100*-----------------------------------------------------------------
031200*-----------------------------------------------------------------
031300*    APENDICE IV - OBSERVACAO FINAL SOBRE ESTE FONTE
031400*-----------------------------------------------------------------
031500*    A REVISAO 2.2 (CH-0421) FOI A ULTIMA MUDANCA DE COMPORTA-
031600*    MENTO DESTE PROGRAMA; AS LINHAS DE COMENTARIO ACRESCENTADAS
031700*    DEPOIS DISSO SEGUEM A NORMA INTERNA 04/2004 DE DOCUMENTACAO
031800*    DE PROGRAMAS DE LOTE E NAO ALTERAM NENHUMA REGRA DE NEGOCIO
031900*    JA EXISTENTE.
032000*-----------------------------------------------------------------
