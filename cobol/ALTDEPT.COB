000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALTDEPT-COB.
000300 AUTHOR. E. COUTINHO.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 02-05-2000.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - ALTDEPT
001100*    FINALIDADE : ALTERACAO DE DEPARTAMENTOS JA EXISTENTES NO
001200*                 ARQUIVO MESTRE DEPTMAS, A PARTIR DE
001300*                 LANCAMENTOS LIDOS DO ARQUIVO ENTDEPA.
001400*                 REJEITA NOME EM BRANCO E NOME DUPLICADO DE
001500*                 OUTRO DEPARTAMENTO.
001600*-----------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
001900*    1.0   02-05-2000   EC     -----        IMPLANTACAO INICIAL
002000*                              (ALTERACAO DE CURSOS, TELA)
002100*    1.1   17-11-2001   JAM    CH-0245      FILE STATUS 24/34 NA
002200*                              REESCRITA DO REGISTRO
002300*    2.0   30-09-2003   EC     CH-0414      REESCRITO COMO LOTE DE
002400*                              ALTERACAO DE DEPTOS, SEM TELA.     CH-0414
002500*    2.1   10-10-2003   JAM    CH-0420      VERIFICACAO DE NOME
002600*                              DUPLICADO EXCLUI O PROPRIO         CH-0420
002700*                              DEPT-ID DA COMPARACAO.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200*    CLASSE DE DIGITO MANTIDA POR PADRONIZACAO COM OS DEMAIS
003300*    PROGRAMAS DO SISTEMA; NAO HA CAMPO NUMERICO A VALIDAR AQUI.
003400     CLASS DIGITO-VALIDO IS '0' THRU '9'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    ENTDEPA - ARQUIVO DE LANCAMENTOS DE ALTERACAO, GERADO PELA
003800*    SECRETARIA ACADEMICA E SUBMETIDO EM LOTE A CADA EXECUCAO.
003900     SELECT ENTDEPA ASSIGN TO DISK
004000                   ORGANIZATION IS SEQUENTIAL
004100                   ACCESS MODE IS SEQUENTIAL
004200                   FILE STATUS IS FS-ENTDEPA.
004300
004400*    DEPTMAS - MESTRE DE DEPARTAMENTOS, COMPARTILHADO COM O
004500*    CADDEPT E O CADSEM/ALTSEM/CANSEM (QUE CONSULTAM O MESTRE DE
004600*    SEMINARIOS, NAO ESTE, MAS SEGUEM A MESMA CONVENCAO DE
004700*    ACESSO SEQUENCIAL SEM INDICE).
004800     SELECT DEPTMAS ASSIGN TO DISK
004900                   ORGANIZATION IS SEQUENTIAL
005000                   ACCESS MODE IS SEQUENTIAL
005100                   FILE STATUS IS FS-DEPTMAS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ENTDEPA
005600     LABEL RECORD STANDARD
005700     VALUE OF FILE-ID 'ENTDEPA.DAT'
005800     RECORD CONTAINS 56 CHARACTERS.
005900
006000*    LAYOUT DO LANCAMENTO DE ALTERACAO (ENTDEPA).  CADA REGISTRO
006100*    REPRESENTA UM PEDIDO DE MUDANCA DE NOME DE UM DEPARTAMENTO
006200*    JA EXISTENTE, IDENTIFICADO POR EA-ID.
006300 01  REG-ENTDEPA.
006400*        EA-ID - CHAVE DO DEPARTAMENTO A ALTERAR; DEVE BATER COM
006500*                UM DM-ID JA CADASTRADO EM DEPTMAS (1200-
006600*                LOCALIZA-DEPARTAMENTO), SENAO O PEDIDO CAI.
006700     05  EA-ID                      PIC X(12).
006800*        EA-ID-PARTS - VISAO DE PREFIXO/SEQUENCIA, SO PARA
006900*                DIAGNOSTICO, COMO EM CADDEPT.
007000     05  EA-ID-PARTS REDEFINES EA-ID.
007100         10  EAP-PREFIXO            PIC X(04).
007200         10  EAP-SEQUENCIA          PIC X(08).
007300*        EA-NAME - NOVO NOME PROPOSTO PARA O DEPARTAMENTO.  AS
007400*                MESMAS REGRAS DO CADDEPT SE APLICAM: NAO PODE
007500*                SER BRANCO E NAO PODE DUPLICAR OUTRO DEPTO.
007600     05  EA-NAME                    PIC X(40).
007700*        EA-FILLER - PREENCHIMENTO DE RESERVA DO REGISTRO.
007800     05  EA-FILLER                  PIC X(04).
007900
008000 FD  DEPTMAS
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'DEPTMAS.DAT'
008300     RECORD CONTAINS 56 CHARACTERS.
008400
008500*    MESMO LAYOUT DE MESTRE USADO PELO CADDEPT; AQUI O REGISTRO
008600*    E LOCALIZADO POR CHAVE E REESCRITO NO LUGAR (REWRITE), NUNCA
008700*    ACRESCENTADO - A ALTERACAO NAO CRIA DEPARTAMENTOS NOVOS.
008800 01  REG-DEPTMAS.
008900     05  DM-ID                      PIC X(12).
009000     05  DM-ID-PARTS REDEFINES DM-ID.
009100         10  DIP-PREFIXO            PIC X(04).
009200         10  DIP-SEQUENCIA          PIC X(08).
009300     05  DM-NAME                    PIC X(40).
009400*        DM-NAME-PARTS - REDEFINE O NOME EM INICIAL/RESTO; NAO
009500*                USADO POR ESTE PROGRAMA, MANTIDO POR SIMETRIA
009600*                DE LAYOUT COM OUTRAS COPIAS DO REGISTRO MESTRE.
009700     05  DM-NAME-PARTS REDEFINES DM-NAME.
009800         10  DNP-INICIAL            PIC X(01).
009900         10  DNP-RESTO              PIC X(39).
010000     05  DM-FILLER                  PIC X(04).
010100
010200 WORKING-STORAGE SECTION.
010300*----------- INDICADORES DE ARQUIVO -----------------------------
010400 77  FS-ENTDEPA                PIC X(02) VALUE SPACES.
010500 77  FS-DEPTMAS                PIC X(02) VALUE SPACES.
010600*----------- CONTADORES (COMP) -----------------------------------
010700 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
010800 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
010900 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
011000*----------- INDICADORES DE CONTROLE ---------------------------
011100 01  WS-EOF-TRANS              PIC X VALUE 'N'.
011200     88  FIM-DE-TRANS              VALUE 'Y'.
011300*    WS-ACHOU-MESTRE/ACHOU-DEPARTAMENTO - LIGADO POR 1200-
011400*    LOCALIZA-DEPARTAMENTO QUANDO O EA-ID DO PEDIDO BATE COM UM
011500*    DM-ID DO MESTRE; SE NAO BATER, O PEDIDO E REJEITADO COMO
011600*    'Department not found' ANTES DE QUALQUER OUTRA VALIDACAO.
011700 01  WS-ACHOU-MESTRE            PIC X VALUE 'N'.
011800     88  ACHOU-DEPARTAMENTO        VALUE 'Y'.
011900 01  WS-DUPLICADO               PIC X VALUE 'N'.
012000     88  NOME-DUPLICADO            VALUE 'Y'.
012100 01  WS-REJECT-MSG              PIC X(80) VALUE SPACES.
012200*----------- AREA DE MAIUSCULAS (SEM FUNCTION INTRINSECA) ------
012300 01  WS-ALPHA-MINUSC PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
012400 01  WS-ALPHA-MAIUSC PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012500 01  WS-NOME-NOVO-UC            PIC X(40).
012600 01  WS-NOME-EXIST-UC           PIC X(40).
012700
012800 PROCEDURE DIVISION.
012900*-----------------------------------------------------------------
013000*    ROTINA PRINCIPAL - LE ENTDEPA ATE O FIM, ALTERA CADA DEPTO
013100*-----------------------------------------------------------------
013200 0000-MAINLINE.
013300*        PASSO 1 - ABRE O ARQUIVO DE LANCAMENTOS DE ALTERACAO.
013400*                  O MESTRE DEPTMAS E ABERTO/FECHADO SOB
013500*                  DEMANDA EM CADA PARAGRAFO QUE O USA.
013600     PERFORM 0100-ABRE-ARQUIVOS.
013700*        PASSO 2 - LE O PRIMEIRO LANCAMENTO DE ENTDEPA.
013800     PERFORM 0110-LE-ENTDEPA.
013900*        PASSO 3 - PROCESSA CADA LANCAMENTO ATE O FIM DO
014000*                  ARQUIVO DE ENTRADA, UM PEDIDO POR VEZ.
014100     PERFORM 1000-ALTERA-DEPARTAMENTO THRU 1000-EXIT
014200             UNTIL FIM-DE-TRANS.
014300     DISPLAY '***** ALTDEPT-COB - FIM DE PROCESSAMENTO *****'.
014400     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
014500     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
014600     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
014700     STOP RUN.
014800
014900 0100-ABRE-ARQUIVOS.
015000*    DIFERENTE DO CADDEPT, ESTE PROGRAMA NAO PRECISA CRIAR O
015100*    MESTRE SE ELE NAO EXISTIR - UMA ALTERACAO SO FAZ SENTIDO
015200*    SOBRE UM MESTRE QUE JA TENHA SIDO CARREGADO PELO CADDEPT.
015300     OPEN INPUT ENTDEPA.
015400     IF FS-ENTDEPA NOT = '00'
015500        DISPLAY 'ENTDEPA.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
015600        STOP RUN.
015700
015800*    LEITURA SEQUENCIAL DE ENTDEPA, UM LANCAMENTO POR CHAMADA.
015900 0110-LE-ENTDEPA.
016000     READ ENTDEPA
016100         AT END MOVE 'Y' TO WS-EOF-TRANS.
016200
016300*-----------------------------------------------------------------
016400*    ALTERACAO DE UM DEPARTAMENTO (DEPARTMENTSERVICE - UPDATE)
016500*-----------------------------------------------------------------
016600 1000-ALTERA-DEPARTAMENTO.
016700*        PASSO A - CONTABILIZA O LANCAMENTO LIDO E LIMPA A
016800*                  MENSAGEM DE REJEICAO DO PEDIDO ANTERIOR.
016900     ADD 1 TO WS-REC-LIDOS.
017000     MOVE SPACES TO WS-REJECT-MSG.
017100*        PASSO B - O DEPARTAMENTO A ALTERAR TEM DE EXISTIR NO
017200*                  MESTRE; SE NAO EXISTIR, NAO HA O QUE ALTERAR.
017300     PERFORM 1200-LOCALIZA-DEPARTAMENTO.
017400     IF NOT ACHOU-DEPARTAMENTO
017500        MOVE 'Department not found' TO WS-REJECT-MSG
017600        GO TO 1090-REJEITA.
017700*        PASSO C - O NOVO NOME NAO PODE SER BRANCO (MESMA REGRA
017800*                  DO CADDEPT, CH-0230).
017900     IF EA-NAME = SPACES
018000        MOVE 'Department name cannot be empty' TO WS-REJECT-MSG
018100        GO TO 1090-REJEITA.
018200*        PASSO D - O NOVO NOME NAO PODE COINCIDIR COM O NOME DE
018300*                  OUTRO DEPARTAMENTO (CH-0420 EXCLUI O PROPRIO
018400*                  DEPT-ID DA COMPARACAO, VIDE 2000-VARRE-
018500*                  DUPLICADOS, SENAO RENOMEAR PARA O MESMO NOME
018600*                  SERIA REJEITADO COMO DUPLICIDADE CONSIGO.
018700     PERFORM 2000-VARRE-DUPLICADOS.
018800     IF NOME-DUPLICADO
018900        MOVE 'Department already exists' TO WS-REJECT-MSG
019000        GO TO 1090-REJEITA.
019100*        PASSO E - PEDIDO VALIDO: REGRAVA O REGISTRO MESTRE.
019200     PERFORM 3000-REGRAVA-DEPARTAMENTO.
019300     ADD 1 TO WS-REC-ACEITOS.
019400     DISPLAY EA-ID ' UPDATED'.
019500     GO TO 1000-PROXIMO.
019600*    REJEICAO: SO CONTABILIZA E REGISTRA NO DISPLAY.
019700 1090-REJEITA.
019800     ADD 1 TO WS-REC-REJEITADOS.
019900     DISPLAY EA-ID ' REJECTED - ' WS-REJECT-MSG.
020000 1000-PROXIMO.
020100     PERFORM 0110-LE-ENTDEPA.
020200 1000-EXIT.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600*    LOCALIZACAO DO DEPARTAMENTO NO MESTRE PELO DEPT-ID
020700*-----------------------------------------------------------------
020800 1200-LOCALIZA-DEPARTAMENTO.
020900*    VARREDURA SEQUENCIAL DO MESTRE PROCURANDO O DEPT-ID DO
021000*    PEDIDO; PARA NO PRIMEIRO ACHADO (AS CHAVES SAO UNICAS).
021100     MOVE 'N' TO WS-ACHOU-MESTRE.
021200     OPEN INPUT DEPTMAS.
021300     IF FS-DEPTMAS NOT = '00'
021400        GO TO 1200-SAIDA.
021500 1210-LE-MESTRE.
021600     READ DEPTMAS
021700         AT END GO TO 1280-FIM-LEITURA.
021800     IF DM-ID NOT = EA-ID
021900        GO TO 1210-LE-MESTRE.
022000     MOVE 'Y' TO WS-ACHOU-MESTRE.
022100 1280-FIM-LEITURA.
022200     CLOSE DEPTMAS.
022300 1200-SAIDA.
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700*    VARREDURA DO MESTRE EM BUSCA DE NOME JA CADASTRADO EM OUTRO
022800*    DEPARTAMENTO (EXCLUI O PROPRIO DEPT-ID DA COMPARACAO)
022900*-----------------------------------------------------------------
023000 2000-VARRE-DUPLICADOS.
023100*    CONVERTE O NOVO NOME PARA MAIUSCULAS ANTES DE VARRER, IGUAL
023200*    AO CADDEPT (CH-0420); A DIFERENCA AQUI E QUE O PROPRIO
023300*    REGISTRO DO DEPARTAMENTO (DM-ID = EA-ID) E PULADO NA
023400*    COMPARACAO, SENAO TODA ALTERACAO QUE MANTIVESSE O MESMO
023500*    NOME SERIA REJEITADA COMO DUPLICIDADE CONSIGO MESMA.
023600     MOVE 'N' TO WS-DUPLICADO.
023700     MOVE SPACES TO WS-NOME-NOVO-UC.
023800     MOVE EA-NAME TO WS-NOME-NOVO-UC.
023900     INSPECT WS-NOME-NOVO-UC
024000         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
024100     OPEN INPUT DEPTMAS.
024200     IF FS-DEPTMAS NOT = '00'
024300        GO TO 2000-SAIDA.
024400 2010-LE-MESTRE.
024500     READ DEPTMAS
024600         AT END GO TO 2080-FIM-LEITURA.
024700     IF DM-ID = EA-ID
024800        GO TO 2010-LE-MESTRE.
024900     MOVE SPACES TO WS-NOME-EXIST-UC.
025000     MOVE DM-NAME TO WS-NOME-EXIST-UC.
025100     INSPECT WS-NOME-EXIST-UC
025200         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
025300     IF WS-NOME-EXIST-UC = WS-NOME-NOVO-UC
025400        MOVE 'Y' TO WS-DUPLICADO
025500        GO TO 2080-FIM-LEITURA.
025600     GO TO 2010-LE-MESTRE.
025700 2080-FIM-LEITURA.
025800     CLOSE DEPTMAS.
025900 2000-SAIDA.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300*    REGRAVACAO DO NOME NO REGISTRO MESTRE EXISTENTE (I-O)
026400*-----------------------------------------------------------------
026500 3000-REGRAVA-DEPARTAMENTO.
026600*    OPEN I-O PORQUE O REGISTRO EXISTENTE SERA LOCALIZADO E
026700*    REESCRITO NO LUGAR (REWRITE), NUNCA ACRESCENTADO (EXTEND)
026800*    COMO NO CADDEPT - A CHAVE DM-ID NAO MUDA NESTA OPERACAO.
026900     OPEN I-O DEPTMAS.
027000 3010-LE-PARA-REGRAVAR.
027100     READ DEPTMAS
027200         AT END GO TO 3090-SAIDA.
027300     IF DM-ID NOT = EA-ID
027400        GO TO 3010-LE-PARA-REGRAVAR.
027500     MOVE EA-NAME TO DM-NAME.
027600     REWRITE REG-DEPTMAS.
027700 3090-SAIDA.
027800     CLOSE DEPTMAS.
027900
028000*-----------------------------------------------------------------
028100*    APENDICE - NOTAS DE OPERACAO (NORMA INTERNA 04/2004)
028200*-----------------------------------------------------------------
028300*    1. ESTE PROGRAMA SO ALTERA O NOME DO DEPARTAMENTO; NAO HA
028400*       CAMPO DE DATA, TELEFONE OU CODIGO NUMERICO NESTE
028500*       REGISTRO QUE EXIJA VALIDACAO DE DIGITO (DIGITO-VALIDO
028600*       ESTA DECLARADO EM SPECIAL-NAMES SO POR PADRONIZACAO COM
028700*       OS DEMAIS PROGRAMAS DO SISTEMA, SEM USO NESTE FONTE).
028800*    2. A BUSCA EM 1200-LOCALIZA-DEPARTAMENTO E EM 2000-VARRE-
028900*       DUPLICADOS ABRE E FECHA O MESTRE SEPARADAMENTE, DUAS
029000*       PASSADAS COMPLETAS POR PEDIDO; ACEITAVEL PELO VOLUME
029100*       PEQUENO DE DEPARTAMENTOS (VIDE NOTA EQUIVALENTE NO
029200*       CADDEPT).
029300*    3. A TERCEIRA PASSADA (3000-REGRAVA-DEPARTAMENTO) REPETE A
029400*       BUSCA PELA CHAVE EM MODO I-O PORQUE O COBOL DESTA
029500*       INSTALACAO NAO SUPORTA REWRITE SOBRE UM REGISTRO LIDO
029600*       EM MODO INPUT; E UM CUSTO ACEITO EM TROCA DE MANTER A
029700*       LOGICA DE CADA PARAGRAFO SEPARADA E SIMPLES DE LER.
029800*    4. EA-ID NUNCA E GRAVADO EM DM-ID - A CHAVE DO REGISTRO
029900*       MESTRE PERMANECE A MESMA; SO EA-NAME SUBSTITUI DM-NAME.
030000*    5. COMO NO CADDEPT, O ARQUIVO DE ENTRADA (ENTDEPA) NAO E
030100*       ARQUIVADO NEM ZERADO - A SECRETARIA CONTROLA A
030200*       REEXECUCAO DO LOTE.
030300*    6. ESTA REVISAO (CH-0441) NAO ALTEROU REGRA DE NEGOCIO
030400*       ALGUMA NESTE PROGRAMA, PELO MESMO MOTIVO DO CADDEPT:
030500*       NAO HA CAMPO DE DATA NO REGISTRO ALTERADO POR ESTE LOTE.
030600*    7. AS MENSAGENS DE REJEICAO SEGUEM EM INGLES, MESMA
030700*       CONVENCAO HISTORICA DO CADDEPT E DOS PROGRAMAS DE
030800*       RESERVA (CADSEM, ALTSEM, CANSEM).
030900*    8. NAO HA RELATORIO IMPRESSO NESTE PROGRAMA; O RESUMO DE
031000*       LIDOS/ACEITOS/REJEITADOS VAI SO PARA O CONSOLE, IGUAL
031100*       AO CADDEPT.
031200*    9. O FILE STATUS 24/34 CITADO NO HISTORICO (VERSAO 1.1) SE
031300*       REFERIA A UM DEFEITO DA TELA ORIGINAL, QUE TENTAVA
031400*       REESCREVER UM REGISTRO APOS O FIM DO MESTRE; NAO SE
031500*       APLICA A ESTE FONTE, REESCRITO EM LOTE NA VERSAO 2.0.
031600*   10. A EXCLUSAO DE DEPARTAMENTO NAO EXISTE NESTE SISTEMA - UM
031700*       DEPARTAMENTO SO PODE SER RENOMEADO (ESTE PROGRAMA) OU
031800*       CADASTRADO (CADDEPT).
