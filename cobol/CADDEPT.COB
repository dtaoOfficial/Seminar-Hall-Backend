000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADDEPT-COB.
000300 AUTHOR. FABIO M. SILVEIRA.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 29-03-2000.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - CADDEPT
001100*    FINALIDADE : CADASTRAMENTO DE NOVOS DEPARTAMENTOS NO
001200*                 ARQUIVO MESTRE DEPTMAS, A PARTIR DE
001300*                 LANCAMENTOS LIDOS DO ARQUIVO ENTDEPT.
001400*                 REJEITA NOME EM BRANCO E NOME DUPLICADO.
001500*-----------------------------------------------------------------
001600*    HISTORICO DE ALTERACOES
001700*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
001800*    1.0   29-03-2000   FAB    -----        IMPLANTACAO INICIAL
001900*                              (CADASTRO DE CURSOS, TELA)
002000*    1.1   22-08-2001   EC     CH-0230      VALIDACAO DE NOME EM
002100*                              BRANCO NA ENTRADA DE DADOS
002200*    2.0   28-09-2003   FAB    CH-0413      REESCRITO COMO LOTE DE
002300*                              CADASTRO DE DEPTOS, SEM TELA.      CH-0413
002400*    2.1   09-10-2003   JAM    CH-0420      VERIFICACAO DE NOME JA
002500*                              EXISTENTE IGNORA MAIUSC/MINUSCULAS CH-0420
002600*                              ENTRE MAIUSCULAS E MINUSCULAS.
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CLASS DIGITO-VALIDO IS '0' THRU '9'.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT ENTDEPT ASSIGN TO DISK
003500                   ORGANIZATION IS SEQUENTIAL
003600                   ACCESS MODE IS SEQUENTIAL
003700                   FILE STATUS IS FS-ENTDEPT.
003800
003900     SELECT DEPTMAS ASSIGN TO DISK
004000                   ORGANIZATION IS SEQUENTIAL
004100                   ACCESS MODE IS SEQUENTIAL
004200                   FILE STATUS IS FS-DEPTMAS.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ENTDEPT
004700     LABEL RECORD STANDARD
004800     VALUE OF FILE-ID 'ENTDEPT.DAT'
004900     RECORD CONTAINS 56 CHARACTERS.
005000
005100*    LAYOUT DO LANCAMENTO DE ENTRADA (ENTDEPT).  CADA REGISTRO
005200*    REPRESENTA UM PEDIDO DE CADASTRO DE UM NOVO DEPARTAMENTO,
005300*    GERADO PELA SECRETARIA ACADEMICA E CARREGADO EM LOTE.
005400 01  REG-ENTDEPT.
005500*        ED-ID   - CHAVE UNICA DO DEPARTAMENTO, ATRIBUIDA PELA
005600*                  SECRETARIA NO MOMENTO DO PEDIDO.  NAO E
005700*                  VALIDADA AQUI (A UNICIDADE E GARANTIDA A
005800*                  MONTANTE, PELO GERADOR DO LOTE).
005900     05  ED-ID                      PIC X(12).
006000*        ED-ID-PARTS - VISAO ALTERNATIVA DA CHAVE, SEPARANDO O
006100*                  PREFIXO DA AREA (4 POS) DA SEQUENCIA (8 POS),
006200*                  USADA SO EM DISPLAYS DE DIAGNOSTICO.
006300     05  ED-ID-PARTS REDEFINES ED-ID.
006400         10  EIP-PREFIXO            PIC X(04).
006500         10  EIP-SEQUENCIA          PIC X(08).
006600*        ED-NAME - NOME DO DEPARTAMENTO EM TEXTO LIVRE.  E O
006700*                  UNICO CAMPO DE NEGOCIO VALIDADO NESTE
006800*                  PROGRAMA (NAO PODE SER BRANCO, NAO PODE
006900*                  DUPLICAR UM NOME JA EXISTENTE NO MESTRE).
007000     05  ED-NAME                    PIC X(40).
007100*        ED-NAME-PARTS - REDEFINE O NOME PARA EXPOR A INICIAL
007200*                  SEPARADA DO RESTO, MANTIDA POR SIMETRIA COM
007300*                  OUTROS LAYOUTS DO SISTEMA; NAO USADA HOJE.
007400     05  ED-NAME-PARTS REDEFINES ED-NAME.
007500         10  ENP-INICIAL            PIC X(01).
007600         10  ENP-RESTO              PIC X(39).
007700*        ED-FILLER - PREENCHIMENTO DE RESERVA DO REGISTRO.
007800     05  ED-FILLER                  PIC X(04).
007900
008000 FD  DEPTMAS
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'DEPTMAS.DAT'
008300     RECORD CONTAINS 56 CHARACTERS.
008400
008500*    LAYOUT DO MESTRE DE DEPARTAMENTOS (DEPTMAS).  CRESCE POR
008600*    EXTEND A CADA EXECUCAO ACEITA; NUNCA E REESCRITO INTEIRO.
008700 01  REG-DEPTMAS.
008800*        DM-ID   - CHAVE HERDADA DE ED-ID NO MOMENTO DA GRAVACAO.
008900     05  DM-ID                      PIC X(12).
009000*        DM-ID-PARTS - MESMA VISAO DE PREFIXO/SEQUENCIA QUE
009100*                  ED-ID-PARTS, REPETIDA AQUI PARA O MESTRE.
009200     05  DM-ID-PARTS REDEFINES DM-ID.
009300         10  DIP-PREFIXO            PIC X(04).
009400         10  DIP-SEQUENCIA          PIC X(08).
009500*        DM-NAME - NOME DO DEPARTAMENTO JA CADASTRADO, USADO
009600*                  COMO BASE DE COMPARACAO PELA VARREDURA DE
009700*                  DUPLICIDADE EM 2000-VARRE-DUPLICADOS.
009800     05  DM-NAME                    PIC X(40).
009900*        DM-FILLER - PREENCHIMENTO DE RESERVA DO REGISTRO.
010000     05  DM-FILLER                  PIC X(04).
010100
010200 WORKING-STORAGE SECTION.
010300*----------- INDICADORES DE ARQUIVO -----------------------------
010400*    FS-ENTDEPT/FS-DEPTMAS GUARDAM O FILE STATUS DA ULTIMA
010500*    OPERACAO DE E/S EM CADA ARQUIVO.  CONSULTADOS LOGO APOS
010600*    CADA OPEN PARA DECIDIR ENTRE PROSSEGUIR OU ABORTAR.
010700 77  FS-ENTDEPT                PIC X(02) VALUE SPACES.
010800 77  FS-DEPTMAS                PIC X(02) VALUE SPACES.
010900*----------- CONTADORES (COMP) -----------------------------------
011000*    CONTADORES DE VOLUME PARA O RELATORIO FINAL DE EXECUCAO.
011100*    DECLARADOS COMP PORQUE SAO USADOS SO EM ARITMETICA/DISPLAY,
011200*    NUNCA GRAVADOS EM ARQUIVO - NAO HA RESTRICAO DE PICTURE
011300*    EXTERNA QUE OBRIGUE DISPLAY ZONADO NESTES CAMPOS.
011400 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
011500 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
011600 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
011700*----------- INDICADORES DE CONTROLE ---------------------------
011800*    WS-EOF-TRANS/FIM-DE-TRANS - LIGADO PELO AT END DA LEITURA
011900*    DE ENTDEPT; CONTROLA O PERFORM...UNTIL DO MAINLINE.
012000 01  WS-EOF-TRANS              PIC X VALUE 'N'.
012100     88  FIM-DE-TRANS              VALUE 'Y'.
012200*    WS-DUPLICADO/NOME-DUPLICADO - LIGADO PELA VARREDURA DO
012300*    MESTRE QUANDO O NOME DO PEDIDO JA EXISTE EM DEPTMAS.
012400 01  WS-DUPLICADO               PIC X VALUE 'N'.
012500     88  NOME-DUPLICADO            VALUE 'Y'.
012600*    WS-REJECT-MSG - TEXTO DA REJEICAO, MONTADO EM INGLES POR
012700*    CONVENCAO HISTORICA DO SISTEMA (VIDE APENDICE), EXIBIDO
012800*    JUNTO COM O ID DO PEDIDO EM 1090-REJEITA.
012900 01  WS-REJECT-MSG              PIC X(80) VALUE SPACES.
013000*----------- AREA DE MAIUSCULAS (SEM FUNCTION INTRINSECA) ------
013100*    O COMPILADOR DESTA INSTALACAO NAO OFERECE FUNCTION
013200*    UPPER-CASE; A CONVERSAO E FEITA POR INSPECT...CONVERTING
013300*    USANDO ESTAS DUAS TABELAS COMO DE/PARA DE CARACTERES.
013400 01  WS-ALPHA-MINUSC PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
013500 01  WS-ALPHA-MAIUSC PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013600*    WS-NOME-NOVO-UC/WS-NOME-EXIST-UC - COPIAS EM MAIUSCULAS DO
013700*    NOME PEDIDO E DO NOME LIDO DO MESTRE, USADAS SO PARA A
013800*    COMPARACAO; OS CAMPOS ORIGINAIS NUNCA SAO ALTERADOS.
013900 01  WS-NOME-NOVO-UC            PIC X(40).
014000 01  WS-NOME-EXIST-UC           PIC X(40).
014100
014200 PROCEDURE DIVISION.
014300*-----------------------------------------------------------------
014400*    ROTINA PRINCIPAL - LE ENTDEPT ATE O FIM, CADASTRA CADA DEPTO
014500*-----------------------------------------------------------------
014600 0000-MAINLINE.
014700*        PASSO 1 - ABRE OS ARQUIVOS DE ENTRADA E DE MESTRE,
014800*                  CRIANDO O MESTRE SE FOR A PRIMEIRA EXECUCAO.
014900     PERFORM 0100-ABRE-ARQUIVOS.
015000*        PASSO 2 - LE O PRIMEIRO LANCAMENTO DE ENTDEPT.
015100     PERFORM 0110-LE-ENTDEPT.
015200*        PASSO 3 - PROCESSA CADA LANCAMENTO ATE O FIM DO
015300*                  ARQUIVO DE ENTRADA, UM PEDIDO POR VEZ.
015400     PERFORM 1000-ADMITE-DEPARTAMENTO THRU 1000-EXIT
015500             UNTIL FIM-DE-TRANS.
015600     DISPLAY '***** CADDEPT-COB - FIM DE PROCESSAMENTO *****'.
015700     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
015800     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
015900     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
016000     STOP RUN.
016100
016200 0100-ABRE-ARQUIVOS.
016300*    SE ENTDEPT NAO EXISTIR NAO HA NADA A PROCESSAR - O LOTE
016400*    NORMALMENTE E GERADO PELA SECRETARIA SO QUANDO HA PEDIDOS.
016500     OPEN INPUT ENTDEPT.
016600     IF FS-ENTDEPT NOT = '00'
016700        DISPLAY 'ENTDEPT.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
016800        STOP RUN.
016900*    SE O MESTRE AINDA NAO EXISTIR (FS 05/35, PRIMEIRA CARGA DO
017000*    SISTEMA NUM LOCAL NOVO), CRIA-SE UM ARQUIVO VAZIO E REABRE-SE
017100*    A ROTINA - EVITANDO UM PASSO MANUAL DE INICIALIZACAO.
017200     OPEN INPUT DEPTMAS.
017300     IF FS-DEPTMAS = '05' OR FS-DEPTMAS = '35'
017400        OPEN OUTPUT DEPTMAS
017500        CLOSE DEPTMAS
017600        GO TO 0100-ABRE-ARQUIVOS.
017700     CLOSE DEPTMAS.
017800
017900*    LEITURA SEQUENCIAL DE ENTDEPT, UM LANCAMENTO POR CHAMADA.
018000 0110-LE-ENTDEPT.
018100     READ ENTDEPT
018200         AT END MOVE 'Y' TO WS-EOF-TRANS.
018300
018400*-----------------------------------------------------------------
018500*    ADMISSAO DE UM DEPARTAMENTO (DEPARTMENTSERVICE - ADD)
018600*-----------------------------------------------------------------
018700 1000-ADMITE-DEPARTAMENTO.
018800*        PASSO A - CONTABILIZA O LANCAMENTO LIDO E LIMPA A
018900*                  MENSAGEM DE REJEICAO DO PEDIDO ANTERIOR.
019000     ADD 1 TO WS-REC-LIDOS.
019100     MOVE SPACES TO WS-REJECT-MSG.
019200*        PASSO B - NOME EM BRANCO E REJEITADO SEM CONSULTAR O
019300*                  MESTRE (CH-0230, VIDE HISTORICO).
019400     IF ED-NAME = SPACES
019500        MOVE 'Department name cannot be empty' TO WS-REJECT-MSG
019600        GO TO 1090-REJEITA.
019700*        PASSO C - VARRE O MESTRE PROCURANDO O MESMO NOME, SEM
019800*                  DISTINGUIR MAIUSCULAS DE MINUSCULAS (CH-0420).
019900     PERFORM 2000-VARRE-DUPLICADOS.
020000     IF NOME-DUPLICADO
020100        MOVE 'Department already exists' TO WS-REJECT-MSG
020200        GO TO 1090-REJEITA.
020300*        PASSO D - PEDIDO VALIDO: GRAVA NO MESTRE E CONTABILIZA.
020400     PERFORM 3000-GRAVA-DEPARTAMENTO.
020500     ADD 1 TO WS-REC-ACEITOS.
020600     DISPLAY ED-ID ' ADMITTED'.
020700     GO TO 1000-PROXIMO.
020800*    REJEICAO: SO CONTABILIZA E REGISTRA NO DISPLAY - NAO HA
020900*    ARQUIVO DE REJEITADOS SEPARADO NESTE PROGRAMA.
021000 1090-REJEITA.
021100     ADD 1 TO WS-REC-REJEITADOS.
021200     DISPLAY ED-ID ' REJECTED - ' WS-REJECT-MSG.
021300 1000-PROXIMO.
021400     PERFORM 0110-LE-ENTDEPT.
021500 1000-EXIT.
021600     EXIT.
021700
021800*-----------------------------------------------------------------
021900*    VARREDURA DO MESTRE EM BUSCA DE NOME JA CADASTRADO
022000*-----------------------------------------------------------------
022100 2000-VARRE-DUPLICADOS.
022200*    CONVERTE O NOME DO PEDIDO PARA MAIUSCULAS ANTES DE VARRER,
022300*    PARA QUE 'Historia' E 'HISTORIA' SEJAM TRATADOS COMO O
022400*    MESMO DEPARTAMENTO (CH-0420).
022500     MOVE 'N' TO WS-DUPLICADO.
022600     MOVE SPACES TO WS-NOME-NOVO-UC.
022700     MOVE ED-NAME TO WS-NOME-NOVO-UC.
022800     INSPECT WS-NOME-NOVO-UC
022900         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
023000*    REABRE O MESTRE EM MODO INPUT PARA A VARREDURA; SE ELE NAO
023100*    PUDER SER ABERTO (CASO RARISSIMO APOS 0100-ABRE-ARQUIVOS)
023200*    A VARREDURA E ABANDONADA SEM MARCAR DUPLICIDADE.
023300     OPEN INPUT DEPTMAS.
023400     IF FS-DEPTMAS NOT = '00'
023500        GO TO 2000-SAIDA.
023600*    BUSCA (2010-LE-MESTRE VAI DIRETO PARA 2080-FIM-LEITURA NO
023700*    FIM DO ARQUIVO) - NAO HA SORT, O MESTRE E PEQUENO E LIDO
023800*    NA INTEGRA A CADA PEDIDO.
023900 2010-LE-MESTRE.
024000     READ DEPTMAS
024100         AT END GO TO 2080-FIM-LEITURA.
024200     MOVE SPACES TO WS-NOME-EXIST-UC.
024300     MOVE DM-NAME TO WS-NOME-EXIST-UC.
024400     INSPECT WS-NOME-EXIST-UC
024500         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
024600     IF WS-NOME-EXIST-UC = WS-NOME-NOVO-UC
024700        MOVE 'Y' TO WS-DUPLICADO
024800        GO TO 2080-FIM-LEITURA.
024900     GO TO 2010-LE-MESTRE.
025000 2080-FIM-LEITURA.
025100     CLOSE DEPTMAS.
025200 2000-SAIDA.
025300     EXIT.
025400
025500*-----------------------------------------------------------------
025600*    GRAVACAO DO NOVO DEPARTAMENTO NO ARQUIVO MESTRE (EXTEND)
025700*-----------------------------------------------------------------
025800 3000-GRAVA-DEPARTAMENTO.
025900*    OPEN EXTEND/WRITE/CLOSE A CADA PEDIDO ACEITO, EM VEZ DE
026000*    MANTER O MESTRE ABERTO DURANTE TODO O LOTE - PADRAO DESTE
026100*    PROGRAMA JA QUE A VARREDURA DE DUPLICIDADE TAMBEM ABRE E
026200*    FECHA O MESTRE A CADA PEDIDO (VIDE 2000-VARRE-DUPLICADOS).
026300     MOVE ED-ID   TO DM-ID.
026400     MOVE ED-NAME TO DM-NAME.
026500     MOVE SPACES  TO DM-FILLER.
026600     OPEN EXTEND DEPTMAS.
026700     WRITE REG-DEPTMAS.
026800     CLOSE DEPTMAS.
026900
027000*-----------------------------------------------------------------
027100*    APENDICE - NOTAS DE OPERACAO (NORMA INTERNA 04/2004)
027200*-----------------------------------------------------------------
027300*    1. ESTE PROGRAMA NAO FAZ NADA ALEM DO CADASTRO.  ALTERACAO
027400*       DE NOME JA CADASTRADO E FEITA PELO ALTDEPT; NAO HA
027500*       EXCLUSAO DE DEPARTAMENTO NESTE SISTEMA.
027600*    2. A CHAVE ED-ID/DM-ID E FORMADA A MONTANTE (NO GERADOR DO
027700*       LOTE DE ENTDEPT) E NUNCA RECALCULADA AQUI; SE DOIS
027800*       PEDIDOS CHEGAREM COM A MESMA CHAVE E NOMES DIFERENTES,
027900*       AMBOS SAO ACEITOS - A CHAVE NAO E VERIFICADA, SO O NOME.
028000*    3. A VARREDURA DE DUPLICIDADE E FEITA NOME A NOME, SEM
028100*       INDICE, PORQUE O NUMERO DE DEPARTAMENTOS DE UMA
028200*       INSTITUICAO E PEQUENO (TIPICAMENTE ABAIXO DE DUAS
028300*       CENTENAS) - O CUSTO DE UM SORT OU DE UM INDICE NAO SE
028400*       JUSTIFICA PARA ESTE VOLUME.
028500*    4. O ARQUIVO ENTDEPT NAO E ARQUIVADO NEM ZERADO POR ESTE
028600*       PROGRAMA; A SECRETARIA E RESPONSAVEL POR NAO SUBMETER O
028700*       MESMO LOTE DUAS VEZES (REEXECUCAO DUPLICARIA REJEICOES
028800*       MAS NAO DUPLICARIA NOMES, POIS A VARREDURA OS PEGARIA).
028900*    5. AS MENSAGENS DE REJEICAO EM WS-REJECT-MSG SAO EM INGLES
029000*       POR CONVENCAO HISTORICA DO SISTEMA DE RESERVAS (OS
029100*       DEMAIS PROGRAMAS - CADSEM, ALTSEM, CANSEM - SEGUEM A
029200*       MESMA CONVENCAO NAS SUAS PROPRIAS REJEICOES).
029300*    6. DM-FILLER E ED-FILLER NAO TEM USO ATUAL; FICAM RESERVADOS
029400*       PARA EVENTUAL CAMPO FUTURO SEM QUEBRAR O LAYOUT GRAVADO.
029500*    7. O RELATORIO DE EXECUCAO (LIDOS/ACEITOS/REJEITADOS) VAI
029600*       SO PARA O CONSOLE (DISPLAY); NAO HA RELATORIO IMPRESSO
029700*       NESTE PROGRAMA, DIFERENTE DE CADSEM/ALTSEM/CANSEM, QUE
029800*       GERAM SAIDA PARA SYSLST.
029900*    8. ESTA REVISAO (CH-0441) NAO ALTEROU REGRA DE NEGOCIO
030000*       ALGUMA NESTE PROGRAMA; O CADDEPT JA NAO TINHA CAMPO DE
030100*       DATA A VALIDAR, DE MODO QUE O ACHADO DA AUDITORIA QUE
030200*       ORIGINOU A REVISAO NAO SE APLICA A ESTE FONTE.
