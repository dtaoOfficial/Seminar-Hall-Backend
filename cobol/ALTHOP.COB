000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALTHOP-COB.
000300 AUTHOR. M. T. AZEVEDO.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 10-08-2000.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - ALTHOP
001100*    FINALIDADE : ALTERACAO DE RESPONSAVEIS (HEADS) DE SALA JA
001200*                 CADASTRADOS NO ARQUIVO MESTRE HOPMAS, A PARTIR
001300*                 DE LANCAMENTOS LIDOS DO ARQUIVO ENTHOPA.
001400*                 A SALA DO RESPONSAVEL NUNCA E ALTERADA AQUI.
001500*-----------------------------------------------------------------
001600*    HISTORICO DE ALTERACOES
001700*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
001800*    1.5   10-08-2000   MTA    -----        IMPLANTACAO INICIAL
001900*                              (ALTERACAO DE DISCIPLINAS, TELA)
002000*    1.6   28-09-2001   EC     CH-0270      INCLUI VALIDACAO DE
002100*                              FORMATO DE TELEFONE NA ALTERACAO
002200*    2.0   20-10-2003   MTA    CH-0417      REESCRITO COMO LOTE DE
002300*                              ALTERACAO DE RESPONSAVEIS DE SALA, CH-0417
002400*                              SEM TELA.
002500*    2.1   22-10-2003   JAM    CH-0423      INCLUI DOMINIO E-MAIL
002600*                              '@GMAIL.COM' NA REVALIDACAO DE     CH-0423
002700*                              E-MAIL INFORMADO NA ALTERACAO.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200*    CLASSE DE DIGITO MANTIDA POR PADRONIZACAO COM OS DEMAIS
003300*    PROGRAMAS; NAO HA CAMPO DE TEXTO NUMERICO NESTE REGISTRO.
003400     CLASS DIGITO-VALIDO IS '0' THRU '9'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    ENTHOPA - ARQUIVO DE LANCAMENTOS DE ALTERACAO DE
003800*    RESPONSAVEIS, GERADO PELA SECRETARIA ACADEMICA.
003900     SELECT ENTHOPA ASSIGN TO DISK
004000                   ORGANIZATION IS SEQUENTIAL
004100                   ACCESS MODE IS SEQUENTIAL
004200                   FILE STATUS IS FS-ENTHOPA.
004300
004400*    HOPMAS - MESTRE DE RESPONSAVEIS, O MESMO ARQUIVO MANTIDO
004500*    PELO CADHOP; AQUI E ABERTO EM I-O PARA REGRAVACAO.
004600     SELECT HOPMAS ASSIGN TO DISK
004700                   ORGANIZATION IS SEQUENTIAL
004800                   ACCESS MODE IS SEQUENTIAL
004900                   FILE STATUS IS FS-HOPMAS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ENTHOPA
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID 'ENTHOPA.DAT'
005600     RECORD CONTAINS 154 CHARACTERS.
005700
005800*    LAYOUT DO LANCAMENTO DE ALTERACAO (ENTHOPA).  CAMPOS EM
005900*    BRANCO (OU ZEROS NO TELEFONE) SIGNIFICAM 'NAO ALTERAR ESTE
006000*    CAMPO' - VIDE 1300-MESCLA-CAMPOS.
006100 01  REG-ENTHOPA.
006200*        TH-ID - CHAVE DO RESPONSAVEL A ALTERAR; DEVE BATER COM
006300*                UM HO-ID JA CADASTRADO EM HOPMAS.
006400     05  TH-ID                      PIC X(12).
006500     05  TH-ID-PARTS REDEFINES TH-ID.
006600         10  THP-PREFIXO            PIC X(04).
006700         10  THP-SEQUENCIA          PIC X(08).
006800*        TH-HEAD-NAME - SE PREENCHIDO, SUBSTITUI O NOME ATUAL
006900*                SEM NENHUMA VALIDACAO DE FORMATO.
007000     05  TH-HEAD-NAME               PIC X(40).
007100*        TH-HEAD-EMAIL - SE PREENCHIDO, E REVALIDADO CONTRA OS
007200*                MESMOS DOIS DOMINIOS DO CADHOP (CH-0423).
007300     05  TH-HEAD-EMAIL              PIC X(50).
007400*        TH-PHONE - SE DIFERENTE DE ZEROS, E REVALIDADO PELA
007500*                MESMA REGRA DE PRIMEIRO DIGITO DO CADHOP.
007600     05  TH-PHONE                   PIC 9(10).
007700     05  TH-PHONE-PARTS REDEFINES TH-PHONE.
007800         10  THPP-FIRST-DIGIT       PIC 9(01).
007900         10  THPP-REST-DIGITS       PIC 9(09).
008000*        TH-FILLER - NOTE QUE ESTE REGISTRO NAO TRAZ HALL-ID NEM
008100*                HALL-NAME; A SALA DO RESPONSAVEL E IMUTAVEL
008200*                NESTE PROGRAMA (VIDE CABECALHO E APENDICE).
008300     05  TH-FILLER                  PIC X(42).
008400
008500 FD  HOPMAS
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID 'HOPMAS.DAT'
008800     RECORD CONTAINS 168 CHARACTERS.
008900
009000*    MESMO LAYOUT DE MESTRE DO CADHOP; AQUI O REGISTRO E LOCA-
009100*    LIZADO, MESCLADO EM WS-MERGED-REC E REESCRITO NO LUGAR.
009200 01  REG-HOPMAS.
009300     05  HO-ID                      PIC X(12).
009400     05  HO-ID-PARTS REDEFINES HO-ID.
009500         10  HOP-PREFIXO            PIC X(04).
009600         10  HOP-SEQUENCIA          PIC X(08).
009700     05  HO-HALL-ID                 PIC X(12).
009800     05  HO-HALL-NAME               PIC X(40).
009900     05  HO-HEAD-NAME               PIC X(40).
010000     05  HO-HEAD-EMAIL              PIC X(50).
010100     05  HO-PHONE                   PIC 9(10).
010200     05  HO-PHONE-PARTS REDEFINES HO-PHONE.
010300         10  HOPP-FIRST-DIGIT       PIC 9(01).
010400         10  HOPP-REST-DIGITS       PIC 9(09).
010500     05  HO-FILLER                  PIC X(04).
010600
010700 WORKING-STORAGE SECTION.
010800*----------- INDICADORES DE ARQUIVO -----------------------------
010900 77  FS-ENTHOPA                PIC X(02) VALUE SPACES.
011000 77  FS-HOPMAS                 PIC X(02) VALUE SPACES.
011100*----------- CONTADORES (COMP) -----------------------------------
011200 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
011300 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
011400 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
011500*----------- INDICADORES DE CONTROLE ---------------------------
011600 01  WS-EOF-TRANS              PIC X VALUE 'N'.
011700     88  FIM-DE-TRANS              VALUE 'Y'.
011800*    WS-ACHOU-MESTRE/ACHOU-OPERADOR - LIGADO QUANDO O TH-ID DO
011900*    PEDIDO BATE COM UM HO-ID DO MESTRE EM 1200-LOCALIZA-
012000*    OPERADOR; SE NAO BATER, O PEDIDO E REJEITADO DE IMEDIATO.
012100 01  WS-ACHOU-MESTRE            PIC X VALUE 'N'.
012200     88  ACHOU-OPERADOR            VALUE 'Y'.
012300 01  WS-EMAIL-OK                PIC X VALUE 'N'.
012400     88  EMAIL-VALIDO              VALUE 'Y'.
012500 01  WS-REJECT-MSG              PIC X(80) VALUE SPACES.
012600*----------- AREA DE CAIXA (SEM FUNCTION INTRINSECA) -----------
012700 01  WS-ALPHA-MINUSC PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
012800 01  WS-ALPHA-MAIUSC PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012900 01  WS-EMAIL-SUF1   PIC X(20) VALUE '@newhorizonindia.edu'.
013000 01  WS-EMAIL-SUF2   PIC X(10) VALUE '@gmail.com'.
013100 01  WS-EMAIL-LC                PIC X(50).
013200 01  WS-EMAIL-POS               PIC 9(02) COMP VALUE ZERO.
013300*----------- REGISTRO MESCLADO (ACHADO + ALTERACOES) -----------
013400*    O REGISTRO LIDO DO MESTRE E COPIADO PARA WS-MERGED-REC EM
013500*    1200-LOCALIZA-OPERADOR; 1300-MESCLA-CAMPOS SOBRESCREVE SO
013600*    OS CAMPOS INFORMADOS NO PEDIDO; 3000-REGRAVA-OPERADOR
013700*    DEVOLVE O RESULTADO AO MESTRE.  MG-HALL-ID E MG-HALL-NAME
013800*    SAO COPIADOS DO MESTRE MAS NUNCA ALTERADOS POR ESTE
013900*    PROGRAMA (VIDE CABECALHO).
014000 01  WS-MERGED-REC.
014100     05  MG-ID                      PIC X(12).
014200     05  MG-HALL-ID                 PIC X(12).
014300     05  MG-HALL-NAME               PIC X(40).
014400     05  MG-HEAD-NAME               PIC X(40).
014500     05  MG-HEAD-EMAIL              PIC X(50).
014600     05  MG-PHONE                   PIC 9(10).
014700     05  MG-PHONE-PARTS REDEFINES MG-PHONE.
014800         10  MGPP-FIRST-DIGIT       PIC 9(01).
014900         10  MGPP-REST-DIGITS       PIC 9(09).
015000     05  MG-FILLER                  PIC X(04).
015100
015200 PROCEDURE DIVISION.
015300*-----------------------------------------------------------------
015400*    ROTINA PRINCIPAL - LE ENTHOPA ATE O FIM, ALTERA CADA HEAD
015500*-----------------------------------------------------------------
015600 0000-MAINLINE.
015700*        PASSO 1 - ABRE O ARQUIVO DE LANCAMENTOS DE ALTERACAO.
015800     PERFORM 0100-ABRE-ARQUIVOS.
015900*        PASSO 2 - LE O PRIMEIRO LANCAMENTO DE ENTHOPA.
016000     PERFORM 0110-LE-ENTHOPA.
016100*        PASSO 3 - PROCESSA CADA LANCAMENTO ATE O FIM DO
016200*                  ARQUIVO DE ENTRADA, UM PEDIDO POR VEZ.
016300     PERFORM 1000-ALTERA-OPERADOR THRU 1000-EXIT
016400             UNTIL FIM-DE-TRANS.
016500     DISPLAY '***** ALTHOP-COB - FIM DE PROCESSAMENTO *****'.
016600     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
016700     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
016800     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
016900     STOP RUN.
017000
017100 0100-ABRE-ARQUIVOS.
017200*    NAO HA CRIACAO DE HOPMAS AQUI - UMA ALTERACAO SO FAZ
017300*    SENTIDO SOBRE UM MESTRE JA CARREGADO PELO CADHOP.
017400     OPEN INPUT ENTHOPA.
017500     IF FS-ENTHOPA NOT = '00'
017600        DISPLAY 'ENTHOPA.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
017700        STOP RUN.
017800
017900*    LEITURA SEQUENCIAL DE ENTHOPA, UM LANCAMENTO POR CHAMADA.
018000 0110-LE-ENTHOPA.
018100     READ ENTHOPA
018200         AT END MOVE 'Y' TO WS-EOF-TRANS.
018300
018400*-----------------------------------------------------------------
018500*    ALTERACAO DE UM RESPONSAVEL (HALLOPERATORSERVICE - UPDATE)
018600*-----------------------------------------------------------------
018700 1000-ALTERA-OPERADOR.
018800*        PASSO A - CONTABILIZA O LANCAMENTO LIDO E LIMPA A
018900*                  MENSAGEM DE REJEICAO DO PEDIDO ANTERIOR.
019000     ADD 1 TO WS-REC-LIDOS.
019100     MOVE SPACES TO WS-REJECT-MSG.
019200*        PASSO B - O RESPONSAVEL A ALTERAR TEM DE EXISTIR NO
019300*                  MESTRE.
019400     PERFORM 1200-LOCALIZA-OPERADOR.
019500     IF NOT ACHOU-OPERADOR
019600        MOVE 'Operator not found' TO WS-REJECT-MSG
019700        GO TO 1090-REJEITA.
019800*        PASSO C - MESCLA OS CAMPOS INFORMADOS, VALIDANDO
019900*                  E-MAIL E TELEFONE QUANDO PRESENTES.
020000     PERFORM 1300-MESCLA-CAMPOS.
020100     IF WS-REJECT-MSG NOT = SPACES
020200        GO TO 1090-REJEITA.
020300*        PASSO D - PEDIDO VALIDO: REGRAVA O REGISTRO MESTRE.
020400     PERFORM 3000-REGRAVA-OPERADOR.
020500     ADD 1 TO WS-REC-ACEITOS.
020600     DISPLAY TH-ID ' UPDATED'.
020700     GO TO 1000-PROXIMO.
020800*    REJEICAO: SO CONTABILIZA E REGISTRA NO DISPLAY.
020900 1090-REJEITA.
021000     ADD 1 TO WS-REC-REJEITADOS.
021100     DISPLAY TH-ID ' REJECTED - ' WS-REJECT-MSG.
021200 1000-PROXIMO.
021300     PERFORM 0110-LE-ENTHOPA.
021400 1000-EXIT.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800*    LOCALIZACAO DO RESPONSAVEL NO MESTRE PELO HOP-ID
021900*-----------------------------------------------------------------
022000 1200-LOCALIZA-OPERADOR.
022100*    VARREDURA SEQUENCIAL DO MESTRE PELO HOP-ID; AO ACHAR, COPIA
022200*    O REGISTRO COMPLETO PARA WS-MERGED-REC (INCLUSIVE HALL-ID/
022300*    HALL-NAME, QUE FICAM INTOCADOS A PARTIR DAQUI).
022400     MOVE 'N' TO WS-ACHOU-MESTRE.
022500     OPEN INPUT HOPMAS.
022600     IF FS-HOPMAS NOT = '00'
022700        GO TO 1200-SAIDA.
022800 1210-LE-MESTRE.
022900     READ HOPMAS
023000         AT END GO TO 1280-FIM-LEITURA.
023100     IF HO-ID NOT = TH-ID
023200        GO TO 1210-LE-MESTRE.
023300     MOVE HO-ID          TO MG-ID.
023400     MOVE HO-HALL-ID     TO MG-HALL-ID.
023500     MOVE HO-HALL-NAME   TO MG-HALL-NAME.
023600     MOVE HO-HEAD-NAME   TO MG-HEAD-NAME.
023700     MOVE HO-HEAD-EMAIL  TO MG-HEAD-EMAIL.
023800     MOVE HO-PHONE       TO MG-PHONE.
023900     MOVE 'Y' TO WS-ACHOU-MESTRE.
024000 1280-FIM-LEITURA.
024100     CLOSE HOPMAS.
024200 1200-SAIDA.
024300     EXIT.
024400
024500*-----------------------------------------------------------------
024600*    MESCLAGEM DOS CAMPOS INFORMADOS NA ALTERACAO (HOP-HALL-ID
024700*    NUNCA E ALTERADO AQUI)
024800*-----------------------------------------------------------------
024900 1300-MESCLA-CAMPOS.
025000*    BLOCO 1 - NOME: SO SUBSTITUI SE O PEDIDO TROUXE ALGO; NAO
025100*    HA VALIDACAO DE FORMATO PARA O NOME DO RESPONSAVEL.
025200     IF TH-HEAD-NAME NOT = SPACES
025300        MOVE TH-HEAD-NAME TO MG-HEAD-NAME.
025400*    BLOCO 2 - E-MAIL: SO SUBSTITUI E REVALIDA SE O PEDIDO
025500*    TROUXE ALGO; SE A REVALIDACAO FALHAR, O PEDIDO TODO E
025600*    REJEITADO (NAO SO O CAMPO DE E-MAIL).
025700     IF TH-HEAD-EMAIL NOT = SPACES
025800        MOVE TH-HEAD-EMAIL TO MG-HEAD-EMAIL
025900        PERFORM 1010-VALIDA-EMAIL
026000        IF WS-REJECT-MSG NOT = SPACES
026100           GO TO 1300-SAIDA.
026200*    BLOCO 3 - TELEFONE: SO SUBSTITUI E REVALIDA SE DIFERENTE DE
026300*    ZEROS (CH-0270/CH-0417); TH-PHONE = ZEROS SIGNIFICA 'NAO
026400*    ALTERAR O TELEFONE ATUAL'.
026500     IF TH-PHONE NOT = ZEROS
026600        MOVE TH-PHONE TO MG-PHONE
026700        PERFORM 1020-VALIDA-TELEFONE.
026800 1300-SAIDA.
026900     EXIT.
027000
027100*-----------------------------------------------------------------
027200*    VALIDACAO DE E-MAIL - MINUSCULAS E DOMINIO PERMITIDO
027300*-----------------------------------------------------------------
027400 1010-VALIDA-EMAIL.
027500*    MESMA LOGICA DO CADHOP (CH-0423 ESTENDEU A REVALIDACAO DE
027600*    ALTERACAO PARA ACEITAR TAMBEM O DOMINIO GMAIL).
027700     MOVE SPACES TO WS-EMAIL-LC.
027800     MOVE MG-HEAD-EMAIL TO WS-EMAIL-LC.
027900     INSPECT WS-EMAIL-LC
028000         CONVERTING WS-ALPHA-MAIUSC TO WS-ALPHA-MINUSC.
028100     MOVE WS-EMAIL-LC TO MG-HEAD-EMAIL.
028200     MOVE 'N' TO WS-EMAIL-OK.
028300     MOVE 50 TO WS-EMAIL-POS.
028400     PERFORM 1012-RECUA-POS UNTIL WS-EMAIL-POS = 0
028500        OR WS-EMAIL-LC (WS-EMAIL-POS : 1) NOT = SPACE.
028600     IF WS-EMAIL-POS >= 20
028700        IF WS-EMAIL-LC (WS-EMAIL-POS - 19 : 20) = WS-EMAIL-SUF1
028800           MOVE 'Y' TO WS-EMAIL-OK.
028900     IF NOT EMAIL-VALIDO AND WS-EMAIL-POS >= 10
029000        IF WS-EMAIL-LC (WS-EMAIL-POS - 9 : 10) = WS-EMAIL-SUF2
029100           MOVE 'Y' TO WS-EMAIL-OK.
029200     IF NOT EMAIL-VALIDO
029300     MOVE 'Head email must be @newhorizonindia.edu or @gmail.com'
029400          TO WS-REJECT-MSG.
029500 1010-SAIDA.
029600     EXIT.
029700
029800 1012-RECUA-POS.
029900     SUBTRACT 1 FROM WS-EMAIL-POS.
030000
030100*-----------------------------------------------------------------
030200*    VALIDACAO DE TELEFONE - 10 DIGITOS INICIANDO EM 6/7/8/9
030300*-----------------------------------------------------------------
030400 1020-VALIDA-TELEFONE.
030500*    MESMA REGRA DE PRIMEIRO DIGITO DO CADHOP (CH-0270/CH-0417);
030600*    SO E CHAMADA QUANDO TH-PHONE VEM DIFERENTE DE ZEROS.
030700     IF MG-PHONE NOT = ZEROS
030800        IF MGPP-FIRST-DIGIT < 6
030900           MOVE 'Phone must be 10 digits starting with 6/7/8/9'
031000                TO WS-REJECT-MSG.
031100
031200*-----------------------------------------------------------------
031300*    REGRAVACAO DO REGISTRO MESTRE EXISTENTE (I-O)
031400*-----------------------------------------------------------------
031500 3000-REGRAVA-OPERADOR.
031600*    REPETE A BUSCA PELA CHAVE EM MODO I-O, MESMA RAZAO DO
031700*    ALTDEPT: O COMPILADOR NAO REWRITE SOBRE UM REGISTRO LIDO
031800*    EM MODO INPUT.  SO HO-HEAD-NAME, HO-HEAD-EMAIL E HO-PHONE
031900*    SAO REESCRITOS - HO-HALL-ID E HO-HALL-NAME FICAM COMO JA
032000*    ESTAVAM NO MESTRE.
032100     OPEN I-O HOPMAS.
032200 3010-LE-PARA-REGRAVAR.
032300     READ HOPMAS
032400         AT END GO TO 3090-SAIDA.
032500     IF HO-ID NOT = MG-ID
032600        GO TO 3010-LE-PARA-REGRAVAR.
032700     MOVE MG-HEAD-NAME  TO HO-HEAD-NAME.
032800     MOVE MG-HEAD-EMAIL TO HO-HEAD-EMAIL.
032900     MOVE MG-PHONE      TO HO-PHONE.
033000     REWRITE REG-HOPMAS.
033100 3090-SAIDA.
033200     CLOSE HOPMAS.
033300
033400*-----------------------------------------------------------------
033500*    APENDICE - NOTAS DE OPERACAO (NORMA INTERNA 04/2004)
033600*-----------------------------------------------------------------
033700*    1. A SALA (HALL-ID/HALL-NAME) DE UM RESPONSAVEL NUNCA E
033800*       ALTERADA POR ESTE PROGRAMA - PARA MUDAR A SALA DE UM
033900*       RESPONSAVEL, O CADASTRO TEM DE SER REFEITO PELO CADHOP.
034000*       ESTA DECISAO FOI TOMADA NA REESCRITA CH-0417 PARA EVITAR
034100*       QUE UMA ALTERACAO DE CONTATO MUDASSE ACIDENTALMENTE A
034200*       SALA DE RESPONSABILIDADE.
034300*    2. TH-ID NUNCA E GRAVADO EM HO-ID - A CHAVE DO REGISTRO
034400*       MESTRE PERMANECE A MESMA.
034500*    3. UM PEDIDO COM TODOS OS CAMPOS EM BRANCO/ZEROS (NADA A
034600*       ALTERAR) E ACEITO SEM ERRO E REGRAVA O MESTRE SEM
034700*       MUDANCA VISIVEL - NAO HA VALIDACAO DE 'PELO MENOS UM
034800*       CAMPO PREENCHIDO' NESTE PROGRAMA.
034900*    4. COMO NO CADHOP, O ARQUIVO DE ENTRADA (ENTHOPA) NAO E
035000*       ARQUIVADO NEM ZERADO; A SECRETARIA CONTROLA A
035100*       REEXECUCAO DO LOTE.
035200*    5. AS MENSAGENS DE REJEICAO SEGUEM EM INGLES, MESMA
035300*       CONVENCAO HISTORICA DO CADHOP E DOS DEMAIS PROGRAMAS.
035400*    6. ESTA REVISAO (CH-0441) NAO ALTEROU REGRA DE NEGOCIO
035500*       ALGUMA NESTE PROGRAMA; NAO HA CAMPO DE DATA NO REGISTRO
035600*       DE RESPONSAVEL DE SALA.
035700*-----------------------------------------------------------------
035800*    APENDICE II - HISTORICO E RELACIONAMENTO COM O CADHOP
035900*-----------------------------------------------------------------
036000*    1. A VERSAO 1.x DESTE PROGRAMA (TELA DE ALTERACAO DE
036100*       DISCIPLINAS) ANTECEDE A REESCRITA DO SISTEMA DE RESERVA
036200*       DE SALAS; O NUMERO DE VERSAO CONTINUOU A PARTIR DE 1.5
036300*       NA REESCRITA CH-0417 PARA PRESERVAR O HISTORICO REAL.
036400*    2. O CADHOP E O ALTHOP COMPARTILHAM O MESMO MESTRE (HOPMAS)
036500*       MAS NUNCA SAO EXECUTADOS AO MESMO TEMPO NESTA
036600*       INSTALACAO - O LOTE NOTURNO RODA UM DE CADA VEZ.
036700*    3. A REVALIDACAO DE E-MAIL EM 1010-VALIDA-EMAIL E
036800*       LITERALMENTE A MESMA LOGICA DO CADHOP, DUPLICADA AQUI
036900*       PORQUE ESTA INSTALACAO NAO USA SUBPROGRAMAS CALL PARA
037000*       ROTINAS DE VALIDACAO PEQUENAS - CADA PROGRAMA DE LOTE E
037100*       AUTOSSUFICIENTE.
037200*    4. NAO HA VERIFICACAO DE QUE O RESPONSAVEL ALTERADO AINDA
037300*       SEJA O MESMO HOJE ATRIBUIDO A SALA - A CHAVE TH-ID/HO-ID
037400*       E QUEM GARANTE ISSO, NAO UMA RELEITURA DO HALLMAS.
037500*    5. O TAMANHO DO REGISTRO DE ENTRADA (154) E MENOR QUE O DO
037600*       MESTRE (168) PORQUE ENTHOPA NAO TRAZ HALL-ID/HALL-NAME;
037700*       TH-FILLER ABSORVE A DIFERENCA PARA MANTER O LAYOUT
037800*       ALINHADO COM OS DEMAIS ARQUIVOS DE LANCAMENTO DO
037900*       SISTEMA, QUE TAMBEM RESERVAM ESPACO NO FINAL DO REGISTRO.
038000*    6. NAO HA RELATORIO IMPRESSO NESTE PROGRAMA; O RESUMO DE
038100*       LIDOS/ACEITOS/REJEITADOS VAI SO PARA O CONSOLE.
