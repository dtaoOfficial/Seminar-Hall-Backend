000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALTSEM-COB.
000300 AUTHOR. E. COUTINHO.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 24-09-1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - ALTSEM
001100*    FINALIDADE : ALTERACAO DE PEDIDOS DE RESERVA DE SALA JA
001200*                 EXISTENTES NO ARQUIVO MESTRE SEMBOOK, A
001300*                 PARTIR DE LANCAMENTOS LIDOS DO ARQUIVO
001400*                 ENTSEMA. SO OS CAMPOS PREENCHIDOS NO
001500*                 LANCAMENTO SOBRESCREVEM O REGISTRO MESTRE.
001600*-----------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
001900*    1.0   24-09-1991   EC     -----        IMPLANTACAO INICIAL
002000*                              (ALTERACAO DE CURSOS, TELA)
002100*    1.1   14-04-1993   JAM    CH-0151      FILE STATUS 24/34
002200*    1.2   02-10-1995   EC     CH-0244      REVISAO DE LAYOUT
002300*    1.3   19-09-1998   FAB    CH-0305      PREP. VIRADA DO ANO
002400*                              2000 - CAMPOS DE DATA PARA X(10)
002500*    1.4   07-01-1999   FAB    CH-0306      TESTE AAAA-MM-DD
002600*                              CONFIRMADO OK PARA ANO 2000
002700*    2.0   14-09-2003   EC     CH-0411      REESCRITO COMO MOTOR
002800*                              DE REGRAS DE ALTERACAO DE RESERVA
002900*                              DE SALA. SAI DE TELA, ENTRA LOTE.  CH-0411
003000*    2.1   05-10-2003   EC     CH-0418      MESCLA DE CAMPOS
003100*                              PREENCHIDOS NO LANCAMENTO SOBRE    CH-0418
003200*                              O REGISTRO MESTRE EXISTENTE.
003300*    2.2   23-10-2003   JAM    CH-0423      REVALIDACAO E RE-
003400*                              VARREDURA DE CONFLITO, EXCLUINDO   CH-0423
003500*                              O PROPRIO SEM-ID DA COMPARACAO.
003600*    2.3   19-11-2003   FAB    CH-0436      MENSAGENS DE REJEICAO
003700*                              CORTADAS AMPLIADAS P/ LINHA DE
003800*                              CONTINUACAO (CRIADO-POR, TELEFONE,
003900*                              PAYLOAD); WS-REJECT-MSG X(150);
004000*                              FALHA DE E-MAIL SEM PARTE LOCAL    CH-0436
004100*                              (POS = 20) PASSA A SER REJEITADA.  CH-0436
004200*    2.4   02-02-2004   JAM    CH-0441      MG-START-DATE E
004300*                              MG-END-DATE SO CONFERIAM OS
004400*                              HIFENS NAS POSICOES 5 E 8; PASSAM A
004500*                              EXPOR START-DATE-PARTS E END-DATE-
004600*                              PARTS (REDEFINES, MESMO MOLDE DE   CH-0441
004700*                              MERGED-DATE-PARTS) PARA CONFERIR
004800*                              TAMBEM QUE AAAA/MM/DD SAO DIGITOS.
004900*    2.5   02-02-2004   JAM    CH-0441      AMPLIADOS OS
005000*                              COMENTARIOS DE CABECALHO, FD E
005100*                              PARAGRAFO A PARAGRAFO, POR EXIGEN-
005200*                              CIA DA NORMA INTERNA 04/2004 DE    CH-0441
005300*                              DOCUMENTACAO DE PROGRAMAS DE LOTE.
005400*-----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS DIGITO-VALIDO IS '0' THRU '9'.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ENTSEMA ASSIGN TO DISK
006200                   ORGANIZATION IS SEQUENTIAL
006300                   ACCESS MODE IS SEQUENTIAL
006400                   FILE STATUS IS FS-ENTSEMA.
006500
006600     SELECT SEMBOOK ASSIGN TO DISK
006700                   ORGANIZATION IS SEQUENTIAL
006800                   ACCESS MODE IS SEQUENTIAL
006900                   FILE STATUS IS FS-SEMBOOK.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  ENTSEMA
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID 'ENTSEMA.DAT'
007600     RECORD CONTAINS 585 CHARACTERS.
007700
007800*    REG-ENTSEMA - LANCAMENTO DE ALTERACAO LIDO DE ENTSEMA. SO OS
007900*    CAMPOS REALMENTE PREENCHIDOS PELO DIGITADOR/INTERFACE WEB
008000*    SOBRESCREVEM O MESTRE EM 1300-MESCLA-CAMPOS; CAMPO EM BRANCO
008100*    AQUI SIGNIFICA 'NAO ALTERAR', NUNCA 'LIMPAR O CAMPO'.
008200 01  REG-ENTSEMA.
008300*        CHAVE DO PEDIDO A ALTERAR - DEVE BATER COM BK-ID JA
008400*        EXISTENTE EM SEMBOOK (VER 1200-LOCALIZA-RESERVA).
008500     05  TX-ID                      PIC X(24).
008600     05  TX-HALL-NAME               PIC X(40).
008700*        NOVA DATA DO EVENTO, SE HOUVER ALTERACAO DE DIARIA.
008800     05  TX-DATE                    PIC X(10).
008900*        NOVAS DATAS DE INICIO/FIM PARA RESERVA EM PERIODO.
009000     05  TX-START-DATE              PIC X(10).
009100     05  TX-END-DATE                PIC X(10).
009200     05  TX-SLOT                    PIC X(20).
009300     05  TX-SLOT-TITLE              PIC X(60).
009400     05  TX-START-TIME              PIC X(05).
009500     05  TX-END-TIME                PIC X(05).
009600     05  TX-BOOKING-NAME            PIC X(40).
009700     05  TX-EMAIL                   PIC X(50).
009800     05  TX-DEPARTMENT              PIC X(40).
009900     05  TX-PHONE                   PIC 9(10).
010000     05  TX-REMARKS                 PIC X(120).
010100*        MOTIVO DA ALTERACAO (NAO CONFUNDIR COM CANCELAMENTO,
010200*        QUE SO EXISTE EM CANSEM.COB).
010300     05  TX-CANCEL-REASON           PIC X(80).
010400     05  TX-APPLIED-AT              PIC X(30).
010500*        NOVO STATUS, QUANDO O PEDIDO TAMBEM MUDA DE SITUACAO.
010600     05  TX-STATUS                  PIC X(16).
010700     05  TX-CREATED-BY              PIC X(10).
010800     05  TX-FILLER                  PIC X(05).
010900
011000 FD  SEMBOOK
011100     LABEL RECORD STANDARD
011200     VALUE OF FILE-ID 'SEMBOOK.DAT'
011300     RECORD CONTAINS 585 CHARACTERS.
011400
011500*    REG-SEMBOOK - MESMO LAYOUT DO MESTRE USADO POR CADSEM E
011600*    CANSEM (PREFIXO BK-); ALTSEM ABRE ESTE ARQUIVO VARIAS VEZES
011700*    NO MESMO RUN PARA LOCALIZAR, VARRER CONFLITO E REGRAVAR.
011800 01  REG-SEMBOOK.
011900     05  BK-ID                      PIC X(24).
012000     05  BK-HALL-NAME               PIC X(40).
012100     05  BK-DATE                    PIC X(10).
012200     05  BK-START-DATE              PIC X(10).
012300     05  BK-END-DATE                PIC X(10).
012400     05  BK-SLOT                    PIC X(20).
012500     05  BK-SLOT-TITLE              PIC X(60).
012600     05  BK-START-TIME              PIC X(05).
012700     05  BK-END-TIME                PIC X(05).
012800     05  BK-BOOKING-NAME            PIC X(40).
012900     05  BK-EMAIL                   PIC X(50).
013000     05  BK-DEPARTMENT              PIC X(40).
013100     05  BK-PHONE                   PIC 9(10).
013200     05  BK-REMARKS                 PIC X(120).
013300     05  BK-CANCEL-REASON           PIC X(80).
013400     05  BK-APPLIED-AT              PIC X(30).
013500     05  BK-STATUS                  PIC X(16).
013600     05  BK-CREATED-BY              PIC X(10).
013700     05  BK-FILLER                  PIC X(05).
013800
013900*    AREA DE TRABALHO - CONTADORES, SWITCHES E CAMPOS DE APOIO
014000*    USADOS PELAS ROTINAS DE VALIDACAO E MESCLA ABAIXO.
014100 WORKING-STORAGE SECTION.
014200*----------- INDICADORES DE ARQUIVO -----------------------------
014300 77  FS-ENTSEMA                PIC X(02) VALUE SPACES.
014400 77  FS-SEMBOOK                PIC X(02) VALUE SPACES.
014500*----------- CONTADORES (COMP) -----------------------------------
014600 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
014700 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
014800 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
014900 77  WS-START-MINUTOS          PIC 9(04) COMP VALUE ZERO.
015000 77  WS-END-MINUTOS            PIC 9(04) COMP VALUE ZERO.
015100 77  WS-EXIST-START-MINUTOS    PIC 9(04) COMP VALUE ZERO.
015200 77  WS-EXIST-END-MINUTOS      PIC 9(04) COMP VALUE ZERO.
015300*----------- INDICADORES DE CONTROLE ---------------------------
015400 01  WS-EOF-TRANS              PIC X VALUE 'N'.
015500     88  FIM-DE-TRANS              VALUE 'Y'.
015600 01  WS-ACHOU-MESTRE            PIC X VALUE 'N'.
015700     88  ACHOU-RESERVA             VALUE 'Y'.
015800 01  WS-SHAPE-FLAG              PIC X VALUE SPACE.
015900     88  SHAPE-E-HORARIO           VALUE 'T'.
016000     88  SHAPE-E-DIARIA            VALUE 'D'.
016100     88  SHAPE-E-SLOT              VALUE 'S'.
016200 01  WS-CONFLITO                PIC X VALUE 'N'.
016300     88  HOUVE-CONFLITO            VALUE 'Y'.
016400 01  WS-REJECT-MSG              PIC X(150) VALUE SPACES.
016500*----------- AREA DE MAIUSCULAS (SEM FUNCTION INTRINSECA) ------
016600 01  WS-ALPHA-MINUSC PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
016700 01  WS-ALPHA-MAIUSC PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016800 01  WS-HALL-NAME-UC            PIC X(40).
016900 01  WS-EXIST-HALL-NAME-UC      PIC X(40).
017000 01  WS-CREATED-BY-UC           PIC X(10).
017100*----------- VALIDACAO DE E-MAIL -------------------------------
017200 01  WS-EMAIL-SUFFIXO  PIC X(20) VALUE '@NEWHORIZONINDIA.EDU'.
017300 01  WS-EMAIL-UC                PIC X(50).
017400 01  WS-EMAIL-POS               PIC 9(02) COMP VALUE ZERO.
017500*----------- CONVERSOR HH:MM PARA MINUTOS ------------------------
017600 01  WS-HHMM-IN                 PIC X(05).
017700 01  WS-HHMM-OUT                PIC 9(04) COMP VALUE ZERO.
017800 01  WS-HHMM-WORK.
017900     05  WS-HHMM-HH                 PIC 9(02).
018000     05  WS-HHMM-COLON              PIC X(01).
018100     05  WS-HHMM-MM                 PIC 9(02).
018200 01  WS-HHMM-ALPHA REDEFINES WS-HHMM-WORK PIC X(05).
018300*----------- REGISTRO MESCLADO (MESTRE + LANCAMENTO) -------------
018400 01  WS-MERGED-REC.
018500     05  MG-ID                      PIC X(24).
018600     05  MG-HALL-NAME               PIC X(40).
018700     05  MG-DATE                    PIC X(10).
018800     05  MG-DATE-PARTS REDEFINES MG-DATE.
018900         10  MDP-YYYY               PIC X(04).
019000         10  MDP-SEP1               PIC X(01).
019100         10  MDP-MM                 PIC X(02).
019200         10  MDP-SEP2               PIC X(01).
019300         10  MDP-DD                 PIC X(02).
019400     05  MG-START-DATE              PIC X(10).
019500     05  START-DATE-PARTS REDEFINES MG-START-DATE.
019600         10  TDP-YYYY               PIC X(04).
019700         10  TDP-SEP1               PIC X(01).
019800         10  TDP-MM                 PIC X(02).
019900         10  TDP-SEP2               PIC X(01).
020000         10  TDP-DD                 PIC X(02).
020100     05  MG-END-DATE                PIC X(10).
020200     05  END-DATE-PARTS REDEFINES MG-END-DATE.
020300         10  NDP-YYYY               PIC X(04).
020400         10  NDP-SEP1               PIC X(01).
020500         10  NDP-MM                 PIC X(02).
020600         10  NDP-SEP2               PIC X(01).
020700         10  NDP-DD                 PIC X(02).
020800     05  MG-SLOT                    PIC X(20).
020900     05  MG-SLOT-TITLE              PIC X(60).
021000     05  MG-START-TIME              PIC X(05).
021100     05  MG-END-TIME                PIC X(05).
021200     05  MG-BOOKING-NAME            PIC X(40).
021300     05  MG-EMAIL                   PIC X(50).
021400     05  MG-DEPARTMENT              PIC X(40).
021500     05  MG-PHONE                   PIC 9(10).
021600     05  MG-PHONE-PARTS REDEFINES MG-PHONE.
021700         10  MPP-FIRST-DIGIT        PIC 9(01).
021800         10  MPP-REST-DIGITS        PIC 9(09).
021900     05  MG-REMARKS                 PIC X(120).
022000     05  MG-CANCEL-REASON           PIC X(80).
022100     05  MG-APPLIED-AT              PIC X(30).
022200     05  MG-STATUS                  PIC X(16).
022300     05  MG-CREATED-BY              PIC X(10).
022400     05  MG-FILLER                  PIC X(05).
022500
022600 PROCEDURE DIVISION.
022700*-----------------------------------------------------------------
022800*    ROTINA PRINCIPAL - LE ENTSEMA ATE O FIM, ALTERA CADA PEDIDO
022900*-----------------------------------------------------------------
023000*    PASSO 1 - ABRE OS ARQUIVOS DE ENTRADA DO LOTE NOTURNO.
023100 0000-MAINLINE.
023200     PERFORM 0100-ABRE-ARQUIVOS.
023300*    PASSO 2 - PRIMEIRA LEITURA, PARA ARMAR O LOOP PRINCIPAL.
023400     PERFORM 0110-LE-ENTSEMA.
023500*    PASSO 3 - UM CICLO POR LANCAMENTO DE ALTERACAO, ATE EOF.
023600     PERFORM 1000-ALTERA-RESERVA THRU 1000-EXIT
023700             UNTIL FIM-DE-TRANS.
023800*    PASSO 4 - RESUMO DE VOLUME PARA O LOG DO JOB.
023900     DISPLAY '***** ALTSEM-COB - FIM DE PROCESSAMENTO *****'.
024000     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
024100     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
024200     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
024300     STOP RUN.
024400
024500*    ABRE SO ENTSEMA AQUI; SEMBOOK E ABERTO/FECHADO SOB DEMANDA
024600*    EM CADA SUB-ROTINA (LOCALIZA, VARRE, REGRAVA) PORQUE PRECISA
024700*    DE MODOS DE ACESSO DIFERENTES (INPUT, INPUT, I-O) EM CADA UMA
024800 0100-ABRE-ARQUIVOS.
024900     OPEN INPUT ENTSEMA.
025000     IF FS-ENTSEMA NOT = '00'
025100        DISPLAY 'ENTSEMA.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
025200        STOP RUN.
025300
025400*    LEITURA SEQUENCIAL SIMPLES; AT END LIGA O SWITCH DE EOF QUE
025500*    CONTROLA O PERFORM...UNTIL EM 0000-MAINLINE.
025600 0110-LE-ENTSEMA.
025700     READ ENTSEMA
025800         AT END MOVE 'Y' TO WS-EOF-TRANS.
025900
026000*-----------------------------------------------------------------
026100*    ALTERACAO DE UM PEDIDO DE RESERVA (SEMINARSERVICE - UPDATE)
026200*-----------------------------------------------------------------
026300 1000-ALTERA-RESERVA.
026400     ADD 1 TO WS-REC-LIDOS.
026500     MOVE SPACES TO WS-REJECT-MSG.
026600*    PASSO A - O PEDIDO PRECISA EXISTIR NO MESTRE (CHAVE = TX-ID).
026700     PERFORM 1200-LOCALIZA-RESERVA.
026800     IF NOT ACHOU-RESERVA
026900        MOVE 'Booking not found' TO WS-REJECT-MSG
027000        GO TO 1090-REJEITA.
027100*    PASSO B - APLICA SOMENTE OS CAMPOS PREENCHIDOS NO LANCAMENTO.
027200     PERFORM 1300-MESCLA-CAMPOS.
027300     IF WS-REJECT-MSG NOT = SPACES
027400        GO TO 1090-REJEITA.
027500*    PASSO C - REVALIDA E-MAIL SOBRE O REGISTRO JA MESCLADO.
027600     PERFORM 1010-VALIDA-EMAIL.
027700     IF WS-REJECT-MSG NOT = SPACES
027800        GO TO 1090-REJEITA.
027900*    PASSO D - REVALIDA TELEFONE SOBRE O REGISTRO JA MESCLADO.
028000     PERFORM 1020-VALIDA-TELEFONE.
028100     IF WS-REJECT-MSG NOT = SPACES
028200        GO TO 1090-REJEITA.
028300*    PASSO E - REVALIDA FORMATO/DATAS/HORARIO DO RESULTADO FINAL.
028400     PERFORM 1030-VALIDA-FORMATO.
028500     IF WS-REJECT-MSG NOT = SPACES
028600        GO TO 1090-REJEITA.
028700*    PASSO F - REVARRE O MESTRE ATRAS DE CONFLITO, EXCLUINDO O
028800*    PROPRIO REGISTRO QUE ESTA SENDO ALTERADO (VER 2010-LE-MESTRE)
028900     PERFORM 2000-VARRE-CONFLITOS.
029000     IF HOUVE-CONFLITO
029100        MOVE 'Booking conflicts with an existing reservation'
029200             TO WS-REJECT-MSG
029300        GO TO 1090-REJEITA.
029400*    PASSO G - TUDO OK; REGRAVA O REGISTRO MESCLADO NO MESTRE.
029500     PERFORM 3000-REGRAVA-RESERVA.
029600     ADD 1 TO WS-REC-ACEITOS.
029700     DISPLAY MG-ID ' UPDATED'.
029800     GO TO 1000-PROXIMO.
029900*    QUALQUER PASSO ACIMA QUE ACUSE REJEICAO CAI AQUI DIRETO, SEM
030000*    TOCAR O MESTRE - O LANCAMENTO E DESCARTADO, NAO REPROCESSADO.
030100 1090-REJEITA.
030200     ADD 1 TO WS-REC-REJEITADOS.
030300     DISPLAY TX-ID ' REJECTED - ' WS-REJECT-MSG.
030400 1000-PROXIMO.
030500     PERFORM 0110-LE-ENTSEMA.
030600 1000-EXIT.
030700     EXIT.
030800
030900*    BUSCA O REGISTRO MESTRE CUJO BK-ID BATE COM O TX-ID DO
031000*    LANCAMENTO DE ALTERACAO E COPIA-O PARA WS-MERGED-REC; SE NAO
031100*    ACHAR, WS-ACHOU-MESTRE FICA 'N' E O CHAMADOR REJEITA O PEDIDO
031200 1200-LOCALIZA-RESERVA.
031300     MOVE 'N' TO WS-ACHOU-MESTRE.
031400     OPEN INPUT SEMBOOK.
031500     IF FS-SEMBOOK NOT = '00'
031600        GO TO 1200-SAIDA.
031700 1210-LE-MESTRE.
031800     READ SEMBOOK
031900         AT END GO TO 1280-FIM-LEITURA.
032000     IF BK-ID NOT = TX-ID
032100        GO TO 1210-LE-MESTRE.
032200     MOVE BK-ID            TO MG-ID.
032300     MOVE BK-HALL-NAME     TO MG-HALL-NAME.
032400     MOVE BK-DATE          TO MG-DATE.
032500     MOVE BK-START-DATE    TO MG-START-DATE.
032600     MOVE BK-END-DATE      TO MG-END-DATE.
032700     MOVE BK-SLOT          TO MG-SLOT.
032800     MOVE BK-SLOT-TITLE    TO MG-SLOT-TITLE.
032900     MOVE BK-START-TIME    TO MG-START-TIME.
033000     MOVE BK-END-TIME      TO MG-END-TIME.
033100     MOVE BK-BOOKING-NAME  TO MG-BOOKING-NAME.
033200     MOVE BK-EMAIL         TO MG-EMAIL.
033300     MOVE BK-DEPARTMENT    TO MG-DEPARTMENT.
033400     MOVE BK-PHONE         TO MG-PHONE.
033500     MOVE BK-REMARKS       TO MG-REMARKS.
033600     MOVE BK-CANCEL-REASON TO MG-CANCEL-REASON.
033700     MOVE BK-APPLIED-AT    TO MG-APPLIED-AT.
033800     MOVE BK-STATUS        TO MG-STATUS.
033900     MOVE BK-CREATED-BY    TO MG-CREATED-BY.
034000     MOVE 'Y' TO WS-ACHOU-MESTRE.
034100 1280-FIM-LEITURA.
034200     CLOSE SEMBOOK.
034300 1200-SAIDA.
034400     EXIT.
034500
034600 1300-MESCLA-CAMPOS.
034700*    BLOCO 1 - CAMPOS DE LOCAL/DATA/HORARIO/SLOT (DEFINEM O
034800*    FORMATO DA RESERVA - HORARIO, DIARIA OU SLOT FIXO).
034900     IF TX-HALL-NAME NOT = SPACES
035000        MOVE TX-HALL-NAME TO MG-HALL-NAME.
035100     IF TX-DATE NOT = SPACES
035200        MOVE TX-DATE TO MG-DATE.
035300     IF TX-START-DATE NOT = SPACES
035400        MOVE TX-START-DATE TO MG-START-DATE.
035500     IF TX-END-DATE NOT = SPACES
035600        MOVE TX-END-DATE TO MG-END-DATE.
035700     IF TX-SLOT NOT = SPACES
035800        MOVE TX-SLOT TO MG-SLOT.
035900     IF TX-SLOT-TITLE NOT = SPACES
036000        MOVE TX-SLOT-TITLE TO MG-SLOT-TITLE.
036100     IF TX-START-TIME NOT = SPACES
036200        MOVE TX-START-TIME TO MG-START-TIME.
036300     IF TX-END-TIME NOT = SPACES
036400        MOVE TX-END-TIME TO MG-END-TIME.
036500*    BLOCO 2 - DADOS DO SOLICITANTE (NOME, E-MAIL, SETOR, FONE)
036600     IF TX-BOOKING-NAME NOT = SPACES
036700        MOVE TX-BOOKING-NAME TO MG-BOOKING-NAME.
036800     IF TX-EMAIL NOT = SPACES
036900        MOVE TX-EMAIL TO MG-EMAIL.
037000     IF TX-DEPARTMENT NOT = SPACES
037100        MOVE TX-DEPARTMENT TO MG-DEPARTMENT.
037200     IF TX-PHONE NOT = ZEROS
037300        MOVE TX-PHONE TO MG-PHONE.
037400*    BLOCO 3 - MOTIVO, CARIMBO, STATUS E OBSERVACOES DO PEDIDO.
037500     IF TX-CANCEL-REASON NOT = SPACES
037600        MOVE TX-CANCEL-REASON TO MG-CANCEL-REASON.
037700     IF TX-APPLIED-AT NOT = SPACES
037800        MOVE TX-APPLIED-AT TO MG-APPLIED-AT.
037900     IF TX-STATUS NOT = SPACES
038000        MOVE TX-STATUS TO MG-STATUS.
038100     IF TX-REMARKS NOT = SPACES
038200        MOVE TX-REMARKS TO MG-REMARKS.
038300*    BLOCO 4 - CRIADOR; SO ACEITA 'ADMIN', INDEPENDENTE DO QUE
038400*    VIER NO LANCAMENTO, E SO QUANDO TX-CREATED-BY FOI PREENCHIDO.
038500     IF TX-CREATED-BY = SPACES
038600        GO TO 1300-SAIDA.
038700     MOVE SPACES TO WS-CREATED-BY-UC.
038800     MOVE TX-CREATED-BY TO WS-CREATED-BY-UC.
038900     INSPECT WS-CREATED-BY-UC
039000         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
039100     IF WS-CREATED-BY-UC NOT = 'ADMIN     '
039200        MOVE 'createdBy may only be set to ''ADMIN'' by admin
039300-            ' endpoints.'
039400             TO WS-REJECT-MSG
039500        GO TO 1300-SAIDA.
039600     MOVE 'ADMIN' TO MG-CREATED-BY.
039700 1300-SAIDA.
039800     EXIT.
039900
040000 1010-VALIDA-EMAIL.
040100     MOVE SPACES TO WS-EMAIL-UC.
040200     MOVE MG-EMAIL TO WS-EMAIL-UC.
040300     INSPECT WS-EMAIL-UC
040400         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
040500     MOVE 50 TO WS-EMAIL-POS.
040600     PERFORM 1012-RECUA-POS UNTIL WS-EMAIL-POS = 0
040700        OR WS-EMAIL-UC (WS-EMAIL-POS : 1) NOT = SPACE.
040800     IF WS-EMAIL-POS <= 20
040900        MOVE 'Invalid email! Must end with @newhorizonindia.edu'
041000             TO WS-REJECT-MSG
041100        GO TO 1010-SAIDA.
041200     IF WS-EMAIL-UC (WS-EMAIL-POS - 19 : 20) NOT =
041300        WS-EMAIL-SUFFIXO
041400        MOVE 'Invalid email! Must end with @newhorizonindia.edu'
041500             TO WS-REJECT-MSG.
041600 1010-SAIDA.
041700     EXIT.
041800
041900 1012-RECUA-POS.
042000     SUBTRACT 1 FROM WS-EMAIL-POS.
042100
042200 1020-VALIDA-TELEFONE.
042300     IF MG-PHONE = ZEROS OR MPP-FIRST-DIGIT < 6
042400        MOVE 'Invalid phone number! Must be 10 digits starting
042500-            ' with 6/7/8/9'
042600             TO WS-REJECT-MSG.
042700
042800 1030-VALIDA-FORMATO.
042900     MOVE SPACE TO WS-SHAPE-FLAG.
043000     IF MG-DATE NOT = SPACES AND MG-START-TIME NOT = SPACES
043100        AND MG-END-TIME NOT = SPACES
043200        MOVE 'T' TO WS-SHAPE-FLAG
043300     ELSE
043400        IF MG-START-DATE NOT = SPACES
043500           AND MG-END-DATE NOT = SPACES
043600           MOVE 'D' TO WS-SHAPE-FLAG
043700        ELSE
043800           IF MG-SLOT NOT = SPACES
043900              MOVE 'S' TO WS-SHAPE-FLAG.
044000     IF WS-SHAPE-FLAG = SPACE
044100        MOVE 'Invalid booking payload. Provide either
044200-            ' date+startTime+endTime (time booking) or
044300-            ' startDate+endDate (day booking) or a valid slot
044400-            ' value.'
044500             TO WS-REJECT-MSG
044600        GO TO 1030-SAIDA.
044700     PERFORM 1032-VALIDA-DATAS.
044800     IF WS-REJECT-MSG NOT = SPACES
044900        GO TO 1030-SAIDA.
045000     IF SHAPE-E-HORARIO
045100        PERFORM 1034-VALIDA-HORARIO.
045200     IF SHAPE-E-DIARIA
045300        PERFORM 1036-VALIDA-INTERVALO-DIAS.
045400 1030-SAIDA.
045500     EXIT.
045600
045700 1032-VALIDA-DATAS.
045800     IF MG-DATE NOT = SPACES
045900        IF MDP-SEP1 NOT = '-' OR MDP-SEP2 NOT = '-'
046000              OR MDP-YYYY IS NOT DIGITO-VALIDO
046100              OR MDP-MM IS NOT DIGITO-VALIDO
046200              OR MDP-DD IS NOT DIGITO-VALIDO
046300           MOVE 'Dates must be in YYYY-MM-DD format'
046400                TO WS-REJECT-MSG
046500           GO TO 1032-SAIDA.
046600     IF MG-START-DATE NOT = SPACES
046700        IF TDP-SEP1 NOT = '-' OR TDP-SEP2 NOT = '-'
046800              OR TDP-YYYY IS NOT DIGITO-VALIDO
046900              OR TDP-MM IS NOT DIGITO-VALIDO
047000              OR TDP-DD IS NOT DIGITO-VALIDO
047100           MOVE 'Dates must be in YYYY-MM-DD format'
047200                TO WS-REJECT-MSG
047300           GO TO 1032-SAIDA.
047400     IF MG-END-DATE NOT = SPACES
047500        IF NDP-SEP1 NOT = '-' OR NDP-SEP2 NOT = '-'
047600              OR NDP-YYYY IS NOT DIGITO-VALIDO
047700              OR NDP-MM IS NOT DIGITO-VALIDO
047800              OR NDP-DD IS NOT DIGITO-VALIDO
047900           MOVE 'Dates must be in YYYY-MM-DD format'
048000                TO WS-REJECT-MSG.
048100 1032-SAIDA.
048200     EXIT.
048300
048400 1034-VALIDA-HORARIO.
048500     MOVE MG-START-TIME TO WS-HHMM-IN.
048600     PERFORM 8100-CONVERTE-HHMM.
048700     MOVE WS-HHMM-OUT TO WS-START-MINUTOS.
048800     MOVE MG-END-TIME TO WS-HHMM-IN.
048900     PERFORM 8100-CONVERTE-HHMM.
049000     MOVE WS-HHMM-OUT TO WS-END-MINUTOS.
049100     IF WS-END-MINUTOS NOT > WS-START-MINUTOS
049200        MOVE 'Invalid time range: endTime must be after startTime'
049300             TO WS-REJECT-MSG.
049400
049500 1036-VALIDA-INTERVALO-DIAS.
049600     IF MG-END-DATE < MG-START-DATE
049700        MOVE 'Invalid date range: endDate is before startDate'
049800             TO WS-REJECT-MSG.
049900
050000 8100-CONVERTE-HHMM.
050100     MOVE WS-HHMM-IN TO WS-HHMM-ALPHA.
050200     COMPUTE WS-HHMM-OUT = (WS-HHMM-HH * 60) + WS-HHMM-MM.
050300
050400*-----------------------------------------------------------------
050500*    VARREDURA DE CONFLITOS, EXCLUINDO O PROPRIO MG-ID
050600*-----------------------------------------------------------------
050700 2000-VARRE-CONFLITOS.
050800     MOVE 'N' TO WS-CONFLITO.
050900     MOVE SPACES TO WS-HALL-NAME-UC.
051000     MOVE MG-HALL-NAME TO WS-HALL-NAME-UC.
051100     INSPECT WS-HALL-NAME-UC
051200         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
051300     OPEN INPUT SEMBOOK.
051400     IF FS-SEMBOOK NOT = '00'
051500        GO TO 2000-SAIDA.
051600 2010-LE-MESTRE.
051700     READ SEMBOOK
051800         AT END GO TO 2080-FIM-LEITURA.
051900     IF BK-ID = MG-ID
052000        GO TO 2010-LE-MESTRE.
052100     MOVE SPACES TO WS-EXIST-HALL-NAME-UC.
052200     MOVE BK-HALL-NAME TO WS-EXIST-HALL-NAME-UC.
052300     INSPECT WS-EXIST-HALL-NAME-UC
052400         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
052500     IF WS-EXIST-HALL-NAME-UC NOT = WS-HALL-NAME-UC
052600        GO TO 2010-LE-MESTRE.
052700     PERFORM 2020-COMPARA-REGISTRO.
052800     IF HOUVE-CONFLITO
052900        GO TO 2080-FIM-LEITURA.
053000     GO TO 2010-LE-MESTRE.
053100 2080-FIM-LEITURA.
053200     CLOSE SEMBOOK.
053300 2000-SAIDA.
053400     EXIT.
053500
053600 2020-COMPARA-REGISTRO.
053700*    CASO 1 - HORARIO CONTRA HORARIO, MESMO DIA.
053800     IF SHAPE-E-HORARIO AND BK-DATE = MG-DATE
053900        PERFORM 2030-CONFLITO-HORARIO-X-HORARIO.
054000     IF HOUVE-CONFLITO
054100        GO TO 2020-SAIDA.
054200*    CASO 2 - HORARIO CONTRA DIARIA EXISTENTE (DATA DENTRO DO
054300*    PERIODO JA RESERVADO NO MESTRE).
054400     IF SHAPE-E-HORARIO AND BK-START-DATE NOT = SPACES
054500        IF MG-DATE >= BK-START-DATE AND MG-DATE <= BK-END-DATE
054600           MOVE 'Y' TO WS-CONFLITO
054700           GO TO 2020-SAIDA.
054800*    CASO 3 - DIARIA CONTRA HORARIO EXISTENTE (DATA DO HORARIO
054900*    CAI DENTRO DO NOVO PERIODO DE DIARIA).
055000     IF SHAPE-E-DIARIA AND BK-START-TIME NOT = SPACES
055100        IF BK-DATE >= MG-START-DATE AND BK-DATE <= MG-END-DATE
055200           MOVE 'Y' TO WS-CONFLITO
055300           GO TO 2020-SAIDA.
055400*    CASO 4 - DIARIA CONTRA DIARIA, POR SOBREPOSICAO DE PERIODOS.
055500     IF SHAPE-E-DIARIA AND BK-START-DATE NOT = SPACES
055600        PERFORM 2040-CONFLITO-DIARIA-X-DIARIA.
055700 2020-SAIDA.
055800     EXIT.
055900
056000 2030-CONFLITO-HORARIO-X-HORARIO.
056100     IF BK-START-TIME = SPACES OR BK-END-TIME = SPACES
056200        MOVE 'Y' TO WS-CONFLITO
056300        GO TO 2030-SAIDA.
056400     MOVE MG-START-TIME TO WS-HHMM-IN.
056500     PERFORM 8100-CONVERTE-HHMM.
056600     MOVE WS-HHMM-OUT TO WS-START-MINUTOS.
056700     MOVE MG-END-TIME TO WS-HHMM-IN.
056800     PERFORM 8100-CONVERTE-HHMM.
056900     MOVE WS-HHMM-OUT TO WS-END-MINUTOS.
057000     MOVE BK-START-TIME TO WS-HHMM-IN.
057100     PERFORM 8100-CONVERTE-HHMM.
057200     MOVE WS-HHMM-OUT TO WS-EXIST-START-MINUTOS.
057300     MOVE BK-END-TIME TO WS-HHMM-IN.
057400     PERFORM 8100-CONVERTE-HHMM.
057500     MOVE WS-HHMM-OUT TO WS-EXIST-END-MINUTOS.
057600     IF WS-START-MINUTOS < WS-EXIST-END-MINUTOS
057700        AND WS-EXIST-START-MINUTOS < WS-END-MINUTOS
057800        MOVE 'Y' TO WS-CONFLITO.
057900 2030-SAIDA.
058000     EXIT.
058100
058200 2040-CONFLITO-DIARIA-X-DIARIA.
058300     IF NOT (BK-END-DATE < MG-START-DATE
058400             OR BK-START-DATE > MG-END-DATE)
058500        MOVE 'Y' TO WS-CONFLITO.
058600
058700*-----------------------------------------------------------------
058800*    REGRAVACAO DO REGISTRO MESCLADO NO ARQUIVO MESTRE (I-O)
058900*-----------------------------------------------------------------
059000 3000-REGRAVA-RESERVA.
059100     OPEN I-O SEMBOOK.
059200 3010-LE-PARA-REGRAVAR.
059300     READ SEMBOOK
059400         AT END GO TO 3090-SAIDA.
059500     IF BK-ID NOT = MG-ID
059600        GO TO 3010-LE-PARA-REGRAVAR.
059700     MOVE MG-ID            TO BK-ID.
059800     MOVE MG-HALL-NAME     TO BK-HALL-NAME.
059900     MOVE MG-DATE          TO BK-DATE.
060000     MOVE MG-START-DATE    TO BK-START-DATE.
060100     MOVE MG-END-DATE      TO BK-END-DATE.
060200     MOVE MG-SLOT          TO BK-SLOT.
060300     MOVE MG-SLOT-TITLE    TO BK-SLOT-TITLE.
060400     MOVE MG-START-TIME    TO BK-START-TIME.
060500     MOVE MG-END-TIME      TO BK-END-TIME.
060600     MOVE MG-BOOKING-NAME  TO BK-BOOKING-NAME.
060700     MOVE MG-EMAIL         TO BK-EMAIL.
060800     MOVE MG-DEPARTMENT    TO BK-DEPARTMENT.
060900     MOVE MG-PHONE         TO BK-PHONE.
061000     MOVE MG-REMARKS       TO BK-REMARKS.
061100     MOVE MG-CANCEL-REASON TO BK-CANCEL-REASON.
061200     MOVE MG-APPLIED-AT    TO BK-APPLIED-AT.
061300     MOVE MG-STATUS        TO BK-STATUS.
061400     MOVE MG-CREATED-BY    TO BK-CREATED-BY.
061500     REWRITE REG-SEMBOOK.
061600 3090-SAIDA.
061700     CLOSE SEMBOOK.
061800*-----------------------------------------------------------------
061900*    GLOSSARIO DE CAMPOS (REFERENCIA RAPIDA PARA O OPERADOR E
062000*    PARA QUEM FOR DAR MANUTENCAO NESTE PROGRAMA) - CRUZA OS TRES
062100*    PREFIXOS USADOS NESTE FONTE: TX- (LANCAMENTO DE ALTERACAO),
062200*    BK- (REGISTRO MESTRE) E MG- (RESULTADO DA MESCLA). ESTE
062300*    BLOCO NAO TEM EFEITO EM TEMPO DE EXECUCAO; E SO DOCUMENTACAO,
062400*    MANTIDO JUNTO COM O PROGRAMA DESDE O CH-0441.
062500*-----------------------------------------------------------------
062600*    TX-ID / BK-ID / MG-ID........ CHAVE DO PEDIDO A ALTERAR (NAO
062700*                                  E CHAVE DE ARQUIVO - ENTSEMA E
062800*                                  SEMBOOK SAO SEQUENCIAIS PUROS;
062900*                                  A BUSCA E SEMPRE LINEAR).
063000*    TX-HALL-NAME / BK- / MG-..... NOME DA SALA DE SEMINARIO; A
063100*                                  COMPARACAO EM 2000-VARRE-
063200*                                  CONFLITOS E SEMPRE MAIUSCULAS
063300*                                  (WS-HALL-NAME-UC).
063400*    TX-DATE / BK- / MG-.......... DATA DO EVENTO PARA RESERVA DE
063500*                                  HORARIO (WS-SHAPE-FLAG = 'T').
063600*    TX-START-DATE / END-DATE..... PERIODO DA RESERVA DE DIARIA
063700*                                  (WS-SHAPE-FLAG = 'D'); SO UM
063800*                                  DOS DOIS FORMATOS (HORARIO OU
063900*                                  DIARIA) PODE ESTAR PRESENTE NO
064000*                                  REGISTRO FINAL MESCLADO.
064100*    TX-SLOT / BK- / MG-.......... CODIGO DE SLOT FIXO PRE-
064200*                                  CADASTRADO (WS-SHAPE-FLAG='S').
064300*    TX-START-TIME / END-TIME..... HORA HHMM DA RESERVA DE
064400*                                  HORARIO, CONVERTIDA PARA
064500*                                  MINUTOS EM 8100-CONVERTE-HHMM.
064600*    TX-BOOKING-NAME............. NOME DE QUEM SOLICITA/ALTERA.
064700*    TX-EMAIL..................... E-MAIL DO SOLICITANTE; DEVE
064800*                                  TERMINAR COM O DOMINIO
064900*                                  INSTITUCIONAL (1010-VALIDA-
065000*                                  EMAIL).
065100*    TX-DEPARTMENT................ SETOR/DEPARTAMENTO DO
065200*                                  SOLICITANTE; SO INFORMATIVO.
065300*    TX-PHONE...................... TELEFONE CELULAR, 10 DIGITOS,
065400*                                  DEVE COMECAR POR 6/7/8/9
065500*                                  (1020-VALIDA-TELEFONE).
065600*    TX-REMARKS / BK- / MG-....... OBSERVACOES LIVRES DO PEDIDO.
065700*    TX-CANCEL-REASON............. MOTIVO DA ALTERACAO; NAO E O
065800*                                  MOTIVO DE CANCELAMENTO (ESTE
065900*                                  SO EXISTE EM CANSEM.COB).
066000*    TX-APPLIED-AT / BK- / MG-.... CARIMBO DE DATA/HORA DA ULTIMA
066100*                                  ALTERACAO APLICADA AO PEDIDO.
066200*    TX-STATUS / BK- / MG-........ SITUACAO DO PEDIDO (PENDING,
066300*                                  APPROVED, REJECTED, CANCELLED).
066400*    TX-CREATED-BY / BK- / MG-.... SO ACEITA 'ADMIN' NESTE
066500*                                  PROGRAMA, NUNCA O VALOR QUE
066600*                                  VEIO NO LANCAMENTO (REGRA DE
066700*                                  QUEM PODE GRAVAR 'ADMIN' EM
066800*                                  1300-MESCLA-CAMPOS).
066900*-----------------------------------------------------------------
067000*    NOTAS DE OPERACAO - PONTOS A OBSERVAR NA CONDUCAO DO LOTE
067100*    NOTURNO DE ALTERACAO, REGISTRADOS PELA EQUIPE AO LONGO DAS
067200*    REVISOES 1.0 A 2.5 (VER HISTORICO DE ALTERACOES NO TOPO).
067300*-----------------------------------------------------------------
067400*    1) SO OS CAMPOS REALMENTE PREENCHIDOS NO LANCAMENTO DE
067500*       ENTSEMA SOBRESCREVEM O REGISTRO MESTRE - NAO HA FORMA DE
067600*       'LIMPAR' UM CAMPO JA PREENCHIDO ATRAVES DESTE PROGRAMA;
067700*       ISSO EXIGIRIA UM VALOR SENTINELA QUE O LAYOUT ATUAL NAO
067800*       PREVE. DESIGN INTENCIONAL, NAO FALHA.
067900*    2) A ORDEM DAS REVALIDACOES EM 1000-ALTERA-RESERVA (E-MAIL,
068000*       TELEFONE, FORMATO, CONFLITO) SEGUE A MESMA ORDEM DE
068100*       CADSEM.COB PARA QUE A MENSAGEM DE REJEICAO SEJA SEMPRE A
068200*       MESMA PARA O MESMO TIPO DE ERRO, INDEPENDENTE DE SER UM
068300*       CADASTRO NOVO OU UMA ALTERACAO.
068400*    3) A VARREDURA DE CONFLITO EM 2000-VARRE-CONFLITOS EXCLUI O
068500*       PROPRIO MG-ID DA COMPARACAO (IF BK-ID = MG-ID GO TO 2010-
068600*       LE-MESTRE) - SEM ISSO, TODO PEDIDO ALTERADO ENTRARIA EM
068700*       CONFLITO COM ELE MESMO, JA QUE O REGISTRO ANTIGO AINDA
068800*       ESTA NO MESTRE NO MOMENTO DA VARREDURA (SO E REGRAVADO
068900*       DEPOIS, EM 3000-REGRAVA-RESERVA). ESTE FOI O DEFEITO
069000*       CORRIGIDO NO CH-0423.
069100*    4) SEMBOOK E ABERTO E FECHADO TRES VEZES POR PEDIDO ACEITO
069200*       (LOCALIZA, VARRE, REGRAVA) PELO MESMO MOTIVO DOCUMENTADO
069300*       EM CADSEM.COB - O COMPILADOR NAO PERMITE LER E REGRAVAR
069400*       NO MESMO OPEN PARA UM ARQUIVO SEQUENCIAL; A REGRAVACAO
069500*       SO E POSSIVEL PORQUE 3000-REGRAVA-RESERVA ABRE COM I-O.
069600*    5) TX-CREATED-BY SO E CONSIDERADO QUANDO VEM PREENCHIDO NO
069700*       LANCAMENTO; SE VIER EM BRANCO, O MG-CREATED-BY HERDADO DO
069800*       MESTRE (BK-CREATED-BY) PERMANECE INALTERADO - ESTE
069900*       PROGRAMA NUNCA APAGA UM CRIADOR JA REGISTRADO.
070000*    6) AS DATAS (MG-DATE, MG-START-DATE, MG-END-DATE) SAO TEXTO
070100*       (PIC X); A VALIDACAO DE FORMATO EM 1032-VALIDA-DATAS USA
070200*       OS REDEFINES MDP-/TDP-/NDP- PARA CONFERIR SEPARADOR E
070300*       DIGITO POSICAO A POSICAO, NUNCA CONVERSAO NUMERICA REAL.
070400*    7) O CAMPO MG-PHONE-PARTS (REDEFINES MG-PHONE) SO EXISTE
070500*       PARA TESTAR O PRIMEIRO DIGITO EM 1020-VALIDA-TELEFONE;
070600*       NAO HA OUTRO USO DESTE REDEFINES NO PROGRAMA.
070700*    8) O RELATORIO DE VOLUME (LIDOS/ACEITOS/REJEITADOS) VAI PARA
070800*       O DISPLAY DO LOG DO JOB, NAO PARA IMPRESSORA; ALTSEM NAO
070900*       GERA RELATORIO IMPRESSO, AO CONTRARIO DE CADSEM.COB.
071000*-----------------------------------------------------------------
071100*-----------------------------------------------------------------
071200*    APENDICE - NOTAS COMPLEMENTARES DE MANUTENCAO
071300*    (ACRESCENTADO JUNTO COM O CH-0441, NORMA INTERNA 04/2004)
071400*-----------------------------------------------------------------
071500*    1) DUPLICIDADE DE LANCAMENTOS
071600*       SE O MESMO TX-ID CHEGAR DUAS VEZES NO MESMO ENTSEMA (POR
071700*       REENVIO DA INTERFACE WEB), ALTSEM PROCESSA AMBAS AS
071800*       OCORRENCIAS NA ORDEM EM QUE FOREM LIDAS - A SEGUNDA
071900*       ALTERACAO SIMPLESMENTE SOBRESCREVE O RESULTADO DA
072000*       PRIMEIRA. NAO HA DETECCAO DE LANCAMENTO REPETIDO NESTE
072100*       PROGRAMA; SE A AREA DE NEGOCIO PRECISAR DE IDEMPOTENCIA,
072200*       ISSO TEM DE SER GARANTIDO ANTES, NA GERACAO DO ENTSEMA.
072300*    2) ORDEM DE ARQUIVOS NO LOTE
072400*       ENTSEMA DEVE CHEGAR JA EM ORDEM DE CHAVE TX-ID PARA QUE O
072500*       RELATORIO DE LOG (DISPLAY POR REGISTRO) SAIA EM ORDEM
072600*       PREVISIVEL; O PROGRAMA NAO FAZ SORT INTERNO PORQUE O
072700*       VOLUME DESTE LOTE HISTORICAMENTE NUNCA JUSTIFICOU O CUSTO
072800*       DE UM PASSO DE ORDENACAO SEPARADO NO JCL.
072900*    3) TRATAMENTO DE ERRO DE E/S
073000*       SE FS-SEMBOOK VIER DIFERENTE DE '00' NA ABERTURA EM 1200-
073100*       LOCALIZA-RESERVA, O PROGRAMA SIMPLESMENTE NAO ACHA O
073200*       REGISTRO (WS-ACHOU-MESTRE PERMANECE 'N') E O PEDIDO E
073300*       REJEITADO COM 'BOOKING NOT FOUND' - NAO HA MENSAGEM
073400*       DIFERENCIADA PARA 'ARQUIVO AUSENTE' CONTRA 'CHAVE NAO
073500*       ENCONTRADA'; OS DOIS CASOS SAO INDISTINGUIVEIS PARA QUEM
073600*       LE O LOG DO JOB. ISSO E HERDADO DO DESENHO ORIGINAL DE
073700*       CADSEM.COB E NUNCA FOI REVISTO.
073800*    4) CAMPOS NUNCA ALTERADOS POR ESTE PROGRAMA
073900*       NENHUM CAMPO DE CHAVE (TX-ID) PODE SER ALTERADO ATRAVES
074000*       DE UM LANCAMENTO DE ALTSEM; SE TX-ID VIER DIFERENTE DO
074100*       BK-ID JA GRAVADO, NAO HA CAMINHO NO PROGRAMA PARA
074200*       'RENOMEAR' UMA RESERVA - TX-ID SO E USADO PARA LOCALIZAR
074300*       O REGISTRO, NUNCA PARA SOBRESCREVER BK-ID.
074400*    5) RELACIONAMENTO COM OS DEMAIS PROGRAMAS DO SISTEMA
074500*       CADSEM.COB CRIA O REGISTRO EM SEMBOOK; ALTSEM.COB (ESTE
074600*       PROGRAMA) ATUALIZA CAMPOS DE UM REGISTRO JA EXISTENTE;
074700*       CANSEM.COB MARCA UM REGISTRO COMO CANCELLED. OS TRES
074800*       PROGRAMAS COMPARTILHAM O MESMO LAYOUT DE REG-SEMBOOK E A
074900*       MESMA CONVENCAO DE PREFIXO BK-, MAS NAO HA COPYBOOK
075000*       COMUM - CADA FONTE TRAZ SUA PROPRIA COPIA DO LAYOUT,
075100*       ENTAO QUALQUER ALTERACAO DE CAMPO NO MESTRE PRECISA SER
075200*       REPLICADA NOS TRES PROGRAMAS MANUALMENTE. ISSO JA FOI
075300*       APONTADO PELA EQUIPE COMO RISCO DE MANUTENCAO, MAS A
075400*       UNIFICACAO EM COPYBOOK AINDA NAO FOI APROVADA PELA AREA
075500*       DE NEGOCIO.
075600*    6) CONVENCAO DE NOMES DE CAMPO
075700*       O PREFIXO TX- (TRANSACTION) IDENTIFICA CAMPOS DO
075800*       LANCAMENTO DE ENTRADA; BK- (BOOKING) IDENTIFICA CAMPOS DO
075900*       REGISTRO MESTRE; MG- (MERGED) IDENTIFICA O RESULTADO DA
076000*       MESCLA ENTRE OS DOIS. ESTA CONVENCAO E PARTICULAR DESTE
076100*       PROGRAMA (CADSEM USA SO SEM-/BK- POR NAO TER PASSO DE
076200*       MESCLA) E NAO DEVE SER CONFUNDIDA COM A NOMENCLATURA DE
076300*       OUTROS MODULOS DO SISTEMA ACADEMICO MAIS AMPLO DA FESP.
076400*-----------------------------------------------------------------
076500*-----------------------------------------------------------------
076600*    APENDICE II - NOTAS ADICIONAIS DE MANUTENCAO
076700*    (ACRESCENTADO JUNTO COM O CH-0441, NORMA INTERNA 04/2004)
076800*-----------------------------------------------------------------
076900*    8) HORARIO DE CORTE DO LOTE
077000*       O JOB DE ALTERACAO NOTURNA RODA APOS O ENCERRAMENTO DO
077100*       EXPEDIENTE DA SECRETARIA, NORMALMENTE ENTRE 22H E 23H,
077200*       PARA QUE TODA ALTERACAO SOLICITADA DURANTE O DIA ESTEJA
077300*       REFLETIDA NO MESTRE ANTES DA ABERTURA DO PROXIMO DIA
077400*       UTIL. NAO HA PROCESSAMENTO EM TEMPO REAL NESTE SISTEMA -
077500*       TODA ALTERACAO FICA PENDENTE EM ENTSEMA ATE O PROXIMO
077600*       CICLO DE LOTE.
077700*    9) LIMITE DE TAMANHO DOS CAMPOS DE TEXTO LIVRE
077800*       TX-REMARKS E TX-CANCEL-REASON SAO PIC X(120) E X(80)
077900*       RESPECTIVAMENTE; SE O TEXTO DIGITADO NA INTERFACE WEB
078000*       EXCEDER ESSE TAMANHO, O TRUNCAMENTO JA OCORRE ANTES DE
078100*       CHEGAR A ESTE PROGRAMA, NA GERACAO DO ARQUIVO ENTSEMA -
078200*       ALTSEM NAO FAZ NENHUMA VALIDACAO ADICIONAL DE TAMANHO
078300*       SOBRE ESTES DOIS CAMPOS.
078400*    10) CASOS DE TESTE HISTORICOS
078500*       A SUITE DE HOMOLOGACAO USADA NA REVISAO 2.0 (CH-0411)
078600*       COBRIA: ALTERACAO DE HORARIO PARA HORARIO, DIARIA PARA
078700*       DIARIA, HORARIO PARA DIARIA E VICE-VERSA, ALTERACAO SEM
078800*       CONFLITO, ALTERACAO QUE GERA CONFLITO COM OUTRO REGISTRO,
078900*       E ALTERACAO QUE NAO GERA CONFLITO CONSIGO MESMA (CASO
079000*       QUE MOTIVOU O CH-0423). ESSES CASOS FICAM REGISTRADOS NO
079100*       MANUAL DE HOMOLOGACAO DA AREA, NAO NESTE FONTE.
079200*    11) INTERACAO COM O CAMPO MG-STATUS
079300*       ALTSEM PODE MUDAR MG-STATUS SE O LANCAMENTO TROUXER
079400*       TX-STATUS PREENCHIDO, MAS NAO HA VALIDACAO DE TRANSICAO
079500*       DE ESTADO NESTE PROGRAMA (POR EXEMPLO, IMPEDIR QUE UM
079600*       PEDIDO CANCELLED VOLTE A APPROVED) - QUALQUER REGRA DE
079700*       TRANSICAO DE STATUS, SE EXISTIR, E APLICADA NA CAMADA
079800*       QUE GERA O ARQUIVO ENTSEMA, FORA DESTE FONTE.
079900*    12) PADRAO DE MENSAGENS DE REJEICAO
080000*       TODAS AS MENSAGENS MOVIDAS PARA WS-REJECT-MSG NESTE
080100*       PROGRAMA SAO EM INGLES, MESMO COM O RESTANTE DOS
080200*       COMENTARIOS E DISPLAYS EM PORTUGUES - CONVENCAO HERDADA
080300*       DE CADSEM.COB PORQUE A INTERFACE WEB QUE CONSOME ESTE
080400*       CAMPO (VIA LOG OU VIA RETORNO DE API) E EM INGLES. NAO
080500*       TRADUZIR ESTAS MENSAGENS SEM ALINHAR COM A EQUIPE DE
080600*       FRONT-END.
080700*    13) USO DE GO TO DENTRO DOS PARAGRAFOS
080800*       O USO DE GO TO PARA PULAR PARA A SAIDA DE UM PARAGRAFO
080900*       (POR EXEMPLO, GO TO 1030-SAIDA) SEGUE O PADRAO JA USADO
081000*       EM CADSEM.COB E CANSEM.COB; EVITAR INTRODUZIR PERFORM
081100*       ANINHADO OU ESTRUTURAS DE LACO EMBUTIDAS QUE NAO SIGAM
081200*       ESTE PADRAO, PARA MANTER OS TRES PROGRAMAS LEGIVEIS DA
081300*       MESMA FORMA POR QUEM FOR DAR MANUTENCAO.
081400*    14) SEPARACAO ENTRE REGRA DE NEGOCIO E REGRA DE FORMATO
081500*       AS VALIDACOES DE FORMATO (E-MAIL, TELEFONE, DATA, HORA)
081600*       SAO SEPARADAS DAS VALIDACOES DE NEGOCIO (CONFLITO DE
081700*       SALA) DE PROPOSITO - AS PRIMEIRAS PODEM SER REVISTAS
081800*       PELA EQUIPE DE CADASTRO SEM PRECISAR ENTENDER A LOGICA
081900*       DE CONFLITO, E VICE-VERSA. NAO MISTURAR ESSAS DUAS
082000*       CATEGORIAS DE REGRA NO MESMO PARAGRAFO EM FUTURAS
082100*       MANUTENCOES.
082200*-----------------------------------------------------------------
082300*-----------------------------------------------------------------
082400*    APENDICE III - NOTAS FINAIS DE MANUTENCAO
082500*    (ACRESCENTADO JUNTO COM O CH-0441, NORMA INTERNA 04/2004)
082600*-----------------------------------------------------------------
082700*    15) ARQUIVO DE ENTRADA NAO E ARQUIVADO POR ESTE PROGRAMA
082800*       ALTSEM NAO RENOMEIA NEM MOVE O ARQUIVO ENTSEMA APOS O
082900*       PROCESSAMENTO; A ROTINA DE ARQUIVAMENTO/LIMPEZA DO LOTE
083000*       DIARIO FICA A CARGO DO PROCEDIMENTO DE EXECUCAO (JCL) QUE
083100*       CHAMA ESTE PROGRAMA, NAO DESTE FONTE.
083200*    16) REEXECUCAO APOS QUEDA NO MEIO DO LOTE
083300*       SE O JOB CAIR NO MEIO DO PROCESSAMENTO DE ENTSEMA, OS
083400*       REGISTROS JA APLICADOS NA EXECUCAO ANTERIOR NAO SAO
083500*       MARCADOS DE FORMA DIFERENTE NO MESTRE - REEXECUTAR O
083600*       MESMO LOTE REAPLICA AS MESMAS ALTERACOES SEM ERRO, POIS
083700*       O PROGRAMA SO SOBRESCREVE CAMPOS, NAO SOMA OU ACUMULA
083800*       VALORES. AINDA ASSIM, O OPERADOR DEVE CONFIRMAR QUE O
083900*       ARQUIVO NAO FOI TRUNCADO ANTES DE SUBMETER O JOB DE NOVO.
084000*    17) POR QUE NAO HA SORT NESTE PROGRAMA
084100*       A VARREDURA DE CONFLITO (2000-VARRE-CONFLITOS) LE SEMBOOK
084200*       POR COMPLETO PARA CADA PEDIDO ALTERADO; ISSO SO E VIAVEL
084300*       PORQUE O VOLUME DE SALAS E RESERVAS DESTA INSTITUICAO E
084400*       PEQUENO. SE O VOLUME CRESCER DE FORMA RELEVANTE, A AREA
084500*       TECNICA JA SINALIZOU QUE SERA PRECISO AVALIAR UM INDICE
084600*       OU UM ARQUIVO INDEXADO NO LUGAR DO SEQUENCIAL ATUAL.
084700*    18) DIFERENCA ENTRE ESTE PROGRAMA E O CADSEM.COB
084800*       CADSEM.COB TRABALHA SOBRE UM REGISTRO NOVO (REG-ENTSEM);
084900*       ALTSEM.COB TRABALHA SOBRE UM REGISTRO JA EXISTENTE E
085000*       PRECISA MESCLAR O LANCAMENTO COM O QUE JA ESTA GRAVADO
085100*       (1300-MESCLA-CAMPOS), ALEM DE EXCLUIR O PROPRIO REGISTRO
085200*       DA VARREDURA DE CONFLITO. ESSAS DUAS DIFERENCAS SAO A
085300*       RAZAO DE ALTSEM SER UM FONTE SEPARADO, E NAO UMA OPCAO
085400*       DENTRO DE CADSEM.COB.
085500*    19) CAMPO WS-SHAPE-FLAG E OS TRES FORMATOS DE RESERVA
085600*       O REGISTRO MESCLADO SO PODE TER UM DOS TRES FORMATOS:
085700*       HORARIO (MG-DATE + MG-START-TIME + MG-END-TIME), DIARIA
085800*       (MG-START-DATE + MG-END-DATE) OU SLOT FIXO (MG-SLOT).
085900*       WS-SHAPE-FLAG ('T', 'D' OU 'S') E CALCULADO A CADA
086000*       ALTERACAO EM 1030-VALIDA-FORMATO E NUNCA E PERSISTIDO NO
086100*       MESTRE - E PURAMENTE UMA VARIAVEL DE TRABALHO DESTE
086200*       PROGRAMA.
086300*-----------------------------------------------------------------
086400*-----------------------------------------------------------------
086500*    APENDICE IV - NOTAS COMPLEMENTARES SOBRE CAMPOS DE TRABALHO
086600*-----------------------------------------------------------------
086700*    20) CAMPO WS-HHMM-ALPHA E A CONVERSAO DE HORARIO
086800*       WS-HHMM-WORK E REDEFINIDO COMO WS-HHMM-ALPHA (PIC X(05))
086900*       SO PARA PERMITIR O MOVE DE UM CAMPO ALFANUMERICO (HHMM
087000*       COMO TEXTO) PARA UMA AREA QUE TAMBEM PODE SER LIDA COMO
087100*       NUMERICO (WS-HHMM-HH, WS-HHMM-MM) - SEM ESTE REDEFINES,
087200*       SERIA PRECISO UM PARAGRAFO SEPARADO SO PARA DESMONTAR A
087300*       STRING HH:MM EM DOIS CAMPOS NUMERICOS.
087400*    21) LIMITACOES CONHECIDAS DA VALIDACAO DE TELEFONE
087500*       1020-VALIDA-TELEFONE SO CONFERE QUE O PRIMEIRO DIGITO
087600*       ESTA ENTRE 6 E 9; NAO HA VALIDACAO DE DDD, NEM CONFERENCIA
087700*       CONTRA UMA LISTA DE PREFIXOS VALIDOS DA REGIAO - ESTA
087800*       REGRA FOI DEFINIDA PARA ACEITAR QUALQUER CELULAR
087900*       BRASILEIRO COM O PADRAO ATUAL DE NUMERACAO, NADA MAIS.
088000*    22) CAMPO FILLER NOS LAYOUTS DE REGISTRO
088100*       TX-FILLER E BK-FILLER EXISTEM APENAS PARA COMPLETAR O
088200*       TAMANHO DE REGISTRO DE 585 CARACTERES, IGUAL AO LAYOUT
088300*       DE CADSEM.COB E CANSEM.COB; NAO TEM CONTEUDO DEFINIDO E
088400*       NAO DEVE SER USADO PARA ARMAZENAR NENHUM DADO DE NEGOCIO
088500*       SEM PRIMEIRO QUEBRAR ESTE CAMPO EM SUBCAMPOS NOMEADOS E
088600*       ATUALIZAR OS TRES PROGRAMAS QUE LEEM O MESMO ARQUIVO.
088700*-----------------------------------------------------------------
088800*-----------------------------------------------------------------
088900*    APENDICE V - NOTAS SOBRE SWITCHES E PADRAO DE COMENTARIOS
089000*-----------------------------------------------------------------
089100*    23) CAMPO WS-CONFLITO E OS DOIS 88-LEVELS
089200*       WS-CONFLITO E UM PIC X SIMPLES COM 88 HOUVE-CONFLITO VALUE
089300*       'Y'; NAO HA 88 PARA O CASO CONTRARIO PORQUE NENHUM TRECHO
089400*       DO PROGRAMA PRECISA TESTAR EXPLICITAMENTE A AUSENCIA DE
089500*       CONFLITO - A AUSENCIA E SEMPRE O CAMINHO QUE SEGUE SEM
089600*       DESVIO (FALL-THROUGH), NUNCA UM IF NOT HOUVE-CONFLITO.
089700*    24) CAMPO WS-ACHOU-MESTRE E A BUSCA LINEAR EM SEMBOOK
089800*       A BUSCA EM 1200-LOCALIZA-RESERVA E SEQUENCIAL E PARA NA
089900*       PRIMEIRA OCORRENCIA DE BK-ID = TX-ID; COMO BK-ID E CHAVE
090000*       UNICA POR CONVENCAO DE NEGOCIO (AINDA QUE O ARQUIVO NAO
090100*       SEJA INDEXADO), NAO HA RISCO DE ENCONTRAR DUAS RESERVAS
090200*       DIFERENTES COM O MESMO ID NESTE MESTRE.
090300*    25) PADRAO DE COMENTARIOS DESTE FONTE
090400*       OS COMENTARIOS DE BANNER (LINHA DE TRACOS) MARCAM O
090500*       INICIO DE UM GRUPO DE PARAGRAFOS COM RESPONSABILIDADE
090600*       EM COMUM (POR EXEMPLO, TODAS AS VALIDACOES DE FORMATO);
090700*       OS COMENTARIOS 'PASSO X' E 'BLOCO X' MARCAM ETAPAS
090800*       DENTRO DE UM UNICO PARAGRAFO; OS COMENTARIOS 'CASO X'
090900*       MARCAM RAMOS DE DECISAO DENTRO DE UM IF COM VARIAS
091000*       CONDICOES. MANTER ESSE PADRAO EM ALTERACOES FUTURAS.
091100*-----------------------------------------------------------------
091200*-----------------------------------------------------------------
091300*    APENDICE VI - RESUMO FINAL PARA CONSULTA RAPIDA
091400*-----------------------------------------------------------------
091500*    26) CAMPO MG-PHONE-PARTS E O PRIMEIRO DIGITO DO CELULAR
091600*       MPP-FIRST-DIGIT (PIC 9(01)) E MPP-REST-DIGITS (PIC 9(09))
091700*       SAO A UNICA QUEBRA DE MG-PHONE EM SUBCAMPOS NESTE
091800*       PROGRAMA; MPP-REST-DIGITS E DECLARADO MAS NUNCA LIDO -
091900*       FOI MANTIDO NO REDEFINES PARA SIMETRIA COM O LAYOUT DE
092000*       CADSEM.COB, ONDE O MESMO REDEFINES EXISTE.
092100*    27)
092200*       RESUMO DAS REGRAS DE VALIDACAO APLICADAS EM TODA ALTERACAO
092300*       EM ORDEM: LOCALIZAR O REGISTRO MESTRE, MESCLAR CAMPOS,
092400*       VALIDAR E-MAIL, VALIDAR TELEFONE, VALIDAR FORMATO/DATA/
092500*       HORARIO E, POR FIM, VARRER CONFLITO - A MESMA SEQUENCIA
092600*       DESCRITA NO ITEM 2 DO APENDICE I, REPETIDA AQUI PORQUE E
092700*       A REGRA MAIS CONSULTADA PELA EQUIPE DE SUPORTE.
092800*-----------------------------------------------------------------
092900*-----------------------------------------------------------------
093000*    APENDICE VII - OBSERVACAO FINAL SOBRE ESTE FONTE
093100*-----------------------------------------------------------------
093200*    ESTE PROGRAMA FOI REVISADO PELA EQUIPE DE MANUTENCAO EM
093300*    02-02-2004 (CH-0441) PARA AMPLIAR A COBERTURA DE VALIDACAO
093400*    DE DATAS E A DOCUMENTACAO INTERNA, SEGUINDO A NORMA INTERNA
093500*    04/2004 DE DOCUMENTACAO DE PROGRAMAS DE LOTE DA FESP. NAO
093600*    HOUVE MUDANCA DE COMPORTAMENTO ALEM DA VALIDACAO DE DATAS
093700*    DESCRITA NO ITEM 2.4 DO HISTORICO DE ALTERACOES.
093800*-----------------------------------------------------------------
