000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADHOP-COB.
000300 AUTHOR. M. T. AZEVEDO.
000400 INSTALLATION. FESP SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. 14-04-2000.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - ACADEMIC RECORDS DIVISION.
000800*-----------------------------------------------------------------
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA DE RESERVA DE SALAS DE SEMINARIO - CADHOP
001100*    FINALIDADE : CADASTRAMENTO DE RESPONSAVEIS (HEADS) DE SALA
001200*                 NO ARQUIVO MESTRE HOPMAS, A PARTIR DE
001300*                 LANCAMENTOS LIDOS DO ARQUIVO ENTHOP.
001400*                 VALIDA DOMINIO DE E-MAIL E FORMATO DE FONE E
001500*                 RESOLVE SALA (HALLMAS) POR CODIGO OU POR NOME.
001600*-----------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*    VRS   DATA         PROG.  CHAMADO      DESCRICAO
001900*    1.0   14-04-2000   MTA    -----        IMPLANTACAO INICIAL
002000*                              (CADASTRO DE DISCIPLINAS, TELA)
002100*    1.1   05-12-2001   EC     CH-0260      INCLUI VALIDACAO DE
002200*                              FORMATO DE TELEFONE
002300*    2.0   14-10-2003   MTA    CH-0416      REESCRITO COMO LOTE DE
002400*                              CADASTRO DE RESPONSAVEIS DE SALA,  CH-0416
002500*                              SEM TELA.
002600*    2.1   17-10-2003   JAM    CH-0422      INCLUI DOMINIO E-MAIL
002700*                              '@GMAIL.COM' ALEM DO PROPRIO       CH-0422
002800*                              DA INSTITUICAO.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300*    CLASSE DE DIGITO USADA POR PADRONIZACAO COM OS DEMAIS
003400*    PROGRAMAS DO SISTEMA; NAO HA CAMPO NUMERICO EM TEXTO NESTE
003500*    REGISTRO (O TELEFONE JA E PIC 9, VALIDADO POR COMPARACAO
003600*    NUMERICA DIRETA, SEM PRECISAR DESTA CLASSE).
003700     CLASS DIGITO-VALIDO IS '0' THRU '9'.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*    ENTHOP - ARQUIVO DE LANCAMENTOS DE CADASTRO DE
004100*    RESPONSAVEIS, GERADO PELA SECRETARIA ACADEMICA.
004200     SELECT ENTHOP ASSIGN TO DISK
004300                   ORGANIZATION IS SEQUENTIAL
004400                   ACCESS MODE IS SEQUENTIAL
004500                   FILE STATUS IS FS-ENTHOP.
004600
004700*    HOPMAS - MESTRE DE RESPONSAVEIS DE SALA, CRESCE POR EXTEND
004800*    A CADA EXECUCAO.
004900     SELECT HOPMAS ASSIGN TO DISK
005000                   ORGANIZATION IS SEQUENTIAL
005100                   ACCESS MODE IS SEQUENTIAL
005200                   FILE STATUS IS FS-HOPMAS.
005300
005400*    HALLMAS - MESTRE DE SALAS, USADO SOMENTE EM LEITURA PARA
005500*    RESOLVER O HALL-ID/HALL-NAME DO PEDIDO.
005600     SELECT HALLMAS ASSIGN TO DISK
005700                   ORGANIZATION IS SEQUENTIAL
005800                   ACCESS MODE IS SEQUENTIAL
005900                   FILE STATUS IS FS-HALLMAS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ENTHOP
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID 'ENTHOP.DAT'
006600     RECORD CONTAINS 168 CHARACTERS.
006700
006800*    LAYOUT DO LANCAMENTO DE ENTRADA (ENTHOP).  CADA REGISTRO
006900*    PEDE O CADASTRO DE UM RESPONSAVEL (HEAD) DE UMA SALA DE
007000*    SEMINARIO JA EXISTENTE NO MESTRE DE SALAS (HALLMAS).
007100 01  REG-ENTHOP.
007200*        EH-ID - CHAVE DO RESPONSAVEL, ATRIBUIDA A MONTANTE.
007300     05  EH-ID                      PIC X(12).
007400*        EH-ID-PARTS - VISAO DE DIAGNOSTICO, COMO NOS DEMAIS
007500*                PROGRAMAS DE CADASTRO.
007600     05  EH-ID-PARTS REDEFINES EH-ID.
007700         10  EHP-PREFIXO            PIC X(04).
007800         10  EHP-SEQUENCIA          PIC X(08).
007900*        EH-HALL-ID/EH-HALL-NAME - A SALA E INFORMADA POR UM OU
008000*                OUTRO (NUNCA OS DOIS EM BRANCO); 1030-RESOLVE-
008100*                SALA DECIDE QUAL CAMINHO DE BUSCA USAR.
008200     05  EH-HALL-ID                 PIC X(12).
008300     05  EH-HALL-NAME               PIC X(40).
008400*        EH-HEAD-NAME - NOME DO RESPONSAVEL PELA SALA.  NAO E
008500*                VALIDADO NESTE PROGRAMA (SO O E-MAIL E O FONE
008600*                SAO, VIDE ABAIXO).
008700     05  EH-HEAD-NAME               PIC X(40).
008800*        EH-HEAD-EMAIL - E-MAIL DO RESPONSAVEL; PRECISA CAIR NO
008900*                DOMINIO DA INSTITUICAO OU EM '@GMAIL.COM'
009000*                (CH-0422), VIDE 1010-VALIDA-EMAIL.
009100     05  EH-HEAD-EMAIL              PIC X(50).
009200*        EH-PHONE - TELEFONE NUMERICO DE 10 DIGITOS; SE
009300*                INFORMADO (DIFERENTE DE ZEROS), O PRIMEIRO
009400*                DIGITO TEM DE SER 6, 7, 8 OU 9 (CH-0260).
009500     05  EH-PHONE                   PIC 9(10).
009600*        EH-PHONE-PARTS - SEPARA O PRIMEIRO DIGITO DO RESTANTE
009700*                PARA A VALIDACAO DE FAIXA EM 1020-VALIDA-
009800*                TELEFONE, SEM PRECISAR DE FUNCTION INTRINSECA.
009900     05  EH-PHONE-PARTS REDEFINES EH-PHONE.
010000         10  EHPP-FIRST-DIGIT       PIC 9(01).
010100         10  EHPP-REST-DIGITS       PIC 9(09).
010200*        EH-FILLER - PREENCHIMENTO DE RESERVA DO REGISTRO.
010300     05  EH-FILLER                  PIC X(04).
010400
010500 FD  HOPMAS
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID 'HOPMAS.DAT'
010800     RECORD CONTAINS 168 CHARACTERS.
010900
011000*    LAYOUT DO MESTRE DE RESPONSAVEIS DE SALA (HOPMAS).  CRESCE
011100*    POR EXTEND A CADA RESPONSAVEL ACEITO; ESPELHA ENTHOP CAMPO
011200*    A CAMPO, JA COM OS DADOS DA SALA RESOLVIDOS.
011300 01  REG-HOPMAS.
011400     05  HO-ID                      PIC X(12).
011500     05  HO-ID-PARTS REDEFINES HO-ID.
011600         10  HOP-PREFIXO            PIC X(04).
011700         10  HOP-SEQUENCIA          PIC X(08).
011800*        HO-HALL-ID/HO-HALL-NAME - SEMPRE GRAVADOS OS DOIS,
011900*                MESMO QUE O PEDIDO SO TENHA INFORMADO UM DELES
012000*                (1030-RESOLVE-SALA PREENCHE O QUE FALTAR).
012100     05  HO-HALL-ID                 PIC X(12).
012200     05  HO-HALL-NAME               PIC X(40).
012300     05  HO-HEAD-NAME               PIC X(40).
012400     05  HO-HEAD-EMAIL              PIC X(50).
012500     05  HO-PHONE                   PIC 9(10).
012600     05  HO-PHONE-PARTS REDEFINES HO-PHONE.
012700         10  HOPP-FIRST-DIGIT       PIC 9(01).
012800         10  HOPP-REST-DIGITS       PIC 9(09).
012900     05  HO-FILLER                  PIC X(04).
013000
013100 FD  HALLMAS
013200     LABEL RECORD STANDARD
013300     VALUE OF FILE-ID 'HALLMAS.DAT'
013400     RECORD CONTAINS 56 CHARACTERS.
013500
013600*    LAYOUT DO MESTRE DE SALAS (HALLMAS), MANTIDO POR OUTRO
013700*    SUBSISTEMA; CADHOP SO O LE, NUNCA O ALTERA.
013800 01  REG-HALLMAS.
013900     05  HM-ID                      PIC X(12).
014000     05  HM-NAME                    PIC X(40).
014100     05  HM-FILLER                  PIC X(04).
014200
014300 WORKING-STORAGE SECTION.
014400*----------- INDICADORES DE ARQUIVO -----------------------------
014500 77  FS-ENTHOP                 PIC X(02) VALUE SPACES.
014600 77  FS-HOPMAS                 PIC X(02) VALUE SPACES.
014700 77  FS-HALLMAS                PIC X(02) VALUE SPACES.
014800*----------- CONTADORES (COMP) -----------------------------------
014900 77  WS-REC-LIDOS              PIC 9(05) COMP VALUE ZERO.
015000 77  WS-REC-ACEITOS            PIC 9(05) COMP VALUE ZERO.
015100 77  WS-REC-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
015200*----------- INDICADORES DE CONTROLE ---------------------------
015300 01  WS-EOF-TRANS              PIC X VALUE 'N'.
015400     88  FIM-DE-TRANS              VALUE 'Y'.
015500*    WS-ACHOU-SALA/ACHOU-HALL - LIGADO PELA RESOLUCAO DA SALA,
015600*    SEJA POR CODIGO (1034) SEJA POR NOME (1032); SE NAO ACHAR,
015700*    O PEDIDO E REJEITADO EM 1030-RESOLVE-SALA.
015800 01  WS-ACHOU-SALA              PIC X VALUE 'N'.
015900     88  ACHOU-HALL                VALUE 'Y'.
016000*    WS-EMAIL-OK/EMAIL-VALIDO - LIGADO QUANDO O SUFIXO DO E-MAIL
016100*    BATE COM UM DOS DOIS DOMINIOS PERMITIDOS.
016200 01  WS-EMAIL-OK                PIC X VALUE 'N'.
016300     88  EMAIL-VALIDO              VALUE 'Y'.
016400 01  WS-REJECT-MSG              PIC X(80) VALUE SPACES.
016500*----------- AREA DE CAIXA (SEM FUNCTION INTRINSECA) -----------
016600*    O COMPILADOR DESTA INSTALACAO NAO TEM FUNCTION LOWER-CASE/
016700*    UPPER-CASE; AS CONVERSOES SAO FEITAS POR INSPECT...
016800*    CONVERTING NESTAS DUAS TABELAS DE/PARA.
016900 01  WS-ALPHA-MINUSC PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
017000 01  WS-ALPHA-MAIUSC PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017100*    WS-EMAIL-SUF1/WS-EMAIL-SUF2 - OS DOIS DOMINIOS ACEITOS PARA
017200*    O E-MAIL DO RESPONSAVEL; O SEGUNDO FOI INCLUIDO NA CH-0422
017300*    PARA PERMITIR CONTAS PESSOAIS DE RESPONSAVEIS EXTERNOS.
017400 01  WS-EMAIL-SUF1   PIC X(20) VALUE '@newhorizonindia.edu'.
017500 01  WS-EMAIL-SUF2   PIC X(10) VALUE '@gmail.com'.
017600*    WS-EMAIL-LC - COPIA DO E-MAIL EM MINUSCULAS; O PROPRIO
017700*    CAMPO EH-HEAD-EMAIL TAMBEM E REESCRITO EM MINUSCULAS ANTES
017800*    DA GRAVACAO, PARA MANTER O MESTRE PADRONIZADO.
017900 01  WS-EMAIL-LC                PIC X(50).
018000*    WS-EMAIL-POS/WS-HALLNAME-POS - POSICOES USADAS PARA ACHAR
018100*    O FIM DO TEXTO UTIL (SEM TRAILING SPACES), RECUANDO A
018200*    PARTIR DO FIM DO CAMPO - NAO HA FUNCTION INTRINSECA PARA
018300*    ISSO NESTE COMPILADOR.
018400 01  WS-EMAIL-POS               PIC 9(02) COMP VALUE ZERO.
018500 01  WS-HALLNAME-POS            PIC 9(02) COMP VALUE ZERO.
018600 01  WS-NOME-PROCURADO-UC       PIC X(40).
018700 01  WS-NOME-MESTRE-UC          PIC X(40).
018800
018900 PROCEDURE DIVISION.
019000*-----------------------------------------------------------------
019100*    ROTINA PRINCIPAL - LE ENTHOP ATE O FIM, CADASTRA CADA HEAD
019200*-----------------------------------------------------------------
019300 0000-MAINLINE.
019400*        PASSO 1 - ABRE OS ARQUIVOS DE ENTRADA E DE MESTRE.
019500     PERFORM 0100-ABRE-ARQUIVOS.
019600*        PASSO 2 - LE O PRIMEIRO LANCAMENTO DE ENTHOP.
019700     PERFORM 0110-LE-ENTHOP.
019800*        PASSO 3 - PROCESSA CADA LANCAMENTO ATE O FIM DO
019900*                  ARQUIVO DE ENTRADA, UM PEDIDO POR VEZ.
020000     PERFORM 1000-ADMITE-OPERADOR THRU 1000-EXIT
020100             UNTIL FIM-DE-TRANS.
020200     DISPLAY '***** CADHOP-COB - FIM DE PROCESSAMENTO *****'.
020300     DISPLAY 'LIDOS.......: ' WS-REC-LIDOS.
020400     DISPLAY 'ACEITOS.....: ' WS-REC-ACEITOS.
020500     DISPLAY 'REJEITADOS..: ' WS-REC-REJEITADOS.
020600     STOP RUN.
020700
020800 0100-ABRE-ARQUIVOS.
020900     OPEN INPUT ENTHOP.
021000     IF FS-ENTHOP NOT = '00'
021100        DISPLAY 'ENTHOP.DAT INEXISTENTE - PROCESSAMENTO ABORTADO'
021200        STOP RUN.
021300*    SE O MESTRE DE RESPONSAVEIS AINDA NAO EXISTIR, CRIA-SE UM
021400*    ARQUIVO VAZIO E REABRE-SE A ROTINA, COMO NO CADDEPT.
021500     OPEN INPUT HOPMAS.
021600     IF FS-HOPMAS = '05' OR FS-HOPMAS = '35'
021700        OPEN OUTPUT HOPMAS
021800        CLOSE HOPMAS
021900        GO TO 0100-ABRE-ARQUIVOS.
022000     CLOSE HOPMAS.
022100
022200*    LEITURA SEQUENCIAL DE ENTHOP, UM LANCAMENTO POR CHAMADA.
022300 0110-LE-ENTHOP.
022400     READ ENTHOP
022500         AT END MOVE 'Y' TO WS-EOF-TRANS.
022600
022700*-----------------------------------------------------------------
022800*    ADMISSAO DE RESPONSAVEL DE SALA (HALLOPERATORSERVICE - ADD)
022900*-----------------------------------------------------------------
023000 1000-ADMITE-OPERADOR.
023100*        PASSO A - CONTABILIZA O LANCAMENTO LIDO E LIMPA A
023200*                  MENSAGEM DE REJEICAO DO PEDIDO ANTERIOR.
023300     ADD 1 TO WS-REC-LIDOS.
023400     MOVE SPACES TO WS-REJECT-MSG.
023500*        PASSO B - VALIDA O E-MAIL DO RESPONSAVEL (DOMINIO E
023600*                  PRESENCA).
023700     PERFORM 1010-VALIDA-EMAIL.
023800     IF WS-REJECT-MSG NOT = SPACES
023900        GO TO 1090-REJEITA.
024000*        PASSO C - VALIDA O FORMATO DO TELEFONE, SE INFORMADO.
024100     PERFORM 1020-VALIDA-TELEFONE.
024200     IF WS-REJECT-MSG NOT = SPACES
024300        GO TO 1090-REJEITA.
024400*        PASSO D - RESOLVE A SALA INFORMADA POR CODIGO OU NOME.
024500     PERFORM 1030-RESOLVE-SALA.
024600     IF WS-REJECT-MSG NOT = SPACES
024700        GO TO 1090-REJEITA.
024800*        PASSO E - PEDIDO VALIDO: GRAVA NO MESTRE DE
024900*                  RESPONSAVEIS E CONTABILIZA.
025000     PERFORM 3000-GRAVA-OPERADOR.
025100     ADD 1 TO WS-REC-ACEITOS.
025200     DISPLAY EH-ID ' ADMITTED'.
025300     GO TO 1000-PROXIMO.
025400*    REJEICAO: SO CONTABILIZA E REGISTRA NO DISPLAY.
025500 1090-REJEITA.
025600     ADD 1 TO WS-REC-REJEITADOS.
025700     DISPLAY EH-ID ' REJECTED - ' WS-REJECT-MSG.
025800 1000-PROXIMO.
025900     PERFORM 0110-LE-ENTHOP.
026000 1000-EXIT.
026100     EXIT.
026200
026300*-----------------------------------------------------------------
026400*    VALIDACAO DE E-MAIL - MINUSCULAS E DOMINIO PERMITIDO
026500*-----------------------------------------------------------------
026600 1010-VALIDA-EMAIL.
026700*    CASO 1 - E-MAIL EM BRANCO E REJEITADO DE IMEDIATO.
026800     IF EH-HEAD-EMAIL = SPACES
026900        MOVE 'Head email required' TO WS-REJECT-MSG
027000        GO TO 1010-SAIDA.
027100*    CASO 2 - O E-MAIL E GRAVADO EM MINUSCULAS NO PROPRIO CAMPO
027200*    DE ENTRADA (PARA FICAR PADRONIZADO NO MESTRE) E A COPIA
027300*    WS-EMAIL-LC E USADA PARA A COMPARACAO DE SUFIXO.
027400     MOVE SPACES TO WS-EMAIL-LC.
027500     MOVE EH-HEAD-EMAIL TO WS-EMAIL-LC.
027600     INSPECT WS-EMAIL-LC
027700         CONVERTING WS-ALPHA-MAIUSC TO WS-ALPHA-MINUSC.
027800     MOVE WS-EMAIL-LC TO EH-HEAD-EMAIL.
027900     MOVE 'N' TO WS-EMAIL-OK.
028000*    CASO 3 - RECUA A PARTIR DO FIM DO CAMPO PARA ACHAR A ULTIMA
028100*    POSICAO NAO-BRANCO, POIS O SUFIXO E COMPARADO A PARTIR DO
028200*    FIM DO TEXTO UTIL, NAO DA POSICAO FIXA 50.
028300     MOVE 50 TO WS-EMAIL-POS.
028400     PERFORM 1012-RECUA-POS UNTIL WS-EMAIL-POS = 0
028500        OR WS-EMAIL-LC (WS-EMAIL-POS : 1) NOT = SPACE.
028600*    CASO 4 - TESTA O SUFIXO INSTITUCIONAL (20 CARACTERES) E,
028700*    SE NAO BATER, O SUFIXO GMAIL (10 CARACTERES - CH-0422).
028800     IF WS-EMAIL-POS >= 20
028900        IF WS-EMAIL-LC (WS-EMAIL-POS - 19 : 20) = WS-EMAIL-SUF1
029000           MOVE 'Y' TO WS-EMAIL-OK.
029100     IF NOT EMAIL-VALIDO AND WS-EMAIL-POS >= 10
029200        IF WS-EMAIL-LC (WS-EMAIL-POS - 9 : 10) = WS-EMAIL-SUF2
029300           MOVE 'Y' TO WS-EMAIL-OK.
029400*    CASO 5 - NENHUM DOS DOIS SUFIXOS BATEU: REJEITA.
029500     IF NOT EMAIL-VALIDO
029600     MOVE 'Head email must be @newhorizonindia.edu or @gmail.com'
029700          TO WS-REJECT-MSG.
029800 1010-SAIDA.
029900     EXIT.
030000
030100*    SUBROTINA DE RECUO DE POSICAO, CHAMADA POR PERFORM...UNTIL
030200*    POIS NAO HA FUNCTION INTRINSECA PARA ACHAR O FIM DO TEXTO.
030300 1012-RECUA-POS.
030400     SUBTRACT 1 FROM WS-EMAIL-POS.
030500
030600*-----------------------------------------------------------------
030700*    VALIDACAO DE TELEFONE - 10 DIGITOS INICIANDO EM 6/7/8/9
030800*-----------------------------------------------------------------
030900 1020-VALIDA-TELEFONE.
031000*    O TELEFONE E OPCIONAL (ZEROS = NAO INFORMADO); SE INFORMADO,
031100*    SO O PRIMEIRO DIGITO E VALIDADO (PADRAO DE CELULAR NO PAIS
031200*    DE ORIGEM DA INSTITUICAO, CH-0260) - OS DEMAIS 9 DIGITOS
031300*    NAO TEM RESTRICAO DE FAIXA.
031400     IF EH-PHONE NOT = ZEROS
031500        IF EHPP-FIRST-DIGIT < 6
031600           MOVE 'Phone must be 10 digits starting with 6/7/8/9'
031700                TO WS-REJECT-MSG.
031800
031900*-----------------------------------------------------------------
032000*    RESOLUCAO DA SALA (HALLMAS) POR CODIGO OU POR NOME
032100*-----------------------------------------------------------------
032200 1030-RESOLVE-SALA.
032300*    SE SO O NOME FOI INFORMADO, BUSCA POR NOME; SE O CODIGO FOI
032400*    INFORMADO (COM OU SEM O NOME), BUSCA POR CODIGO - O CODIGO
032500*    TEM PRIORIDADE SOBRE O NOME QUANDO AMBOS VIEREM PREENCHIDOS.
032600     IF EH-HALL-ID = SPACES AND EH-HALL-NAME NOT = SPACES
032700        PERFORM 1032-RESOLVE-POR-NOME
032800     ELSE
032900        IF EH-HALL-ID NOT = SPACES
033000           PERFORM 1034-RESOLVE-POR-CODIGO
033100        ELSE
033200           MOVE 'hallId or hallName required' TO WS-REJECT-MSG.
033300
033400*    BUSCA DE SALA POR NOME, SEM DISTINGUIR MAIUSCULAS DE
033500*    MINUSCULAS (MESMA CONVENCAO DO CADDEPT/ALTDEPT PARA NOMES).
033600 1032-RESOLVE-POR-NOME.
033700     MOVE 'N' TO WS-ACHOU-SALA.
033800     MOVE SPACES TO WS-NOME-PROCURADO-UC.
033900     MOVE EH-HALL-NAME TO WS-NOME-PROCURADO-UC.
034000     INSPECT WS-NOME-PROCURADO-UC
034100         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
034200     OPEN INPUT HALLMAS.
034300     IF FS-HALLMAS NOT = '00'
034400        GO TO 1032-FIM.
034500 1033-LE-SALA.
034600     READ HALLMAS
034700         AT END GO TO 1038-FIM-LEITURA.
034800     MOVE SPACES TO WS-NOME-MESTRE-UC.
034900     MOVE HM-NAME TO WS-NOME-MESTRE-UC.
035000     INSPECT WS-NOME-MESTRE-UC
035100         CONVERTING WS-ALPHA-MINUSC TO WS-ALPHA-MAIUSC.
035200     IF WS-NOME-MESTRE-UC NOT = WS-NOME-PROCURADO-UC
035300        GO TO 1033-LE-SALA.
035400     MOVE HM-ID   TO EH-HALL-ID.
035500     MOVE HM-NAME TO EH-HALL-NAME.
035600     MOVE 'Y' TO WS-ACHOU-SALA.
035700 1038-FIM-LEITURA.
035800     CLOSE HALLMAS.
035900 1032-FIM.
036000*    SE NAO ACHOU, MONTA A MENSAGEM DE REJEICAO COM O NOME
036100*    PROCURADO SEM OS BRANCOS A DIREITA (STRING...DELIMITED BY
036200*    SIZE SOBRE A FAIXA JA RECUADA DE WS-HALLNAME-POS).
036300     IF NOT ACHOU-HALL
036400        MOVE 40 TO WS-HALLNAME-POS
036500        PERFORM 1036-RECUA-HALLNAME UNTIL WS-HALLNAME-POS = 0
036600           OR EH-HALL-NAME (WS-HALLNAME-POS : 1) NOT = SPACE
036700        STRING 'Hall not found by name: ' DELIMITED BY SIZE
036800             EH-HALL-NAME (1 : WS-HALLNAME-POS) DELIMITED BY SIZE
036900             INTO WS-REJECT-MSG.
037000
037100 1036-RECUA-HALLNAME.
037200     SUBTRACT 1 FROM WS-HALLNAME-POS.
037300
037400*    BUSCA DE SALA POR CODIGO (COMPARACAO EXATA, SEM CONVERSAO
037500*    DE CAIXA - O CODIGO E ALFANUMERICO MAS NAO E TEXTO LIVRE).
037600 1034-RESOLVE-POR-CODIGO.
037700     MOVE 'N' TO WS-ACHOU-SALA.
037800     OPEN INPUT HALLMAS.
037900     IF FS-HALLMAS NOT = '00'
038000        GO TO 1034-FIM.
038100 1035-LE-SALA.
038200     READ HALLMAS
038300         AT END GO TO 1039-FIM-LEITURA.
038400     IF HM-ID NOT = EH-HALL-ID
038500        GO TO 1035-LE-SALA.
038600     MOVE HM-NAME TO EH-HALL-NAME.
038700     MOVE 'Y' TO WS-ACHOU-SALA.
038800 1039-FIM-LEITURA.
038900     CLOSE HALLMAS.
039000 1034-FIM.
039100     IF NOT ACHOU-HALL
039200        MOVE 'Hall not found' TO WS-REJECT-MSG.
039300
039400*-----------------------------------------------------------------
039500*    GRAVACAO DO NOVO RESPONSAVEL NO ARQUIVO MESTRE (EXTEND)
039600*-----------------------------------------------------------------
039700 3000-GRAVA-OPERADOR.
039800*    NO MOMENTO DESTA GRAVACAO, EH-HALL-ID E EH-HALL-NAME JA
039900*    ESTAO AMBOS PREENCHIDOS (1030-RESOLVE-SALA COMPLETOU O QUE
040000*    FALTAVA), POR ISSO O MESTRE HOPMAS SEMPRE TEM OS DOIS.
040100     MOVE EH-ID          TO HO-ID.
040200     MOVE EH-HALL-ID     TO HO-HALL-ID.
040300     MOVE EH-HALL-NAME   TO HO-HALL-NAME.
040400     MOVE EH-HEAD-NAME   TO HO-HEAD-NAME.
040500     MOVE EH-HEAD-EMAIL  TO HO-HEAD-EMAIL.
040600     MOVE EH-PHONE       TO HO-PHONE.
040700     MOVE SPACES         TO HO-FILLER.
040800     OPEN EXTEND HOPMAS.
040900     WRITE REG-HOPMAS.
041000     CLOSE HOPMAS.
041100
041200*-----------------------------------------------------------------
041300*    APENDICE - NOTAS DE OPERACAO (NORMA INTERNA 04/2004)
041400*-----------------------------------------------------------------
041500*    1. O E-MAIL E GRAVADO EM MINUSCULAS NO MESTRE (1010-VALIDA-
041600*       EMAIL REESCREVE EH-HEAD-EMAIL); OS DEMAIS CAMPOS DE
041700*       TEXTO (NOME DO RESPONSAVEL, NOME DA SALA) SAO GRAVADOS
041800*       COMO VIERAM NO LANCAMENTO, SEM CONVERSAO DE CAIXA.
041900*    2. ESTE PROGRAMA NAO CADASTRA SALAS (HALLMAS); SALAS SAO
042000*       CADASTRADAS POR OUTRO SUBSISTEMA, FORA DO ESCOPO DESTE
042100*       LOTE DE RESPONSAVEIS.
042200*    3. NAO HA VERIFICACAO DE RESPONSAVEL DUPLICADO - O MESMO
042300*       E-MAIL OU O MESMO TELEFONE PODE SER CADASTRADO MAIS DE
042400*       UMA VEZ, EVENTUALMENTE PARA SALAS DIFERENTES.
042500*    4. A VALIDACAO DE TELEFONE (1020) NAO EXIGE O CAMPO; SO
042600*       REJEITA QUANDO PREENCHIDO COM PRIMEIRO DIGITO INVALIDO.
042700*    5. COMO NOS DEMAIS PROGRAMAS DE CADASTRO, O ARQUIVO DE
042800*       ENTRADA (ENTHOP) NAO E ARQUIVADO NEM ZERADO POR ESTE
042900*       PROGRAMA.
043000*    6. AS MENSAGENS DE REJEICAO SEGUEM EM INGLES, MESMA
043100*       CONVENCAO HISTORICA DOS DEMAIS PROGRAMAS DO SISTEMA.
043200*    7. ESTA REVISAO (CH-0441) NAO ALTEROU REGRA DE NEGOCIO
043300*       ALGUMA NESTE PROGRAMA; NAO HA CAMPO DE DATA NO REGISTRO
043400*       DE RESPONSAVEL DE SALA.
043500*-----------------------------------------------------------------
043600*    APENDICE II - BUSCA DE SALA E CONVENCOES DE TEXTO LIVRE
043700*-----------------------------------------------------------------
043800*    1. A BUSCA POR NOME (1032) E POR CODIGO (1034) SAO DUAS
043900*       VARREDURAS SEQUENCIAIS SEPARADAS SOBRE O MESMO HALLMAS,
044000*       NUNCA EXECUTADAS JUNTAS - 1030-RESOLVE-SALA ESCOLHE UMA
044100*       DELAS POR PEDIDO, CONFORME OS CAMPOS PREENCHIDOS.
044200*    2. O CAMPO EH-HALL-NAME PODE CHEGAR PREENCHIDO MESMO QUANDO
044300*       A BUSCA E POR CODIGO; NESSE CASO O NOME INFORMADO E
044400*       IGNORADO E SUBSTITUIDO PELO NOME REAL LIDO DO MESTRE
044500*       (1034-RESOLVE-POR-CODIGO SEMPRE REESCREVE EH-HALL-NAME).
044600*    3. AS ROTINAS 1012-RECUA-POS E 1036-RECUA-HALLNAME SAO
044700*       PEQUENAS E SEPARADAS, UMA PARA CADA CAMPO, EM VEZ DE UMA
044800*       SO SUBROTINA GENERICA - CADA CAMPO TEM SEU PROPRIO
044900*       CONTADOR DE POSICAO (WS-EMAIL-POS, WS-HALLNAME-POS) E A
045000*       INSTALACAO PREFERE PERFORM SIMPLES A PASSAGEM DE
045100*       PARAMETROS ENTRE PARAGRAFOS.
045200*    4. O CAMPO HO-PHONE PODE IR ZERADO PARA O MESTRE QUANDO O
045300*       RESPONSAVEL NAO TEM TELEFONE CADASTRADO; NAO HA 88-LEVEL
045400*       PARA DISTINGUIR 'ZERO' DE 'NAO INFORMADO' PORQUE O
045500*       NUMERO 0000000000 NUNCA E UM TELEFONE VALIDO REAL.
045600*-----------------------------------------------------------------
045700*    APENDICE III - HISTORICO E LIMITACOES CONHECIDAS
045800*-----------------------------------------------------------------
045900*    1. ANTES DA CH-0422, O DOMINIO '@GMAIL.COM' ERA REJEITADO;
046000*       A MUDANCA FOI PEDIDA PORQUE RESPONSAVEIS TEMPORARIOS DE
046100*       SALA (MONITORES, VISITANTES) NEM SEMPRE TEM CONTA
046200*       INSTITUCIONAL NO MOMENTO DO CADASTRO.
046300*    2. A VALIDACAO DE TELEFONE (CH-0260) FOI ACRESCENTADA NA
046400*       TELA ORIGINAL E PRESERVADA NA REESCRITA EM LOTE (CH-0416)
046500*       SEM MUDANCA DE REGRA.
046600*    3. NAO HA LIMITE DE RESPONSAVEIS POR SALA - UMA SALA PODE
046700*       TER VARIOS REGISTROS EM HOPMAS, UM POR RESPONSAVEL
046800*       CADASTRADO PARA ELA EM MOMENTOS DIFERENTES.
046900*    4. A ORDEM DE VALIDACAO (E-MAIL, TELEFONE, SALA) E FIXA E
047000*       PARA NA PRIMEIRA FALHA - UM PEDIDO COM E-MAIL E SALA
047100*       INVALIDOS SO MOSTRA A REJEICAO DE E-MAIL.
